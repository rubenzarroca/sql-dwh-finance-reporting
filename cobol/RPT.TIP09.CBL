000100 IDENTIFICATION DIVISION.                                       RPT09.00
000200 PROGRAM-ID.    SILVER-RUN-LOG-LINE.                            RPT09.00
000300 AUTHOR.        R. PASTOR.                                      RPT09.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                RPT09.00
000500 DATE-WRITTEN.  09/20/1988.                                     RPT09.00
000600 DATE-COMPILED. 09/20/1988.                                     RPT09.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        RPT09.00
000800*----------------------------------------------------------------RPT09.00
000900*  RPT.TIP09  -  LAYOUT DE LINEA DE INFORME / LOG DE EJECUCION. RPT09.00
001000*  USADO POR LOS SIETE PROGRAMAS DEL BATCH NOCTURNO PARA EL     RPT09.00
001100*  RESUMEN DE FIN DE PROCESO (CABECERA, DETALLE, TOTAL).        RPT09.00
001200*  LINEA DE IMPRESORA DE 132 POSICIONES, 1 EN CCTL.             RPT09.00
001300*  ESTE MIEMBRO ES SOLO LAYOUT.  NO CONTIENE PROCESO.           RPT09.00
001400*----------------------------------------------------------------RPT09.00
001500*  HISTORIAL DE CAMBIOS                                        RPT09.00
001600*  ------------------------------------------------------------ RPT09.00
001700*  FECHA     INIC  TICKET   DESCRIPCION                        RPT09.00
001800*  --------  ----  -------  --------------------------------- RPT09.00
001900*  09/20/88  RPM   EEDR009  LAYOUT ORIGINAL - LINEA DE INFORME  RPT09.00
002000*  01/22/90  LFC   EEDR040A ANADIDA VISTA DE IMPORTE CON SIGNO  RPT09.00
002100*  08/19/94  JMS   EEDR071  REVISION GENERAL DE COMENTARIOS     RPT09.00
002200*  07/14/97  DCV   EEDR096  VERIFICACION PRE-MILENIO (FASE 1)   RPT09.00
002300*  10/05/98  DCV   EEDR109  VERIFICACION Y2K - VISTA CABECERA   RPT09.00
002400*  01/18/99  DCV   EEDR110  CIERRE VERIFICACION Y2K             RPT09.00
002450*  04/02/02  DCV   EEDR128  AMPLIADO RESUMEN EN EUROS            RPT09.00
002500*----------------------------------------------------------------RPT09.00
002600 ENVIRONMENT DIVISION.                                          RPT09.00
002700 CONFIGURATION SECTION.                                         RPT09.00
002800 SPECIAL-NAMES.                                                 RPT09.00
002900     C01 IS TOP-OF-FORM.                                        RPT09.00
003000 INPUT-OUTPUT SECTION.                                          RPT09.00
003100 FILE-CONTROL.                                                  RPT09.00
003200     SELECT SILVER-RUN-LOG ASSIGN TO RPTFILE                     RPT09.00
003300         ORGANIZATION IS LINE SEQUENTIAL.                        RPT09.00
003400 DATA DIVISION.                                                 RPT09.00
003500 FILE SECTION.                                                  RPT09.00
003600 FD  SILVER-RUN-LOG.                                            RPT09.00
003700*    UNA LINEA POR RENGLON DE INFORME, 132 POSICIONES.          RPT09.00
003800 01  RPT-RECORD.                                                RPT09.00
003900     05  RPT-RECORD-TYPE-CD    PIC X(01).                       RPT09.00
004000         88  RPT-TYPE-HEADER       VALUE 'H'.                    RPT09.00
004100         88  RPT-TYPE-DETAIL       VALUE 'D'.                    RPT09.00
004200         88  RPT-TYPE-TOTAL        VALUE 'T'.                    RPT09.00
004300     05  RPT-LINE              PIC X(131).                      RPT09.00
004400*    VISTA ALTERNATIVA 1 - ETIQUETA MAS HASTA TRES CONTADORES   RPT09.00
004500*    (NUEVOS/ACTUALIZADOS/TOTAL, PERIODOS, ASIENTOS, ETC).      RPT09.00
004600 01  RPT-RECORD-COUNT-VIEW REDEFINES RPT-RECORD.                RPT09.00
004700     05  FILLER                PIC X(01).                       RPT09.00
004800     05  RPTV-LABEL            PIC X(40).                       RPT09.00
004900     05  RPTV-VALUE1           PIC Z(9)9.                       RPT09.00
005000     05  RPTV-VALUE2           PIC Z(9)9.                       RPT09.00
005100     05  RPTV-VALUE3           PIC Z(9)9.                       RPT09.00
005200     05  FILLER                PIC X(61).                       RPT09.00
005300*    VISTA ALTERNATIVA 2 - ETIQUETA MAS UN IMPORTE CON SIGNO    RPT09.00
005400*    Y DOS DECIMALES (DEBITOS, CREDITOS, SALDOS).               RPT09.00
005500 01  RPT-RECORD-MONEY-VIEW REDEFINES RPT-RECORD.                RPT09.00
005600     05  FILLER                PIC X(01).                       RPT09.00
005700     05  RPTV-MONEY-LABEL      PIC X(40).                       RPT09.00
005800     05  RPTV-MONEY-SIGN       PIC X(01).                       RPT09.00
005900     05  RPTV-MONEY-AMOUNT     PIC Z(10)9.99.                   RPT09.00
006000     05  FILLER                PIC X(76).                       RPT09.00
006100*    VISTA ALTERNATIVA 3 - CABECERA DE PROGRAMA/TITULO/FECHA    RPT09.00
006200*    PARA EL RENGLON INICIAL DE CADA SECCION DEL INFORME.       RPT09.00
006300 01  RPT-RECORD-HEADER-VIEW REDEFINES RPT-RECORD.               RPT09.00
006400     05  FILLER                PIC X(01).                       RPT09.00
006500     05  RPTV-HDR-PROGRAM      PIC X(08).                       RPT09.00
006600     05  RPTV-HDR-TITLE        PIC X(60).                       RPT09.00
006700     05  RPTV-HDR-DATE         PIC X(08).                       RPT09.00
006800     05  FILLER                PIC X(55).                       RPT09.00
006900 WORKING-STORAGE SECTION.                                       RPT09.00
007000 77  WS-RECORD-LENGTH          PIC 9(4) COMP VALUE 132.         RPT09.00
007100 77  WS-LAYOUT-VERSION         PIC 9(3) COMP VALUE 2.           RPT09.00
007200 PROCEDURE DIVISION.                                            RPT09.00
007300 0000-LAYOUT-ONLY.                                              RPT09.00
007400*    MIEMBRO DE SOLO LAYOUT - NO SE EJECUTA EN EL BATCH.        RPT09.00
007500     STOP RUN.                                                  RPT09.00
