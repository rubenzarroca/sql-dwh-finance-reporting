000100 IDENTIFICATION DIVISION.                                         ACE13.00
000200 PROGRAM-ID.    ACCOUNT-ENRICHMENT.                               ACE13.00
000300 AUTHOR.        L. FONT.                                          ACE13.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                  ACE13.00
000500 DATE-WRITTEN.  11/14/1988.                                       ACE13.00
000600 DATE-COMPILED. 11/14/1988.                                       ACE13.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.          ACE13.00
000800*---------------------------------------------------------------- ACE13.00
000900*  ACE.TIP13  -  ENRIQUECIMIENTO DE CUENTAS (CAPA PLATA).         ACE13.00
001000*  LEE EL MAESTRO DE CUENTAS DE LA CAPA BRONCE (BAC.TIP01),       ACE13.00
001100*  CLASIFICA CADA CUENTA SEGUN EL PLAN GENERAL CONTABLE (PGC):    ACE13.00
001200*  TIPO, SUBTIPO, EPIGRAFE DE BALANCE, EPIGRAFE DE PERDIDAS Y     ACE13.00
001300*  GANANCIAS, JERARQUIA PADRE/HIJO Y RELEVANCIA FISCAL, Y         ACE13.00
001400*  ESCRIBE EL MAESTRO ENRIQUECIDO DE LA CAPA PLATA (SAM.TIP03).   ACE13.00
001500*  LAS TABLAS DE EPIGRAFES SE CARGAN EN MEMORIA AL ARRANQUE A     ACE13.00
001600*  PARTIR DEL CUADRO DE CUENTAS DEL PGC VIGENTE EN EL DEPTO.      ACE13.00
001700*---------------------------------------------------------------- ACE13.00
001800*  HISTORIAL DE CAMBIOS                                           ACE13.00
001900*  -------------------------------------------------------------- ACE13.00
002000*  FECHA     INIC  TICKET   DESCRIPCION                           ACE13.00
002100*  --------  ----  -------  ---------------------------------     ACE13.00
002200*  11/14/88  LFC   EEDR017  PROGRAMA ORIGINAL - TIPO/SUBTIPO      ACE13.00
002300*  02/06/89  LFC   EEDR021  ANADIDOS EPIGRAFES DE BALANCE         ACE13.00
002400*  05/30/89  RPM   EEDR026  ANADIDOS EPIGRAFES DE PYG             ACE13.00
002500*  01/22/90  LFC   EEDR041  ANADIDA JERARQUIA PADRE/HIJO          ACE13.00
002600*  06/10/91  LFC   EEDR047  ANADIDA RELEVANCIA FISCAL             ACE13.00
002700*  03/15/92  LFC   EEDR052  CORREGIDA COLISION PREFIJO 55         ACE13.00
002800*                           (SE CONSERVA LA ENTRADA DE PASIVO)    ACE13.00
002900*  11/03/93  JMS   EEDR072  BUSQUEDA POR PREFIJO MAS LARGO        ACE13.00
003000*                           PRIMERO (4-3-2-1 DIGITOS)             ACE13.00
003100*  08/19/94  JMS   EEDR073  REVISION GENERAL DE COMENTARIOS       ACE13.00
003200*  04/02/96  DCV   EEDR082  ANADIDO CONTADOR DE SALDO ULTIMO      ACE13.00
003300*                           MOVIMIENTO POR FECHA DE PROCESO       ACE13.00
003400*  07/14/97  DCV   EEDR096A VERIFICACION PRE-MILENIO (FASE 1)     ACE13.00
003500*  10/05/98  DCV   EEDR109A VERIFICACION Y2K - FECHA DE PROCESO   ACE13.00
003600*  01/18/99  DCV   EEDR110A CIERRE VERIFICACION Y2K               ACE13.00
003650*  01/15/02  DCV   EEDR120  VERIF. EURO - TABLAS PGC OK           ACE13.00
003700*---------------------------------------------------------------- ACE13.00
003800 ENVIRONMENT DIVISION.                                            ACE13.00
003900 CONFIGURATION SECTION.                                           ACE13.00
004000 SPECIAL-NAMES.                                                   ACE13.00
004100     C01 IS TOP-OF-FORM.                                          ACE13.00
004200 INPUT-OUTPUT SECTION.                                            ACE13.00
004300 FILE-CONTROL.                                                    ACE13.00
004400     SELECT BRONZE-ACCOUNT-CHART ASSIGN TO BACFILE                ACE13.00
004500         ORGANIZATION IS SEQUENTIAL                               ACE13.00
004600         FILE STATUS IS WS-BAC-STATUS.                            ACE13.00
004700     SELECT SILVER-ACCOUNT-MASTER ASSIGN TO SAMFILE               ACE13.00
004800         ORGANIZATION IS SEQUENTIAL                               ACE13.00
004900         FILE STATUS IS WS-SAM-STATUS.                            ACE13.00
005000     SELECT SILVER-RUN-LOG ASSIGN TO RPTFILE                      ACE13.00
005100         ORGANIZATION IS LINE SEQUENTIAL                          ACE13.00
005200         FILE STATUS IS WS-RPT-STATUS.                            ACE13.00
005300 DATA DIVISION.                                                   ACE13.00
005400 FILE SECTION.                                                    ACE13.00
005500 FD  BRONZE-ACCOUNT-CHART.                                        ACE13.00
005600*    CUADRO DE CUENTAS TAL COMO LLEGA DE LA CAPA BRONCE.          ACE13.00
005700 01  BAC-RECORD.                                                  ACE13.00
005800     05  BAC-ACCT-ID           PIC X(24).                         ACE13.00
005900     05  BAC-COLOR             PIC X(10).                         ACE13.00
006000     05  BAC-ACCT-NUM          PIC 9(08).                         ACE13.00
006100     05  BAC-ACCT-NAME         PIC X(60).                         ACE13.00
006200     05  BAC-ACCT-GROUP        PIC X(30).                         ACE13.00
006300     05  BAC-DEBIT-AMT         PIC S9(13)V99.                     ACE13.00
006400     05  BAC-CREDIT-AMT        PIC S9(13)V99.                     ACE13.00
006500     05  BAC-BALANCE-AMT       PIC S9(13)V99.                     ACE13.00
006600     05  FILLER                PIC X(09).                         ACE13.00
006700*    VISTA ALTERNATIVA 1 - DESGLOSE DE DIGITOS DEL NUMERO DE      ACE13.00
006800*    CUENTA PARA LA CLASIFICACION PGC.                            ACE13.00
006900 01  BAC-RECORD-ACCT-VIEW REDEFINES BAC-RECORD.                   ACE13.00
007000     05  FILLER                PIC X(34).                         ACE13.00
007100     05  BACV-ACCT-NUM-DIGITS.                                    ACE13.00
007200         10  BACV-PGC-GROUP-DGT    PIC 9(1).                      ACE13.00
007300         10  BACV-PGC-SUBGRP-DGT   PIC 9(1).                      ACE13.00
007400         10  BACV-PGC-DETAIL-DGT   PIC 9(2).                      ACE13.00
007500         10  BACV-PGC-REST-DGT     PIC 9(4).                      ACE13.00
007600     05  FILLER                PIC X(144).                        ACE13.00
007700*    VISTA ALTERNATIVA 2 - IMPORTES DESGLOSADOS ENTERO/CENTIMOS   ACE13.00
007800*    PARA LA PRUEBA DE ULTIMO MOVIMIENTO.                         ACE13.00
007900 01  BAC-RECORD-AMT-VIEW REDEFINES BAC-RECORD.                    ACE13.00
008000     05  FILLER                PIC X(42).                         ACE13.00
008100     05  BACV-DEBIT-BREAKDOWN.                                    ACE13.00
008200         10  BACV-DEBIT-WHOLE      PIC 9(13).                     ACE13.00
008300         10  BACV-DEBIT-CENTS      PIC 9(2).                      ACE13.00
008400     05  BACV-CREDIT-BREAKDOWN.                                   ACE13.00
008500         10  BACV-CREDIT-WHOLE     PIC 9(13).                     ACE13.00
008600         10  BACV-CREDIT-CENTS     PIC 9(2).                      ACE13.00
008700     05  FILLER                PIC X(114).                        ACE13.00
008800 FD  SILVER-ACCOUNT-MASTER.                                       ACE13.00
008900*    MAESTRO DE CUENTAS ENRIQUECIDO, SALIDA DE ESTE PROGRAMA.     ACE13.00
009000 01  SAM-RECORD.                                                  ACE13.00
009100     05  SAM-ACCT-ID           PIC X(24).                         ACE13.00
009200     05  SAM-ACCT-NUM          PIC 9(08).                         ACE13.00
009300     05  SAM-ACCT-NAME         PIC X(60).                         ACE13.00
009400     05  SAM-ACCT-GROUP        PIC X(30).                         ACE13.00
009500     05  SAM-ACCT-TYPE         PIC X(10).                         ACE13.00
009600     05  SAM-ACCT-SUBTYPE      PIC X(60).                         ACE13.00
009700     05  SAM-BAL-SECTION       PIC X(30).                         ACE13.00
009800     05  SAM-BAL-SUBSECTION    PIC X(30).                         ACE13.00
009900     05  SAM-BAL-GROUP         PIC X(70).                         ACE13.00
010000     05  SAM-BAL-SUBGROUP      PIC X(30).                         ACE13.00
010100     05  SAM-PYG-SECTION       PIC X(30).                         ACE13.00
010200     05  SAM-PYG-GROUP         PIC X(60).                         ACE13.00
010300     05  SAM-BAL-ORDER         PIC 9(03).                         ACE13.00
010400     05  SAM-PYG-ORDER         PIC 9(03).                         ACE13.00
010500     05  SAM-IS-ANALYTIC       PIC X(01).                         ACE13.00
010600     05  SAM-PARENT-ACCT-NUM   PIC 9(08).                         ACE13.00
010700     05  SAM-ACCT-LEVEL        PIC 9(01).                         ACE13.00
010800     05  SAM-IS-ACTIVE         PIC X(01).                         ACE13.00
010900     05  SAM-CURRENT-BALANCE   PIC S9(13)V99.                     ACE13.00
011000     05  SAM-DEBIT-BALANCE     PIC S9(13)V99.                     ACE13.00
011100     05  SAM-CREDIT-BALANCE    PIC S9(13)V99.                     ACE13.00
011200     05  SAM-LAST-MOVEMENT-DT  PIC 9(08).                         ACE13.00
011300     05  SAM-PGC-GROUP         PIC 9(01).                         ACE13.00
011400     05  SAM-PGC-SUBGROUP      PIC 9(02).                         ACE13.00
011500     05  SAM-PGC-DETAIL        PIC 9(04).                         ACE13.00
011600     05  SAM-TAX-RELEVANT      PIC X(01).                         ACE13.00
011700 FD  SILVER-RUN-LOG.                                              ACE13.00
011800 01  RPT-RECORD.                                                  ACE13.00
011900     05  RPT-RECORD-TYPE-CD    PIC X(01).                         ACE13.00
012000     05  RPT-LINE              PIC X(131).                        ACE13.00
012100*    VISTA ALTERNATIVA 1 - ETIQUETA MAS CONTADORES.               ACE13.00
012200 01  RPT-RECORD-COUNT-VIEW REDEFINES RPT-RECORD.                  ACE13.00
012300     05  FILLER                PIC X(01).                         ACE13.00
012400     05  RPTV-LABEL            PIC X(40).                         ACE13.00
012500     05  RPTV-VALUE1           PIC Z(9)9.                         ACE13.00
012600     05  RPTV-VALUE2           PIC Z(9)9.                         ACE13.00
012700     05  RPTV-VALUE3           PIC Z(9)9.                         ACE13.00
012800     05  FILLER                PIC X(61).                         ACE13.00
012900*    VISTA ALTERNATIVA 2 - CABECERA DE PROGRAMA/TITULO/FECHA.     ACE13.00
013000 01  RPT-RECORD-HEADER-VIEW REDEFINES RPT-RECORD.                 ACE13.00
013100     05  FILLER                PIC X(01).                         ACE13.00
013200     05  RPTV-HDR-PROGRAM      PIC X(08).                         ACE13.00
013300     05  RPTV-HDR-TITLE        PIC X(60).                         ACE13.00
013400     05  RPTV-HDR-DATE         PIC X(08).                         ACE13.00
013500     05  FILLER                PIC X(55).                         ACE13.00
013600 WORKING-STORAGE SECTION.                                         ACE13.00
013700*---------------------------------------------------------------- ACE13.00
013800*  INDICADORES DE FIN DE FICHERO Y ESTADOS DE FICHERO.            ACE13.00
013900*---------------------------------------------------------------- ACE13.00
014000 01  WS-BAC-STATUS             PIC X(02) VALUE '00'.              ACE13.00
014100 01  WS-SAM-STATUS             PIC X(02) VALUE '00'.              ACE13.00
014200 01  WS-RPT-STATUS             PIC X(02) VALUE '00'.              ACE13.00
014300 77  WS-BAC-EOF-SW             PIC X(01) VALUE 'N'.               ACE13.00
014400     88  BAC-EOF                   VALUE 'Y'.                     ACE13.00
014500     88  BAC-NOT-EOF               VALUE 'N'.                     ACE13.00
014600 01  WS-TODAY-DATE             PIC 9(08) VALUE 19881114.          ACE13.00
014700*---------------------------------------------------------------- ACE13.00
014800*  TABLA DE SUBTIPOS (SUBGRUPO PGC A DOS DIGITOS / DESCRIPCION).  ACE13.00
014900*---------------------------------------------------------------- ACE13.00
015000 01  WS-SUBTYPE-TABLE.                                            ACE13.00
015100     05  WS-SUBTYPE-COUNT      PIC 9(3) COMP VALUE 0.             ACE13.00
015200     05  WS-SUBTYPE-ENTRY OCCURS 70 TIMES                         ACE13.00
015300                           INDEXED BY WS-SUBTYPE-IDX.             ACE13.00
015400         10  WS-SUBTYPE-SUB        PIC 9(2).                      ACE13.00
015500         10  WS-SUBTYPE-DESC       PIC X(60).                     ACE13.00
015600*---------------------------------------------------------------- ACE13.00
015700*  TABLA DE EPIGRAFES DE BALANCE (PREFIJO DE 1 A 4 DIGITOS).      ACE13.00
015800*---------------------------------------------------------------- ACE13.00
015900 01  WS-BAL-TABLE.                                                ACE13.00
016000     05  WS-BAL-COUNT          PIC 9(3) COMP VALUE 0.             ACE13.00
016100     05  WS-BAL-ENTRY OCCURS 70 TIMES                             ACE13.00
016200                       INDEXED BY WS-BAL-IDX.                     ACE13.00
016300         10  WS-BAL-PREFIX         PIC 9(4).                      ACE13.00
016400         10  WS-BAL-PLEN           PIC 9(1).                      ACE13.00
016500         10  WS-BAL-SECTION        PIC X(30).                     ACE13.00
016600         10  WS-BAL-SUBSECTION     PIC X(30).                     ACE13.00
016700         10  WS-BAL-GROUP          PIC X(70).                     ACE13.00
016800         10  WS-BAL-SUBGROUP       PIC X(30).                     ACE13.00
016900         10  WS-BAL-ORDER          PIC 9(3).                      ACE13.00
017000*---------------------------------------------------------------- ACE13.00
017100*  TABLA DE EPIGRAFES DE PERDIDAS Y GANANCIAS (PREFIJO 1-4 DGT).  ACE13.00
017200*---------------------------------------------------------------- ACE13.00
017300 01  WS-PYG-TABLE.                                                ACE13.00
017400     05  WS-PYG-COUNT          PIC 9(3) COMP VALUE 0.             ACE13.00
017500     05  WS-PYG-ENTRY OCCURS 25 TIMES                             ACE13.00
017600                       INDEXED BY WS-PYG-IDX.                     ACE13.00
017700         10  WS-PYG-PREFIX         PIC 9(4).                      ACE13.00
017800         10  WS-PYG-PLEN           PIC 9(1).                      ACE13.00
017900         10  WS-PYG-SECTION        PIC X(30).                     ACE13.00
018000         10  WS-PYG-GROUP          PIC X(60).                     ACE13.00
018100         10  WS-PYG-ORDER          PIC 9(3).                      ACE13.00
018200*---------------------------------------------------------------- ACE13.00
018300*  CAMPOS DE TRABAJO PARA LA CARGA DE TABLAS (RENGLON ACTUAL Y    ACE13.00
018400*  PARAMETROS DE LAS RUTINAS ADD-ROW - NO SE USA USING EN LOS     ACE13.00
018500*  PERFORM DE PARRAFO, SOLO EN CALL, POR LO QUE LOS VALORES SE    ACE13.00
018600*  DEJAN PREPARADOS EN ESTOS CAMPOS ANTES DE CADA PERFORM).       ACE13.00
018700*---------------------------------------------------------------- ACE13.00
018800 01  WS-CUR-BAL-SECTION        PIC X(30).                         ACE13.00
018900 01  WS-CUR-BAL-SUBSECTION     PIC X(30).                         ACE13.00
019000 01  WS-CUR-BAL-GROUP          PIC X(70).                         ACE13.00
019100 01  WS-CUR-BAL-SUBGROUP       PIC X(30).                         ACE13.00
019200 01  WS-CUR-PYG-SECTION        PIC X(30).                         ACE13.00
019300 01  WS-CUR-PYG-GROUP          PIC X(60).                         ACE13.00
019400 01  WS-PARM-NUM1              PIC 9(4) COMP.                     ACE13.00
019500 01  WS-PARM-NUM2              PIC 9(4) COMP.                     ACE13.00
019600 01  WS-PARM-NUM3              PIC 9(4) COMP.                     ACE13.00
019700 01  WS-PARM-TEXT              PIC X(60).                         ACE13.00
019800*---------------------------------------------------------------- ACE13.00
019900*  CAMPOS DE DESGLOSE NUMERICO DEL NUMERO DE CUENTA (D1/SUB/      ACE13.00
020000*  PREFIJO-3/PREFIJO-4) USADOS EN LA CLASIFICACION PGC.           ACE13.00
020100*---------------------------------------------------------------- ACE13.00
020200 01  WS-NORM-ACCT-NUM          PIC 9(08) COMP.                    ACE13.00
020300 01  WS-DIGIT-COUNT            PIC 9(02) COMP.                    ACE13.00
020400 01  WS-PAD-FACTOR             PIC 9(08) COMP.                    ACE13.00
020500 01  WS-PAD-WORK               PIC 9(08) COMP.                    ACE13.00
020600 01  WS-D1                     PIC 9(01) COMP.                    ACE13.00
020700 01  WS-SUB                    PIC 9(02) COMP.                    ACE13.00
020800 01  WS-LEAD3                  PIC 9(03) COMP.                    ACE13.00
020900 01  WS-DET4                   PIC 9(04) COMP.                    ACE13.00
021000 01  WS-TRY-LEN                PIC 9(01) COMP.                    ACE13.00
021100 01  WS-TRY-PREFIX             PIC 9(04) COMP.                    ACE13.00
021200 77  WS-FOUND-SW               PIC X(01).                         ACE13.00
021300     88  ENTRY-FOUND               VALUE 'Y'.                     ACE13.00
021400     88  ENTRY-NOT-FOUND           VALUE 'N'.                     ACE13.00
021500*---------------------------------------------------------------- ACE13.00
021600*  CONTADORES DE CONTROL Y DE CLASIFICACION.                      ACE13.00
021700*---------------------------------------------------------------- ACE13.00
021800 77  WS-READ-COUNT             PIC 9(7) COMP VALUE 0.             ACE13.00
021900 77  WS-PROCESSED-COUNT        PIC 9(7) COMP VALUE 0.             ACE13.00
022000 01  WS-SKIPPED-COUNT          PIC 9(7) COMP VALUE 0.             ACE13.00
022100 01  WS-TYPE-COUNTS.                                              ACE13.00
022200     05  WS-CNT-ASSET              PIC 9(7) COMP VALUE 0.         ACE13.00
022300     05  WS-CNT-LIABILITY          PIC 9(7) COMP VALUE 0.         ACE13.00
022400     05  WS-CNT-EQUITY             PIC 9(7) COMP VALUE 0.         ACE13.00
022500     05  WS-CNT-EXPENSE            PIC 9(7) COMP VALUE 0.         ACE13.00
022600     05  WS-CNT-INCOME             PIC 9(7) COMP VALUE 0.         ACE13.00
022700     05  WS-CNT-UNKNOWN            PIC 9(7) COMP VALUE 0.         ACE13.00
022800 01  WS-PGC-GROUP-COUNTS.                                         ACE13.00
022900     05  WS-PGC-GRP-TALLY OCCURS 9 TIMES PIC 9(7) COMP VALUE 0.   ACE13.00
023000 01  WS-TAX-RELEVANT-COUNT     PIC 9(7) COMP VALUE 0.             ACE13.00
023100 01  WS-ACCT-TYPE-WORK         PIC X(10).                         ACE13.00
023200 01  WS-ACCT-NAME-WORK         PIC X(60).                         ACE13.00
023300 01  WS-ACCT-GROUP-WORK        PIC X(30).                         ACE13.00
023400 01  WS-NUM-EDIT               PIC 9(8).                          ACE13.00
023500 PROCEDURE DIVISION.                                              ACE13.00
023600 0000-MAIN-CONTROL.                                               ACE13.00
023700     PERFORM 1000-INITIALIZE                                      ACE13.00
023800     PERFORM 2000-ENRICH-ACCOUNTS                                 ACE13.00
023900         THRU 2000-ENRICH-ACCOUNTS-EXIT                           ACE13.00
024000         UNTIL BAC-EOF                                            ACE13.00
024100     PERFORM 8000-PRINT-SUMMARY                                   ACE13.00
024200     PERFORM 9000-TERMINATE                                       ACE13.00
024300     STOP RUN.                                                    ACE13.00
024400 1000-INITIALIZE.                                                 ACE13.00
024500     OPEN INPUT  BRONZE-ACCOUNT-CHART                             ACE13.00
024600     OPEN OUTPUT SILVER-ACCOUNT-MASTER                            ACE13.00
024700     OPEN OUTPUT SILVER-RUN-LOG                                   ACE13.00
024800     PERFORM 1100-LOAD-SUBTYPE-TABLE                              ACE13.00
024900     PERFORM 1200-LOAD-BALANCE-TABLE                              ACE13.00
025000     PERFORM 1300-LOAD-PYG-TABLE                                  ACE13.00
025100     READ BRONZE-ACCOUNT-CHART                                    ACE13.00
025200         AT END SET BAC-EOF TO TRUE                               ACE13.00
025300     END-READ.                                                    ACE13.00
025400*---------------------------------------------------------------- ACE13.00
025500*  CARGA DE LA TABLA DE SUBTIPOS (63 SUBGRUPOS DEL PGC).  CADA    ACE13.00
025600*  RENGLON SE PREPARA EN WS-PARM-NUM1 / WS-PARM-TEXT Y SE ANADE   ACE13.00
025700*  MEDIANTE 1110-ADD-SUB-ROW.                                     ACE13.00
025800*---------------------------------------------------------------- ACE13.00
025900 1100-LOAD-SUBTYPE-TABLE.                                         ACE13.00
026000     MOVE 10   TO WS-PARM-NUM1                                    ACE13.00
026100     MOVE 'CAPITAL' TO WS-PARM-TEXT                               ACE13.00
026200     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
026300     MOVE 11   TO WS-PARM-NUM1                                    ACE13.00
026400     MOVE 'RESERVAS' TO WS-PARM-TEXT                              ACE13.00
026500     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
026600     MOVE 12   TO WS-PARM-NUM1                                    ACE13.00
026700     MOVE 'RESULTADOS PENDIENTES DE APLICACION' TO WS-PARM-TEXT   ACE13.00
026800     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
026900     MOVE 13   TO WS-PARM-NUM1                                    ACE13.00
027000     MOVE 'SUBVENCIONES Y DONACIONES' TO WS-PARM-TEXT             ACE13.00
027100     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
027200     MOVE 14   TO WS-PARM-NUM1                                    ACE13.00
027300     MOVE 'PROVISIONES' TO WS-PARM-TEXT                           ACE13.00
027400     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
027500     MOVE 15   TO WS-PARM-NUM1                                    ACE13.00
027600     MOVE 'DEUDAS A LARGO PLAZO CON CARACTERISTICAS ESPECIALES' T ACE13.00
027700     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
027800     MOVE 16   TO WS-PARM-NUM1                                    ACE13.00
027900     MOVE 'DEUDAS A LARGO PLAZO CON PARTES VINCULADAS' TO WS-PARM ACE13.00
028000     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
028100     MOVE 17   TO WS-PARM-NUM1                                    ACE13.00
028200     MOVE 'DEUDAS A LARGO PLAZO POR PRESTAMOS' TO WS-PARM-TEXT    ACE13.00
028300     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
028400     MOVE 18   TO WS-PARM-NUM1                                    ACE13.00
028500     MOVE 'PASIVOS POR FIANZAS Y GARANTIAS A LARGO PLAZO' TO WS-P ACE13.00
028600     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
028700     MOVE 19   TO WS-PARM-NUM1                                    ACE13.00
028800     MOVE 'SITUACIONES TRANSITORIAS DE FINANCIACION' TO WS-PARM-T ACE13.00
028900     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
029000     MOVE 20   TO WS-PARM-NUM1                                    ACE13.00
029100     MOVE 'INMOVILIZACIONES INTANGIBLES' TO WS-PARM-TEXT          ACE13.00
029200     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
029300     MOVE 21   TO WS-PARM-NUM1                                    ACE13.00
029400     MOVE 'INMOVILIZACIONES MATERIALES' TO WS-PARM-TEXT           ACE13.00
029500     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
029600     MOVE 22   TO WS-PARM-NUM1                                    ACE13.00
029700     MOVE 'INVERSIONES INMOBILIARIAS' TO WS-PARM-TEXT             ACE13.00
029800     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
029900     MOVE 23   TO WS-PARM-NUM1                                    ACE13.00
030000     MOVE 'INMOVILIZACIONES MATERIALES EN CURSO' TO WS-PARM-TEXT  ACE13.00
030100     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
030200     MOVE 24   TO WS-PARM-NUM1                                    ACE13.00
030300     MOVE 'INVERSIONES FINANCIERAS EN PARTES VINCULADAS' TO WS-PA ACE13.00
030400     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
030500     MOVE 25   TO WS-PARM-NUM1                                    ACE13.00
030600     MOVE 'OTRAS INVERSIONES FINANCIERAS A LARGO PLAZO' TO WS-PAR ACE13.00
030700     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
030800     MOVE 26   TO WS-PARM-NUM1                                    ACE13.00
030900     MOVE 'FIANZAS Y DEPOSITOS CONSTITUIDOS A LARGO PLAZO' TO WS- ACE13.00
031000     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
031100     MOVE 28   TO WS-PARM-NUM1                                    ACE13.00
031200     MOVE 'AMORTIZACION ACUMULADA DEL INMOVILIZADO' TO WS-PARM-TE ACE13.00
031300     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
031400     MOVE 29   TO WS-PARM-NUM1                                    ACE13.00
031500     MOVE 'DETERIORO DE VALOR DE ACTIVOS NO CORRIENTES' TO WS-PAR ACE13.00
031600     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
031700     MOVE 30   TO WS-PARM-NUM1                                    ACE13.00
031800     MOVE 'COMERCIALES' TO WS-PARM-TEXT                           ACE13.00
031900     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
032000     MOVE 31   TO WS-PARM-NUM1                                    ACE13.00
032100     MOVE 'MATERIAS PRIMAS' TO WS-PARM-TEXT                       ACE13.00
032200     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
032300     MOVE 32   TO WS-PARM-NUM1                                    ACE13.00
032400     MOVE 'OTROS APROVISIONAMIENTOS' TO WS-PARM-TEXT              ACE13.00
032500     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
032600     MOVE 33   TO WS-PARM-NUM1                                    ACE13.00
032700     MOVE 'PRODUCTOS EN CURSO' TO WS-PARM-TEXT                    ACE13.00
032800     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
032900     MOVE 34   TO WS-PARM-NUM1                                    ACE13.00
033000     MOVE 'PRODUCTOS SEMITERMINADOS' TO WS-PARM-TEXT              ACE13.00
033100     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
033200     MOVE 35   TO WS-PARM-NUM1                                    ACE13.00
033300     MOVE 'PRODUCTOS TERMINADOS' TO WS-PARM-TEXT                  ACE13.00
033400     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
033500     MOVE 36   TO WS-PARM-NUM1                                    ACE13.00
033600     MOVE 'SUBPRODUCTOS Y RESIDUOS' TO WS-PARM-TEXT               ACE13.00
033700     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
033800     MOVE 39   TO WS-PARM-NUM1                                    ACE13.00
033900     MOVE 'DETERIORO DE VALOR DE EXISTENCIAS' TO WS-PARM-TEXT     ACE13.00
034000     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
034100     MOVE 40   TO WS-PARM-NUM1                                    ACE13.00
034200     MOVE 'PROVEEDORES' TO WS-PARM-TEXT                           ACE13.00
034300     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
034400     MOVE 41   TO WS-PARM-NUM1                                    ACE13.00
034500     MOVE 'ACREEDORES VARIOS' TO WS-PARM-TEXT                     ACE13.00
034600     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
034700     MOVE 43   TO WS-PARM-NUM1                                    ACE13.00
034800     MOVE 'CLIENTES' TO WS-PARM-TEXT                              ACE13.00
034900     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
035000     MOVE 44   TO WS-PARM-NUM1                                    ACE13.00
035100     MOVE 'DEUDORES VARIOS' TO WS-PARM-TEXT                       ACE13.00
035200     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
035300     MOVE 46   TO WS-PARM-NUM1                                    ACE13.00
035400     MOVE 'PERSONAL' TO WS-PARM-TEXT                              ACE13.00
035500     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
035600     MOVE 47   TO WS-PARM-NUM1                                    ACE13.00
035700     MOVE 'ADMINISTRACIONES PUBLICAS' TO WS-PARM-TEXT             ACE13.00
035800     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
035900     MOVE 48   TO WS-PARM-NUM1                                    ACE13.00
036000     MOVE 'AJUSTES POR PERIODIFICACION' TO WS-PARM-TEXT           ACE13.00
036100     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
036200     MOVE 49   TO WS-PARM-NUM1                                    ACE13.00
036300     MOVE 'DETERIORO DE VALOR DE CREDITOS COMERCIALES' TO WS-PARM ACE13.00
036400     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
036500     MOVE 50   TO WS-PARM-NUM1                                    ACE13.00
036600     MOVE 'EMPRESTITOS Y DEUDAS A CORTO PLAZO' TO WS-PARM-TEXT    ACE13.00
036700     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
036800     MOVE 51   TO WS-PARM-NUM1                                    ACE13.00
036900     MOVE 'DEUDAS A CORTO PLAZO CON PARTES VINCULADAS' TO WS-PARM ACE13.00
037000     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
037100     MOVE 52   TO WS-PARM-NUM1                                    ACE13.00
037200     MOVE 'DEUDAS A CORTO PLAZO POR PRESTAMOS' TO WS-PARM-TEXT    ACE13.00
037300     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
037400     MOVE 53   TO WS-PARM-NUM1                                    ACE13.00
037500     MOVE 'INVER FINANCIERAS CORTO PLAZO PARTES VINCULADAS' TO WS ACE13.00
037600     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
037700     MOVE 54   TO WS-PARM-NUM1                                    ACE13.00
037800     MOVE 'OTRAS INVERSIONES FINANCIERAS A CORTO PLAZO' TO WS-PAR ACE13.00
037900     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
038000     MOVE 55   TO WS-PARM-NUM1                                    ACE13.00
038100     MOVE 'OTRAS CUENTAS NO BANCARIAS' TO WS-PARM-TEXT            ACE13.00
038200     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
038300     MOVE 56   TO WS-PARM-NUM1                                    ACE13.00
038400     MOVE 'FIANZAS Y DEPOSITOS RECIBIDOS A CORTO PLAZO' TO WS-PAR ACE13.00
038500     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
038600     MOVE 57   TO WS-PARM-NUM1                                    ACE13.00
038700     MOVE 'TESORERIA' TO WS-PARM-TEXT                             ACE13.00
038800     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
038900     MOVE 58   TO WS-PARM-NUM1                                    ACE13.00
039000     MOVE 'ACTIVOS NO CORRIENTES MANTENIDOS PARA LA VENTA' TO WS- ACE13.00
039100     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
039200     MOVE 59   TO WS-PARM-NUM1                                    ACE13.00
039300     MOVE 'DETERIORO INVERSIONES FINANCIERAS CORTO PLAZO' TO WS-P ACE13.00
039400     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
039500     MOVE 60   TO WS-PARM-NUM1                                    ACE13.00
039600     MOVE 'COMPRAS' TO WS-PARM-TEXT                               ACE13.00
039700     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
039800     MOVE 61   TO WS-PARM-NUM1                                    ACE13.00
039900     MOVE 'VARIACION DE EXISTENCIAS' TO WS-PARM-TEXT              ACE13.00
040000     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
040100     MOVE 62   TO WS-PARM-NUM1                                    ACE13.00
040200     MOVE 'SERVICIOS EXTERIORES' TO WS-PARM-TEXT                  ACE13.00
040300     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
040400     MOVE 63   TO WS-PARM-NUM1                                    ACE13.00
040500     MOVE 'TRIBUTOS' TO WS-PARM-TEXT                              ACE13.00
040600     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
040700     MOVE 64   TO WS-PARM-NUM1                                    ACE13.00
040800     MOVE 'GASTOS DE PERSONAL' TO WS-PARM-TEXT                    ACE13.00
040900     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
041000     MOVE 65   TO WS-PARM-NUM1                                    ACE13.00
041100     MOVE 'OTROS GASTOS DE GESTION' TO WS-PARM-TEXT               ACE13.00
041200     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
041300     MOVE 66   TO WS-PARM-NUM1                                    ACE13.00
041400     MOVE 'GASTOS FINANCIEROS' TO WS-PARM-TEXT                    ACE13.00
041500     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
041600     MOVE 67   TO WS-PARM-NUM1                                    ACE13.00
041700     MOVE 'PERDIDAS PROCEDENTES DE ACTIVOS NO CORRIENTES' TO WS-P ACE13.00
041800     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
041900     MOVE 68   TO WS-PARM-NUM1                                    ACE13.00
042000     MOVE 'DOTACIONES PARA AMORTIZACIONES' TO WS-PARM-TEXT        ACE13.00
042100     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
042200     MOVE 69   TO WS-PARM-NUM1                                    ACE13.00
042300     MOVE 'PERDIDAS POR DETERIORO' TO WS-PARM-TEXT                ACE13.00
042400     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
042500     MOVE 70   TO WS-PARM-NUM1                                    ACE13.00
042600     MOVE 'VENTAS DE MERCADERIAS Y PRODUCCION' TO WS-PARM-TEXT    ACE13.00
042700     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
042800     MOVE 71   TO WS-PARM-NUM1                                    ACE13.00
042900     MOVE 'VARIACION DE EXISTENCIAS' TO WS-PARM-TEXT              ACE13.00
043000     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
043100     MOVE 73   TO WS-PARM-NUM1                                    ACE13.00
043200     MOVE 'TRABAJOS REALIZADOS PARA LA EMPRESA' TO WS-PARM-TEXT   ACE13.00
043300     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
043400     MOVE 74   TO WS-PARM-NUM1                                    ACE13.00
043500     MOVE 'SUBVENCIONES A LA EXPLOTACION' TO WS-PARM-TEXT         ACE13.00
043600     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
043700     MOVE 75   TO WS-PARM-NUM1                                    ACE13.00
043800     MOVE 'OTROS INGRESOS DE GESTION' TO WS-PARM-TEXT             ACE13.00
043900     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
044000     MOVE 76   TO WS-PARM-NUM1                                    ACE13.00
044100     MOVE 'INGRESOS FINANCIEROS' TO WS-PARM-TEXT                  ACE13.00
044200     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
044300     MOVE 77   TO WS-PARM-NUM1                                    ACE13.00
044400     MOVE 'BENEFICIOS PROCEDENTES DE ACTIVOS NO CORRIENTES' TO WS ACE13.00
044500     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
044600     MOVE 79   TO WS-PARM-NUM1                                    ACE13.00
044700     MOVE 'EXCESOS Y APLICACIONES DE PROVISIONES' TO WS-PARM-TEXT ACE13.00
044800     PERFORM 1110-ADD-SUB-ROW                                     ACE13.00
044900     .                                                            ACE13.00
045000 1110-ADD-SUB-ROW.                                                ACE13.00
045100     ADD 1 TO WS-SUBTYPE-COUNT                                    ACE13.00
045200     SET WS-SUBTYPE-IDX TO WS-SUBTYPE-COUNT                       ACE13.00
045300     MOVE WS-PARM-NUM1 TO WS-SUBTYPE-SUB (WS-SUBTYPE-IDX)         ACE13.00
045400     MOVE WS-PARM-TEXT TO WS-SUBTYPE-DESC (WS-SUBTYPE-IDX)        ACE13.00
045500     .                                                            ACE13.00
045600*---------------------------------------------------------------- ACE13.00
045700*  CARGA DE LA TABLA DE EPIGRAFES DE BALANCE.  EL PREFIJO '55'    ACE13.00
045800*  SOLO APARECE UNA VEZ - SE CONSERVA LA ENTRADA DE PASIVO        ACE13.00
045900*  CORRIENTE POR SER LA QUE PREVALECE EN EL ORIGEN (EEDR052).     ACE13.00
046000*---------------------------------------------------------------- ACE13.00
046100 1200-LOAD-BALANCE-TABLE.                                         ACE13.00
046110     MOVE 'ACTIVO' TO WS-CUR-BAL-SECTION                          ACE13.00
046120     MOVE 'ACTIVO NO CORRIENTE' TO WS-CUR-BAL-SUBSECTION          ACE13.00
046130     MOVE SPACES TO WS-CUR-BAL-SUBGROUP                           ACE13.00
046140     MOVE 'INMOVILIZACIONES INTANGIBLES' TO WS-CUR-BAL-GROUP      ACE13.00
046150     MOVE 20 TO WS-PARM-NUM1                                      ACE13.00
046160     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046170     MOVE 10 TO WS-PARM-NUM3                                      ACE13.00
046180     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046190     MOVE 'INMOVILIZACIONES MATERIALES' TO WS-CUR-BAL-GROUP       ACE13.00
046200     MOVE 21 TO WS-PARM-NUM1                                      ACE13.00
046210     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046220     MOVE 20 TO WS-PARM-NUM3                                      ACE13.00
046230     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046240     MOVE 'INVERSIONES INMOBILIARIAS' TO WS-CUR-BAL-GROUP         ACE13.00
046250     MOVE 22 TO WS-PARM-NUM1                                      ACE13.00
046260     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046270     MOVE 30 TO WS-PARM-NUM3                                      ACE13.00
046280     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046290     MOVE 'INMOVILIZACIONES MATERIALES EN CURSO                   ACE13.00
046300-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
046310     MOVE 23 TO WS-PARM-NUM1                                      ACE13.00
046320     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046330     MOVE 40 TO WS-PARM-NUM3                                      ACE13.00
046340     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046350     MOVE 'INVERSIONES EN PARTES VINCULADAS A LARGO PLAZO         ACE13.00
046360-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
046370     MOVE 24 TO WS-PARM-NUM1                                      ACE13.00
046380     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046390     MOVE 50 TO WS-PARM-NUM3                                      ACE13.00
046400     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046410     MOVE 'OTRAS INVERSIONES FINANCIERAS A LARGO PLAZO            ACE13.00
046420-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
046430     MOVE 25 TO WS-PARM-NUM1                                      ACE13.00
046440     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046450     MOVE 60 TO WS-PARM-NUM3                                      ACE13.00
046460     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046470     MOVE 'FIANZAS Y DEPOSITOS CONSTITUIDOS A LARGO PLAZO         ACE13.00
046480-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
046490     MOVE 26 TO WS-PARM-NUM1                                      ACE13.00
046500     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046510     MOVE 60 TO WS-PARM-NUM3                                      ACE13.00
046520     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046530     MOVE 'AMORTIZACION ACUMULADA DEL INMOVILIZADO                ACE13.00
046540-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
046550     MOVE 28 TO WS-PARM-NUM1                                      ACE13.00
046560     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046570     MOVE 70 TO WS-PARM-NUM3                                      ACE13.00
046580     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046590     MOVE 'DETERIORO DE VALOR' TO WS-CUR-BAL-GROUP                ACE13.00
046600     MOVE 29 TO WS-PARM-NUM1                                      ACE13.00
046610     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046620     MOVE 80 TO WS-PARM-NUM3                                      ACE13.00
046630     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046640     MOVE 'ACTIVOS POR IMPUESTO DIFERIDO' TO WS-CUR-BAL-GROUP     ACE13.00
046650     MOVE 474 TO WS-PARM-NUM1                                     ACE13.00
046660     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
046670     MOVE 90 TO WS-PARM-NUM3                                      ACE13.00
046680     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046690     MOVE 'ACTIVO CORRIENTE' TO WS-CUR-BAL-SUBSECTION             ACE13.00
046700     MOVE 'EXISTENCIAS' TO WS-CUR-BAL-GROUP                       ACE13.00
046710     MOVE 30 TO WS-PARM-NUM1                                      ACE13.00
046720     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046730     MOVE 100 TO WS-PARM-NUM3                                     ACE13.00
046740     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046750     MOVE 31 TO WS-PARM-NUM1                                      ACE13.00
046760     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046770     MOVE 100 TO WS-PARM-NUM3                                     ACE13.00
046780     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046790     MOVE 32 TO WS-PARM-NUM1                                      ACE13.00
046800     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046810     MOVE 100 TO WS-PARM-NUM3                                     ACE13.00
046820     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046830     MOVE 33 TO WS-PARM-NUM1                                      ACE13.00
046840     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046850     MOVE 100 TO WS-PARM-NUM3                                     ACE13.00
046860     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046870     MOVE 34 TO WS-PARM-NUM1                                      ACE13.00
046880     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046890     MOVE 100 TO WS-PARM-NUM3                                     ACE13.00
046900     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046910     MOVE 35 TO WS-PARM-NUM1                                      ACE13.00
046920     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046930     MOVE 100 TO WS-PARM-NUM3                                     ACE13.00
046940     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046950     MOVE 36 TO WS-PARM-NUM1                                      ACE13.00
046960     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
046970     MOVE 100 TO WS-PARM-NUM3                                     ACE13.00
046980     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
046990     MOVE 39 TO WS-PARM-NUM1                                      ACE13.00
047000     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047010     MOVE 100 TO WS-PARM-NUM3                                     ACE13.00
047020     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047030     MOVE 407 TO WS-PARM-NUM1                                     ACE13.00
047040     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
047050     MOVE 100 TO WS-PARM-NUM3                                     ACE13.00
047060     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047070     MOVE 'DEUDORES COMERCIALES Y OTRAS CUENTAS A COBRAR          ACE13.00
047080-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
047090     MOVE 43 TO WS-PARM-NUM1                                      ACE13.00
047100     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047110     MOVE 110 TO WS-PARM-NUM3                                     ACE13.00
047120     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047130     MOVE 44 TO WS-PARM-NUM1                                      ACE13.00
047140     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047150     MOVE 110 TO WS-PARM-NUM3                                     ACE13.00
047160     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047170     MOVE 470 TO WS-PARM-NUM1                                     ACE13.00
047180     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
047190     MOVE 110 TO WS-PARM-NUM3                                     ACE13.00
047200     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047210     MOVE 471 TO WS-PARM-NUM1                                     ACE13.00
047220     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
047230     MOVE 110 TO WS-PARM-NUM3                                     ACE13.00
047240     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047250     MOVE 472 TO WS-PARM-NUM1                                     ACE13.00
047260     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
047270     MOVE 110 TO WS-PARM-NUM3                                     ACE13.00
047280     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047290     MOVE 460 TO WS-PARM-NUM1                                     ACE13.00
047300     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
047310     MOVE 110 TO WS-PARM-NUM3                                     ACE13.00
047320     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047330     MOVE 544 TO WS-PARM-NUM1                                     ACE13.00
047340     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
047350     MOVE 110 TO WS-PARM-NUM3                                     ACE13.00
047360     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047370     MOVE 'INVERSIONES EN EMPRESAS DEL GRUPO Y ASOCIADAS A CORTO PACE13.00
047380-    'LAZO' TO WS-CUR-BAL-GROUP                                   ACE13.00
047390     MOVE 53 TO WS-PARM-NUM1                                      ACE13.00
047400     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047410     MOVE 120 TO WS-PARM-NUM3                                     ACE13.00
047420     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047430     MOVE 5580 TO WS-PARM-NUM1                                    ACE13.00
047440     MOVE 4 TO WS-PARM-NUM2                                       ACE13.00
047450     MOVE 120 TO WS-PARM-NUM3                                     ACE13.00
047460     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047470     MOVE 'INVERSIONES FINANCIERAS A CORTO PLAZO                  ACE13.00
047480-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
047490     MOVE 54 TO WS-PARM-NUM1                                      ACE13.00
047500     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047510     MOVE 130 TO WS-PARM-NUM3                                     ACE13.00
047520     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047530     MOVE 55 TO WS-PARM-NUM1                                      ACE13.00
047540     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047550     MOVE 130 TO WS-PARM-NUM3                                     ACE13.00
047560     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047570     MOVE 'PERIODIFICACIONES A CORTO PLAZO' TO WS-CUR-BAL-GROUP   ACE13.00
047580     MOVE 480 TO WS-PARM-NUM1                                     ACE13.00
047590     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
047600     MOVE 140 TO WS-PARM-NUM3                                     ACE13.00
047610     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047620     MOVE 567 TO WS-PARM-NUM1                                     ACE13.00
047630     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
047640     MOVE 140 TO WS-PARM-NUM3                                     ACE13.00
047650     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047660     MOVE 'EFECTIVO Y OTROS ACTIVOS LIQUIDOS EQUIVALENTES         ACE13.00
047670-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
047680     MOVE 57 TO WS-PARM-NUM1                                      ACE13.00
047690     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047700     MOVE 150 TO WS-PARM-NUM3                                     ACE13.00
047710     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047720     MOVE 'PATRIMONIO NETO Y PASIVO' TO WS-CUR-BAL-SECTION        ACE13.00
047730     MOVE 'PATRIMONIO NETO' TO WS-CUR-BAL-SUBSECTION              ACE13.00
047740     MOVE 'FONDOS PROPIOS' TO WS-CUR-BAL-GROUP                    ACE13.00
047750     MOVE 'CAPITAL' TO WS-CUR-BAL-SUBGROUP                        ACE13.00
047760     MOVE 10 TO WS-PARM-NUM1                                      ACE13.00
047770     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047780     MOVE 200 TO WS-PARM-NUM3                                     ACE13.00
047790     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047800     MOVE 'RESERVAS' TO WS-CUR-BAL-SUBGROUP                       ACE13.00
047810     MOVE 11 TO WS-PARM-NUM1                                      ACE13.00
047820     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047830     MOVE 210 TO WS-PARM-NUM3                                     ACE13.00
047840     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047850     MOVE 'RESULTADOS' TO WS-CUR-BAL-SUBGROUP                     ACE13.00
047860     MOVE 12 TO WS-PARM-NUM1                                      ACE13.00
047870     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047880     MOVE 220 TO WS-PARM-NUM3                                     ACE13.00
047890     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047900     MOVE SPACES TO WS-CUR-BAL-SUBGROUP                           ACE13.00
047910     MOVE 'SUBVENCIONES, DONACIONES Y LEGADOS RECIBIDOS           ACE13.00
047920-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
047930     MOVE 13 TO WS-PARM-NUM1                                      ACE13.00
047940     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
047950     MOVE 230 TO WS-PARM-NUM3                                     ACE13.00
047960     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
047970     MOVE 'PASIVO NO CORRIENTE' TO WS-CUR-BAL-SUBSECTION          ACE13.00
047980     MOVE 'PROVISIONES A LARGO PLAZO' TO WS-CUR-BAL-GROUP         ACE13.00
047990     MOVE 14 TO WS-PARM-NUM1                                      ACE13.00
048000     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048010     MOVE 300 TO WS-PARM-NUM3                                     ACE13.00
048020     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048030     MOVE 'DEUDAS A LARGO PLAZO' TO WS-CUR-BAL-GROUP              ACE13.00
048040     MOVE 15 TO WS-PARM-NUM1                                      ACE13.00
048050     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048060     MOVE 310 TO WS-PARM-NUM3                                     ACE13.00
048070     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048080     MOVE 16 TO WS-PARM-NUM1                                      ACE13.00
048090     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048100     MOVE 310 TO WS-PARM-NUM3                                     ACE13.00
048110     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048120     MOVE 17 TO WS-PARM-NUM1                                      ACE13.00
048130     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048140     MOVE 310 TO WS-PARM-NUM3                                     ACE13.00
048150     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048160     MOVE 'PASIVOS POR IMPUESTOS DIFERIDOS' TO WS-CUR-BAL-GROUP   ACE13.00
048170     MOVE 18 TO WS-PARM-NUM1                                      ACE13.00
048180     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048190     MOVE 320 TO WS-PARM-NUM3                                     ACE13.00
048200     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048210     MOVE 479 TO WS-PARM-NUM1                                     ACE13.00
048220     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048230     MOVE 320 TO WS-PARM-NUM3                                     ACE13.00
048240     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048250     MOVE 'PERIODIFICACIONES A LARGO PLAZO' TO WS-CUR-BAL-GROUP   ACE13.00
048260     MOVE 181 TO WS-PARM-NUM1                                     ACE13.00
048270     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048280     MOVE 330 TO WS-PARM-NUM3                                     ACE13.00
048290     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048300     MOVE 'PASIVO CORRIENTE' TO WS-CUR-BAL-SUBSECTION             ACE13.00
048310     MOVE 'PROVISIONES A CORTO PLAZO' TO WS-CUR-BAL-GROUP         ACE13.00
048320     MOVE 499 TO WS-PARM-NUM1                                     ACE13.00
048330     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048340     MOVE 400 TO WS-PARM-NUM3                                     ACE13.00
048350     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048360     MOVE 529 TO WS-PARM-NUM1                                     ACE13.00
048370     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048380     MOVE 400 TO WS-PARM-NUM3                                     ACE13.00
048390     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048400     MOVE 'DEUDAS A CORTO PLAZO' TO WS-CUR-BAL-GROUP              ACE13.00
048410     MOVE 50 TO WS-PARM-NUM1                                      ACE13.00
048420     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048430     MOVE 410 TO WS-PARM-NUM3                                     ACE13.00
048440     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048450     MOVE 51 TO WS-PARM-NUM1                                      ACE13.00
048460     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048470     MOVE 410 TO WS-PARM-NUM3                                     ACE13.00
048480     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048490     MOVE 52 TO WS-PARM-NUM1                                      ACE13.00
048500     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048510     MOVE 410 TO WS-PARM-NUM3                                     ACE13.00
048520     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048530     MOVE 55 TO WS-PARM-NUM1                                      ACE13.00
048540     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048550     MOVE 410 TO WS-PARM-NUM3                                     ACE13.00
048560     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048570     MOVE 'ACREEDORES COMERCIALES Y OTRAS CUENTAS A PAGAR         ACE13.00
048580-    '' TO WS-CUR-BAL-GROUP                                       ACE13.00
048590     MOVE 40 TO WS-PARM-NUM1                                      ACE13.00
048600     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048610     MOVE 420 TO WS-PARM-NUM3                                     ACE13.00
048620     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048630     MOVE 41 TO WS-PARM-NUM1                                      ACE13.00
048640     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
048650     MOVE 420 TO WS-PARM-NUM3                                     ACE13.00
048660     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048670     MOVE 465 TO WS-PARM-NUM1                                     ACE13.00
048680     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048690     MOVE 420 TO WS-PARM-NUM3                                     ACE13.00
048700     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048710     MOVE 475 TO WS-PARM-NUM1                                     ACE13.00
048720     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048730     MOVE 420 TO WS-PARM-NUM3                                     ACE13.00
048740     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048750     MOVE 476 TO WS-PARM-NUM1                                     ACE13.00
048760     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048770     MOVE 420 TO WS-PARM-NUM3                                     ACE13.00
048780     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048790     MOVE 477 TO WS-PARM-NUM1                                     ACE13.00
048800     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048810     MOVE 420 TO WS-PARM-NUM3                                     ACE13.00
048820     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048830     MOVE 'PERIODIFICACIONES A CORTO PLAZO' TO WS-CUR-BAL-GROUP   ACE13.00
048840     MOVE 485 TO WS-PARM-NUM1                                     ACE13.00
048850     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048860     MOVE 430 TO WS-PARM-NUM3                                     ACE13.00
048870     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048880     MOVE 568 TO WS-PARM-NUM1                                     ACE13.00
048890     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
048900     MOVE 430 TO WS-PARM-NUM3                                     ACE13.00
048910     PERFORM 1290-ADD-BAL-ROW                                     ACE13.00
048920     .                                                            ACE13.00
075300 1290-ADD-BAL-ROW.                                                ACE13.00
075400     ADD 1 TO WS-BAL-COUNT                                        ACE13.00
075500     SET WS-BAL-IDX TO WS-BAL-COUNT                               ACE13.00
075600     MOVE WS-PARM-NUM1 TO WS-BAL-PREFIX (WS-BAL-IDX)              ACE13.00
075700     MOVE WS-PARM-NUM2 TO WS-BAL-PLEN (WS-BAL-IDX)                ACE13.00
075800     MOVE WS-PARM-NUM3 TO WS-BAL-ORDER (WS-BAL-IDX)               ACE13.00
075900     MOVE WS-CUR-BAL-SECTION    TO WS-BAL-SECTION (WS-BAL-IDX)    ACE13.00
076000     MOVE WS-CUR-BAL-SUBSECTION TO WS-BAL-SUBSECTION (WS-BAL-IDX) ACE13.00
076100     MOVE WS-CUR-BAL-GROUP      TO WS-BAL-GROUP (WS-BAL-IDX)      ACE13.00
076200     MOVE WS-CUR-BAL-SUBGROUP   TO WS-BAL-SUBGROUP (WS-BAL-IDX)   ACE13.00
076300     .                                                            ACE13.00
076400*---------------------------------------------------------------- ACE13.00
076500*  CARGA DE LA TABLA DE EPIGRAFES DE PERDIDAS Y GANANCIAS.        ACE13.00
076600*---------------------------------------------------------------- ACE13.00
076700 1300-LOAD-PYG-TABLE.                                             ACE13.00
076710     MOVE 'RESULTADO DE EXPLOTACION' TO WS-CUR-PYG-SECTION        ACE13.00
076720     MOVE 'IMPORTE NETO DE LA CIFRA DE NEGOCIOS                   ACE13.00
076730-    '' TO WS-CUR-PYG-GROUP                                       ACE13.00
076740     MOVE 70 TO WS-PARM-NUM1                                      ACE13.00
076750     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
076760     MOVE 10 TO WS-PARM-NUM3                                      ACE13.00
076770     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
076780     MOVE 'VARIACION DE EXISTENCIAS' TO WS-CUR-PYG-GROUP          ACE13.00
076790     MOVE 71 TO WS-PARM-NUM1                                      ACE13.00
076800     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
076810     MOVE 20 TO WS-PARM-NUM3                                      ACE13.00
076820     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
076830     MOVE 'TRABAJOS REALIZADOS PARA LA EMPRESA                    ACE13.00
076840-    '' TO WS-CUR-PYG-GROUP                                       ACE13.00
076850     MOVE 73 TO WS-PARM-NUM1                                      ACE13.00
076860     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
076870     MOVE 30 TO WS-PARM-NUM3                                      ACE13.00
076880     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
076890     MOVE 'OTROS INGRESOS DE EXPLOTACION' TO WS-CUR-PYG-GROUP     ACE13.00
076900     MOVE 74 TO WS-PARM-NUM1                                      ACE13.00
076910     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
076920     MOVE 40 TO WS-PARM-NUM3                                      ACE13.00
076930     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
076940     MOVE 75 TO WS-PARM-NUM1                                      ACE13.00
076950     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
076960     MOVE 40 TO WS-PARM-NUM3                                      ACE13.00
076970     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
076980     MOVE 'APROVISIONAMIENTOS' TO WS-CUR-PYG-GROUP                ACE13.00
076990     MOVE 60 TO WS-PARM-NUM1                                      ACE13.00
077000     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077010     MOVE 50 TO WS-PARM-NUM3                                      ACE13.00
077020     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077030     MOVE 61 TO WS-PARM-NUM1                                      ACE13.00
077040     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077050     MOVE 50 TO WS-PARM-NUM3                                      ACE13.00
077060     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077070     MOVE 'OTROS GASTOS DE EXPLOTACION' TO WS-CUR-PYG-GROUP       ACE13.00
077080     MOVE 62 TO WS-PARM-NUM1                                      ACE13.00
077090     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077100     MOVE 60 TO WS-PARM-NUM3                                      ACE13.00
077110     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077120     MOVE 65 TO WS-PARM-NUM1                                      ACE13.00
077130     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077140     MOVE 60 TO WS-PARM-NUM3                                      ACE13.00
077150     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077160     MOVE 'TRIBUTOS' TO WS-CUR-PYG-GROUP                          ACE13.00
077170     MOVE 63 TO WS-PARM-NUM1                                      ACE13.00
077180     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077190     MOVE 65 TO WS-PARM-NUM3                                      ACE13.00
077200     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077210     MOVE 'GASTOS DE PERSONAL' TO WS-CUR-PYG-GROUP                ACE13.00
077220     MOVE 64 TO WS-PARM-NUM1                                      ACE13.00
077230     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077240     MOVE 70 TO WS-PARM-NUM3                                      ACE13.00
077250     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077260     MOVE 'AMORTIZACION DEL INMOVILIZADO' TO WS-CUR-PYG-GROUP     ACE13.00
077270     MOVE 68 TO WS-PARM-NUM1                                      ACE13.00
077280     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077290     MOVE 80 TO WS-PARM-NUM3                                      ACE13.00
077300     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077310     MOVE 'PERDIDAS POR DETERIORO' TO WS-CUR-PYG-GROUP            ACE13.00
077320     MOVE 69 TO WS-PARM-NUM1                                      ACE13.00
077330     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077340     MOVE 90 TO WS-PARM-NUM3                                      ACE13.00
077350     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077360     MOVE 'RESULTADO FINANCIERO' TO WS-CUR-PYG-SECTION            ACE13.00
077370     MOVE 'INGRESOS FINANCIEROS' TO WS-CUR-PYG-GROUP              ACE13.00
077380     MOVE 76 TO WS-PARM-NUM1                                      ACE13.00
077390     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077400     MOVE 110 TO WS-PARM-NUM3                                     ACE13.00
077410     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077420     MOVE 'INGRESOS EXCEPCIONALES' TO WS-CUR-PYG-GROUP            ACE13.00
077430     MOVE 77 TO WS-PARM-NUM1                                      ACE13.00
077440     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077450     MOVE 120 TO WS-PARM-NUM3                                     ACE13.00
077460     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077470     MOVE 'GASTOS FINANCIEROS' TO WS-CUR-PYG-GROUP                ACE13.00
077480     MOVE 66 TO WS-PARM-NUM1                                      ACE13.00
077490     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077500     MOVE 130 TO WS-PARM-NUM3                                     ACE13.00
077510     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077520     MOVE 'GASTOS EXCEPCIONALES' TO WS-CUR-PYG-GROUP              ACE13.00
077530     MOVE 67 TO WS-PARM-NUM1                                      ACE13.00
077540     MOVE 2 TO WS-PARM-NUM2                                       ACE13.00
077550     MOVE 140 TO WS-PARM-NUM3                                     ACE13.00
077560     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077570     MOVE 'IMPUESTOS' TO WS-CUR-PYG-SECTION                       ACE13.00
077580     MOVE 'IMPUESTOS SOBRE BENEFICIOS' TO WS-CUR-PYG-GROUP        ACE13.00
077590     MOVE 630 TO WS-PARM-NUM1                                     ACE13.00
077600     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
077610     MOVE 200 TO WS-PARM-NUM3                                     ACE13.00
077620     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077630     MOVE 'OTROS TRIBUTOS' TO WS-CUR-PYG-GROUP                    ACE13.00
077640     MOVE 631 TO WS-PARM-NUM1                                     ACE13.00
077650     MOVE 3 TO WS-PARM-NUM2                                       ACE13.00
077660     MOVE 210 TO WS-PARM-NUM3                                     ACE13.00
077670     PERFORM 1390-ADD-PYG-ROW                                     ACE13.00
077680     .                                                            ACE13.00
086700 1390-ADD-PYG-ROW.                                                ACE13.00
086800     ADD 1 TO WS-PYG-COUNT                                        ACE13.00
086900     SET WS-PYG-IDX TO WS-PYG-COUNT                               ACE13.00
087000     MOVE WS-PARM-NUM1 TO WS-PYG-PREFIX (WS-PYG-IDX)              ACE13.00
087100     MOVE WS-PARM-NUM2 TO WS-PYG-PLEN (WS-PYG-IDX)                ACE13.00
087200     MOVE WS-PARM-NUM3 TO WS-PYG-ORDER (WS-PYG-IDX)               ACE13.00
087300     MOVE WS-CUR-PYG-SECTION TO WS-PYG-SECTION (WS-PYG-IDX)       ACE13.00
087400     MOVE WS-CUR-PYG-GROUP   TO WS-PYG-GROUP (WS-PYG-IDX)         ACE13.00
087500     .                                                            ACE13.00
087600*---------------------------------------------------------------- ACE13.00
087700*  CICLO PRINCIPAL - UNA CUENTA LEIDA, CLASIFICADA Y ESCRITA.     ACE13.00
087800*---------------------------------------------------------------- ACE13.00
087900 2000-ENRICH-ACCOUNTS.                                            ACE13.00
088000     ADD 1 TO WS-READ-COUNT                                       ACE13.00
088100     IF BAC-ACCT-NUM IS NOT NUMERIC OR BAC-ACCT-NUM = 0           ACE13.00
088200         ADD 1 TO WS-SKIPPED-COUNT                                ACE13.00
088300         GO TO 2000-ENRICH-ACCOUNTS-NEXT                          ACE13.00
088400     END-IF                                                       ACE13.00
088500     PERFORM 2100-NORMALIZE-ACCT-NUM                              ACE13.00
088550         THRU 2100-NORMALIZE-ACCT-NUM-EXIT                       ACE13.00
088600     PERFORM 2200-SPLIT-ACCT-DIGITS                               ACE13.00
088700     PERFORM 2300-CLASSIFY-TYPE                                   ACE13.00
088800     PERFORM 2400-CLASSIFY-SUBTYPE                                ACE13.00
088900     PERFORM 2500-CLASSIFY-BALANCE-MAPPING                        ACE13.00
089000     PERFORM 2550-CLASSIFY-PYG-MAPPING                            ACE13.00
089100     PERFORM 2600-SET-HIERARCHY                                   ACE13.00
089200     PERFORM 2650-SET-TAX-RELEVANT                                ACE13.00
089300     PERFORM 2700-BUILD-OUTPUT-RECORD                             ACE13.00
089400     WRITE SAM-RECORD                                             ACE13.00
089500     ADD 1 TO WS-PROCESSED-COUNT                                  ACE13.00
089600 2000-ENRICH-ACCOUNTS-NEXT.                                       ACE13.00
089700     READ BRONZE-ACCOUNT-CHART                                    ACE13.00
089800         AT END SET BAC-EOF TO TRUE                               ACE13.00
089900     END-READ                                                     ACE13.00
090000 2000-ENRICH-ACCOUNTS-EXIT.                                       ACE13.00
090100     EXIT.                                                        ACE13.00
090200*---------------------------------------------------------------- ACE13.00
090300*  NORMALIZA EL NUMERO DE CUENTA A 8 DIGITOS (RELLENO DE CEROS    ACE13.00
090400*  A LA DERECHA), SIN USAR FUNCIONES INTRINSECAS.                 ACE13.00
090500*---------------------------------------------------------------- ACE13.00
090600 2100-NORMALIZE-ACCT-NUM.                                         ACE13.00
090700     MOVE BAC-ACCT-NUM TO WS-NORM-ACCT-NUM                        ACE13.00
090800     IF WS-NORM-ACCT-NUM >= 10000000                              ACE13.00
090900         GO TO 2100-NORMALIZE-ACCT-NUM-EXIT                       ACE13.00
091000     END-IF                                                       ACE13.00
091100     MOVE WS-NORM-ACCT-NUM TO WS-PAD-WORK                         ACE13.00
091200     MOVE 0 TO WS-DIGIT-COUNT                                     ACE13.00
091300 2110-COUNT-DIGITS.                                               ACE13.00
091400     ADD 1 TO WS-DIGIT-COUNT                                      ACE13.00
091500     DIVIDE WS-PAD-WORK BY 10 GIVING WS-PAD-WORK                  ACE13.00
091600     IF WS-PAD-WORK > 0                                           ACE13.00
091700         GO TO 2110-COUNT-DIGITS                                  ACE13.00
091800     END-IF                                                       ACE13.00
091900     MOVE 1 TO WS-PAD-FACTOR                                      ACE13.00
092000 2120-BUILD-FACTOR.                                               ACE13.00
092100     IF WS-DIGIT-COUNT >= 8                                       ACE13.00
092200         GO TO 2120-BUILD-FACTOR-EXIT                             ACE13.00
092300     END-IF                                                       ACE13.00
092400     MULTIPLY WS-PAD-FACTOR BY 10 GIVING WS-PAD-FACTOR            ACE13.00
092500     ADD 1 TO WS-DIGIT-COUNT                                      ACE13.00
092600     GO TO 2120-BUILD-FACTOR                                      ACE13.00
092700 2120-BUILD-FACTOR-EXIT.                                          ACE13.00
092800     EXIT.                                                        ACE13.00
092900     MULTIPLY WS-NORM-ACCT-NUM BY WS-PAD-FACTOR                   ACE13.00
093000         GIVING WS-NORM-ACCT-NUM                                  ACE13.00
093100 2100-NORMALIZE-ACCT-NUM-EXIT.                                    ACE13.00
093200     EXIT.                                                        ACE13.00
093300*---------------------------------------------------------------- ACE13.00
093400*  DESGLOSA EL NUMERO NORMALIZADO EN D1 (1 DGT), SUB (2 DGT),     ACE13.00
093500*  LEAD3 (3 DGT) Y DET4 (4 DGT) POR DIVISION ENTERA.              ACE13.00
093600*---------------------------------------------------------------- ACE13.00
093700 2200-SPLIT-ACCT-DIGITS.                                          ACE13.00
093800     DIVIDE WS-NORM-ACCT-NUM BY 10000000 GIVING WS-D1             ACE13.00
093900     DIVIDE WS-NORM-ACCT-NUM BY 1000000 GIVING WS-SUB             ACE13.00
094000     DIVIDE WS-NORM-ACCT-NUM BY 100000 GIVING WS-LEAD3            ACE13.00
094100     DIVIDE WS-NORM-ACCT-NUM BY 10000 GIVING WS-DET4              ACE13.00
094200     .                                                            ACE13.00
094300*---------------------------------------------------------------- ACE13.00
094400*  CLASIFICA EL TIPO DE CUENTA SEGUN EL PRIMER DIGITO, CON LAS    ACE13.00
094500*  EXCEPCIONES DEL GRUPO 1, 4 Y 5 DEL PGC.                        ACE13.00
094600*---------------------------------------------------------------- ACE13.00
094700 2300-CLASSIFY-TYPE.                                              ACE13.00
094800     MOVE 'Unknown' TO WS-ACCT-TYPE-WORK                          ACE13.00
094900     EVALUATE TRUE                                                ACE13.00
095000         WHEN WS-D1 = 1 AND WS-SUB <= 13                          ACE13.00
095100             MOVE 'Equity' TO WS-ACCT-TYPE-WORK                   ACE13.00
095200         WHEN WS-D1 = 1                                           ACE13.00
095300             MOVE 'Liability' TO WS-ACCT-TYPE-WORK                ACE13.00
095400         WHEN WS-D1 = 2 OR WS-D1 = 3                              ACE13.00
095500             MOVE 'Asset' TO WS-ACCT-TYPE-WORK                    ACE13.00
095600         WHEN WS-D1 = 4 AND (WS-SUB = 40 OR WS-SUB = 41           ACE13.00
095700                             OR WS-SUB = 47)                      ACE13.00
095800             MOVE 'Liability' TO WS-ACCT-TYPE-WORK                ACE13.00
095900         WHEN WS-D1 = 4                                           ACE13.00
096000             MOVE 'Asset' TO WS-ACCT-TYPE-WORK                    ACE13.00
096100         WHEN WS-D1 = 5 AND (WS-SUB = 50 OR WS-SUB = 51           ACE13.00
096200                             OR WS-SUB = 52 OR WS-SUB = 56)       ACE13.00
096300             MOVE 'Liability' TO WS-ACCT-TYPE-WORK                ACE13.00
096400         WHEN WS-D1 = 5                                           ACE13.00
096500             MOVE 'Asset' TO WS-ACCT-TYPE-WORK                    ACE13.00
096600         WHEN WS-D1 = 6                                           ACE13.00
096700             MOVE 'Expense' TO WS-ACCT-TYPE-WORK                  ACE13.00
096800         WHEN WS-D1 = 7                                           ACE13.00
096900             MOVE 'Income' TO WS-ACCT-TYPE-WORK                   ACE13.00
097000     END-EVALUATE                                                 ACE13.00
097100     EVALUATE WS-ACCT-TYPE-WORK                                   ACE13.00
098100         WHEN 'Asset'    ADD 1 TO WS-CNT-ASSET                    ACE13.00
098200         WHEN 'Liability'    ADD 1 TO WS-CNT-LIABILITY            ACE13.00
098300         WHEN 'Equity' ADD 1 TO WS-CNT-EQUITY                     ACE13.00
098400         WHEN 'Expense'     ADD 1 TO WS-CNT-EXPENSE               ACE13.00
098500         WHEN 'Income'   ADD 1 TO WS-CNT-INCOME                   ACE13.00
098600         WHEN OTHER       ADD 1 TO WS-CNT-UNKNOWN                 ACE13.00
098700     END-EVALUATE                                                 ACE13.00
098800     IF WS-D1 >= 1 AND WS-D1 <= 9                                 ACE13.00
098900         ADD 1 TO WS-PGC-GRP-TALLY (WS-D1)                        ACE13.00
099000     END-IF                                                       ACE13.00
099100     .                                                            ACE13.00
099200*---------------------------------------------------------------- ACE13.00
099300*  CLASIFICA EL SUBTIPO POR BUSQUEDA LINEAL EN WS-SUBTYPE-TABLE.  ACE13.00
099400*---------------------------------------------------------------- ACE13.00
099500 2400-CLASSIFY-SUBTYPE.                                           ACE13.00
099600     SET WS-FOUND-SW TO 'N'                                       ACE13.00
099700     SET WS-SUBTYPE-IDX TO 1                                      ACE13.00
099800 2410-SEARCH-SUBTYPE.                                             ACE13.00
099900     IF WS-SUBTYPE-IDX > WS-SUBTYPE-COUNT                         ACE13.00
100000         GO TO 2410-SEARCH-SUBTYPE-EXIT                           ACE13.00
100100     END-IF                                                       ACE13.00
100200     IF WS-SUBTYPE-SUB (WS-SUBTYPE-IDX) = WS-SUB                  ACE13.00
100300         MOVE WS-SUBTYPE-DESC (WS-SUBTYPE-IDX) TO                 ACE13.00
100400             SAM-ACCT-SUBTYPE                                     ACE13.00
100500         SET ENTRY-FOUND TO TRUE                                  ACE13.00
100600         GO TO 2410-SEARCH-SUBTYPE-EXIT                           ACE13.00
100700     END-IF                                                       ACE13.00
100800     SET WS-SUBTYPE-IDX UP BY 1                                   ACE13.00
100900     GO TO 2410-SEARCH-SUBTYPE                                    ACE13.00
101000 2410-SEARCH-SUBTYPE-EXIT.                                        ACE13.00
101100     EXIT.                                                        ACE13.00
101200     IF ENTRY-NOT-FOUND                                           ACE13.00
101300         MOVE SPACES TO SAM-ACCT-SUBTYPE                          ACE13.00
101400         STRING 'SUBGRUPO ' DELIMITED BY SIZE                     ACE13.00
101500             WS-SUB DELIMITED BY SIZE                             ACE13.00
101600             INTO SAM-ACCT-SUBTYPE                                ACE13.00
101700     END-IF                                                       ACE13.00
101800     .                                                            ACE13.00
101900*---------------------------------------------------------------- ACE13.00
102000*  CLASIFICA EL EPIGRAFE DE BALANCE POR PREFIJO MAS LARGO         ACE13.00
102100*  PRIMERO (4, 3, 2, 1 DIGITOS) EN WS-BAL-TABLE.                  ACE13.00
102200*---------------------------------------------------------------- ACE13.00
102300 2500-CLASSIFY-BALANCE-MAPPING.                                   ACE13.00
102400     MOVE SPACES TO SAM-BAL-SECTION SAM-BAL-SUBSECTION            ACE13.00
102500     MOVE SPACES TO SAM-BAL-GROUP SAM-BAL-SUBGROUP                ACE13.00
102600     MOVE 999 TO SAM-BAL-ORDER                                    ACE13.00
102700     MOVE 4 TO WS-TRY-LEN                                         ACE13.00
102800 2510-TRY-BAL-LENGTH.                                             ACE13.00
102900     IF WS-TRY-LEN = 0                                            ACE13.00
103000         GO TO 2500-CLASSIFY-BALANCE-MAPPING-EXIT                 ACE13.00
103100     END-IF                                                       ACE13.00
103200     EVALUATE WS-TRY-LEN                                          ACE13.00
103300         WHEN 4 MOVE WS-DET4  TO WS-TRY-PREFIX                    ACE13.00
103400         WHEN 3 MOVE WS-LEAD3 TO WS-TRY-PREFIX                    ACE13.00
103500         WHEN 2 MOVE WS-SUB   TO WS-TRY-PREFIX                    ACE13.00
103600         WHEN 1 MOVE WS-D1    TO WS-TRY-PREFIX                    ACE13.00
103700     END-EVALUATE                                                 ACE13.00
103800     SET WS-FOUND-SW TO 'N'                                       ACE13.00
103900     SET WS-BAL-IDX TO 1                                          ACE13.00
104000 2520-SEARCH-BAL-TABLE.                                           ACE13.00
104100     IF WS-BAL-IDX > WS-BAL-COUNT                                 ACE13.00
104200         GO TO 2520-SEARCH-BAL-TABLE-EXIT                         ACE13.00
104300     END-IF                                                       ACE13.00
104400     IF WS-BAL-PLEN (WS-BAL-IDX) = WS-TRY-LEN AND                 ACE13.00
104500         WS-BAL-PREFIX (WS-BAL-IDX) = WS-TRY-PREFIX               ACE13.00
104600         MOVE WS-BAL-SECTION (WS-BAL-IDX)    TO SAM-BAL-SECTION   ACE13.00
104700         MOVE WS-BAL-SUBSECTION (WS-BAL-IDX) TO                   ACE13.00
104800             SAM-BAL-SUBSECTION                                   ACE13.00
104900         MOVE WS-BAL-GROUP (WS-BAL-IDX)       TO SAM-BAL-GROUP    ACE13.00
105000         MOVE WS-BAL-SUBGROUP (WS-BAL-IDX)    TO SAM-BAL-SUBGROUP ACE13.00
105100         MOVE WS-BAL-ORDER (WS-BAL-IDX)       TO SAM-BAL-ORDER    ACE13.00
105200         SET ENTRY-FOUND TO TRUE                                  ACE13.00
105300         GO TO 2520-SEARCH-BAL-TABLE-EXIT                         ACE13.00
105400     END-IF                                                       ACE13.00
105500     SET WS-BAL-IDX UP BY 1                                       ACE13.00
105600     GO TO 2520-SEARCH-BAL-TABLE                                  ACE13.00
105700 2520-SEARCH-BAL-TABLE-EXIT.                                      ACE13.00
105800     EXIT.                                                        ACE13.00
105900     IF ENTRY-FOUND                                               ACE13.00
106000         GO TO 2500-CLASSIFY-BALANCE-MAPPING-EXIT                 ACE13.00
106100     END-IF                                                       ACE13.00
106200     SUBTRACT 1 FROM WS-TRY-LEN                                   ACE13.00
106300     GO TO 2510-TRY-BAL-LENGTH                                    ACE13.00
106400 2500-CLASSIFY-BALANCE-MAPPING-EXIT.                              ACE13.00
106500     EXIT.                                                        ACE13.00
106600*---------------------------------------------------------------- ACE13.00
106700*  CLASIFICA EL EPIGRAFE DE PYG POR PREFIJO MAS LARGO PRIMERO.    ACE13.00
106800*---------------------------------------------------------------- ACE13.00
106900 2550-CLASSIFY-PYG-MAPPING.                                       ACE13.00
107000     MOVE SPACES TO SAM-PYG-SECTION SAM-PYG-GROUP                 ACE13.00
107100     MOVE 999 TO SAM-PYG-ORDER                                    ACE13.00
107200     MOVE 4 TO WS-TRY-LEN                                         ACE13.00
107300 2560-TRY-PYG-LENGTH.                                             ACE13.00
107400     IF WS-TRY-LEN = 0                                            ACE13.00
107500         GO TO 2550-CLASSIFY-PYG-MAPPING-EXIT                     ACE13.00
107600     END-IF                                                       ACE13.00
107700     EVALUATE WS-TRY-LEN                                          ACE13.00
107800         WHEN 4 MOVE WS-DET4  TO WS-TRY-PREFIX                    ACE13.00
107900         WHEN 3 MOVE WS-LEAD3 TO WS-TRY-PREFIX                    ACE13.00
108000         WHEN 2 MOVE WS-SUB   TO WS-TRY-PREFIX                    ACE13.00
108100         WHEN 1 MOVE WS-D1    TO WS-TRY-PREFIX                    ACE13.00
108200     END-EVALUATE                                                 ACE13.00
108300     SET WS-FOUND-SW TO 'N'                                       ACE13.00
108400     SET WS-PYG-IDX TO 1                                          ACE13.00
108500 2570-SEARCH-PYG-TABLE.                                           ACE13.00
108600     IF WS-PYG-IDX > WS-PYG-COUNT                                 ACE13.00
108700         GO TO 2570-SEARCH-PYG-TABLE-EXIT                         ACE13.00
108800     END-IF                                                       ACE13.00
108900     IF WS-PYG-PLEN (WS-PYG-IDX) = WS-TRY-LEN AND                 ACE13.00
109000         WS-PYG-PREFIX (WS-PYG-IDX) = WS-TRY-PREFIX               ACE13.00
109100         MOVE WS-PYG-SECTION (WS-PYG-IDX) TO SAM-PYG-SECTION      ACE13.00
109200         MOVE WS-PYG-GROUP (WS-PYG-IDX)   TO SAM-PYG-GROUP        ACE13.00
109300         MOVE WS-PYG-ORDER (WS-PYG-IDX)   TO SAM-PYG-ORDER        ACE13.00
109400         SET ENTRY-FOUND TO TRUE                                  ACE13.00
109500         GO TO 2570-SEARCH-PYG-TABLE-EXIT                         ACE13.00
109600     END-IF                                                       ACE13.00
109700     SET WS-PYG-IDX UP BY 1                                       ACE13.00
109800     GO TO 2570-SEARCH-PYG-TABLE                                  ACE13.00
109900 2570-SEARCH-PYG-TABLE-EXIT.                                      ACE13.00
110000     EXIT.                                                        ACE13.00
110100     IF ENTRY-FOUND                                               ACE13.00
110200         GO TO 2550-CLASSIFY-PYG-MAPPING-EXIT                     ACE13.00
110300     END-IF                                                       ACE13.00
110400     SUBTRACT 1 FROM WS-TRY-LEN                                   ACE13.00
110500     GO TO 2560-TRY-PYG-LENGTH                                    ACE13.00
110600 2550-CLASSIFY-PYG-MAPPING-EXIT.                                  ACE13.00
110700     EXIT.                                                        ACE13.00
110800*---------------------------------------------------------------- ACE13.00
110900*  FIJA LA JERARQUIA PADRE/HIJO.  TODA CUENTA DEL MAESTRO ES      ACE13.00
111000*  ANALITICA Y ACTIVA DE NIVEL 5 (CUENTA DE DETALLE).             ACE13.00
111100*---------------------------------------------------------------- ACE13.00
111200 2600-SET-HIERARCHY.                                              ACE13.00
111300     DIVIDE WS-NORM-ACCT-NUM BY 10 GIVING SAM-PARENT-ACCT-NUM     ACE13.00
111400     MULTIPLY SAM-PARENT-ACCT-NUM BY 10                           ACE13.00
111500         GIVING SAM-PARENT-ACCT-NUM                               ACE13.00
111600     MOVE 5   TO SAM-ACCT-LEVEL                                   ACE13.00
111700     MOVE 'Y' TO SAM-IS-ANALYTIC                                  ACE13.00
111800     MOVE 'Y' TO SAM-IS-ACTIVE                                    ACE13.00
111900     .                                                            ACE13.00
112000*---------------------------------------------------------------- ACE13.00
112100*  VARIANTE DE CADENA (ACCOUNTS.PY) DE LA RELEVANCIA FISCAL -     ACE13.00
112200*  IVA (472/477/473) O IMPUESTO DE SOCIEDADES (4740/4745) O       ACE13.00
112300*  CUALQUIER CUENTA DE GASTO (D1=6) O DE INGRESO (D1=7).          ACE13.00
112400*---------------------------------------------------------------- ACE13.00
112500 2650-SET-TAX-RELEVANT.                                           ACE13.00
112600     MOVE 'N' TO SAM-TAX-RELEVANT                                 ACE13.00
112700     IF WS-LEAD3 = 472 OR WS-LEAD3 = 477 OR WS-LEAD3 = 473        ACE13.00
112800         MOVE 'Y' TO SAM-TAX-RELEVANT                             ACE13.00
112900     END-IF                                                       ACE13.00
113000     IF WS-DET4 = 4740 OR WS-DET4 = 4745                          ACE13.00
113100         MOVE 'Y' TO SAM-TAX-RELEVANT                             ACE13.00
113200     END-IF                                                       ACE13.00
113300     IF WS-D1 = 6 OR WS-D1 = 7                                    ACE13.00
113400         MOVE 'Y' TO SAM-TAX-RELEVANT                             ACE13.00
113500     END-IF                                                       ACE13.00
113600     IF SAM-TAX-RELEVANT = 'Y'                                    ACE13.00
113700         ADD 1 TO WS-TAX-RELEVANT-COUNT                           ACE13.00
113800     END-IF                                                       ACE13.00
113900     .                                                            ACE13.00
114000*---------------------------------------------------------------- ACE13.00
114100*  COPIA LOS CAMPOS SIMPLES Y APLICA LOS VALORES POR DEFECTO DE   ACE13.00
114200*  NOMBRE, GRUPO, SALDOS Y FECHA DE ULTIMO MOVIMIENTO.            ACE13.00
114300*---------------------------------------------------------------- ACE13.00
114400 2700-BUILD-OUTPUT-RECORD.                                        ACE13.00
114500     MOVE BAC-ACCT-ID    TO SAM-ACCT-ID                           ACE13.00
114600     MOVE WS-NORM-ACCT-NUM TO SAM-ACCT-NUM                        ACE13.00
114700     MOVE WS-ACCT-TYPE-WORK TO SAM-ACCT-TYPE                      ACE13.00
114800     MOVE WS-D1    TO SAM-PGC-GROUP                               ACE13.00
114900     MOVE WS-SUB   TO SAM-PGC-SUBGROUP                            ACE13.00
115000     MOVE WS-DET4  TO SAM-PGC-DETAIL                              ACE13.00
115100     MOVE BAC-ACCT-NAME TO WS-ACCT-NAME-WORK                      ACE13.00
115200     IF WS-ACCT-NAME-WORK = SPACES                                ACE13.00
115300         MOVE WS-NORM-ACCT-NUM TO WS-NUM-EDIT                     ACE13.00
115400         STRING 'CUENTA ' DELIMITED BY SIZE                       ACE13.00
115500             WS-NUM-EDIT DELIMITED BY SIZE                        ACE13.00
115600             INTO WS-ACCT-NAME-WORK                               ACE13.00
115700     END-IF                                                       ACE13.00
115800     MOVE WS-ACCT-NAME-WORK TO SAM-ACCT-NAME                      ACE13.00
115900     MOVE BAC-ACCT-GROUP TO WS-ACCT-GROUP-WORK                    ACE13.00
116000     IF WS-ACCT-GROUP-WORK = SPACES                               ACE13.00
116100         MOVE 'SIN GRUPO' TO WS-ACCT-GROUP-WORK                   ACE13.00
116200     END-IF                                                       ACE13.00
116300     MOVE WS-ACCT-GROUP-WORK TO SAM-ACCT-GROUP                    ACE13.00
116400     MOVE BAC-BALANCE-AMT TO SAM-CURRENT-BALANCE                  ACE13.00
116500     MOVE BAC-DEBIT-AMT   TO SAM-DEBIT-BALANCE                    ACE13.00
116600     MOVE BAC-CREDIT-AMT  TO SAM-CREDIT-BALANCE                   ACE13.00
116700     IF BAC-DEBIT-AMT > 0 OR BAC-CREDIT-AMT > 0                   ACE13.00
116800         MOVE WS-TODAY-DATE TO SAM-LAST-MOVEMENT-DT               ACE13.00
116900     ELSE                                                         ACE13.00
117000         MOVE 0 TO SAM-LAST-MOVEMENT-DT                           ACE13.00
117100     END-IF                                                       ACE13.00
117200     .                                                            ACE13.00
117300*---------------------------------------------------------------- ACE13.00
117400*  IMPRIME EL RESUMEN DE FIN DE PROCESO EN SILVER-RUN-LOG.        ACE13.00
117500*---------------------------------------------------------------- ACE13.00
117600 8000-PRINT-SUMMARY.                                              ACE13.00
117700     MOVE 'H' TO RPT-RECORD-TYPE-CD                               ACE13.00
117800     MOVE 'ACE13' TO RPTV-HDR-PROGRAM                             ACE13.00
117900     MOVE 'RESUMEN ENRIQUECIMIENTO DE CUENTAS' TO RPTV-HDR-TITLE  ACE13.00
118000     MOVE '11/14/88' TO RPTV-HDR-DATE                             ACE13.00
118100     WRITE RPT-RECORD                                             ACE13.00
118200     MOVE 'D' TO RPT-RECORD-TYPE-CD                               ACE13.00
118300     MOVE 'LEIDAS' TO RPTV-LABEL                                  ACE13.00
118400     MOVE WS-READ-COUNT TO RPTV-VALUE1                            ACE13.00
118500     MOVE 0 TO RPTV-VALUE2 RPTV-VALUE3                            ACE13.00
118600     WRITE RPT-RECORD                                             ACE13.00
118700     MOVE 'PROCESADAS' TO RPTV-LABEL                              ACE13.00
118800     MOVE WS-PROCESSED-COUNT TO RPTV-VALUE1                       ACE13.00
118900     WRITE RPT-RECORD                                             ACE13.00
119000     MOVE 'OMITIDAS (SIN NUMERO DE CUENTA)' TO RPTV-LABEL         ACE13.00
119100     MOVE WS-SKIPPED-COUNT TO RPTV-VALUE1                         ACE13.00
119200     WRITE RPT-RECORD                                             ACE13.00
119300     MOVE 'ACTIVO' TO RPTV-LABEL                                  ACE13.00
119400     MOVE WS-CNT-ASSET TO RPTV-VALUE1                             ACE13.00
119500     WRITE RPT-RECORD                                             ACE13.00
119600     MOVE 'PASIVO' TO RPTV-LABEL                                  ACE13.00
119700     MOVE WS-CNT-LIABILITY TO RPTV-VALUE1                         ACE13.00
119800     WRITE RPT-RECORD                                             ACE13.00
119900     MOVE 'PATRIMONIO NETO' TO RPTV-LABEL                         ACE13.00
120000     MOVE WS-CNT-EQUITY TO RPTV-VALUE1                            ACE13.00
120100     WRITE RPT-RECORD                                             ACE13.00
120200     MOVE 'GASTO' TO RPTV-LABEL                                   ACE13.00
120300     MOVE WS-CNT-EXPENSE TO RPTV-VALUE1                           ACE13.00
120400     WRITE RPT-RECORD                                             ACE13.00
120500     MOVE 'INGRESO' TO RPTV-LABEL                                 ACE13.00
120600     MOVE WS-CNT-INCOME TO RPTV-VALUE1                            ACE13.00
120700     WRITE RPT-RECORD                                             ACE13.00
120800     MOVE 'DESCONOCIDO' TO RPTV-LABEL                             ACE13.00
120900     MOVE WS-CNT-UNKNOWN TO RPTV-VALUE1                           ACE13.00
121000     WRITE RPT-RECORD                                             ACE13.00
121100     MOVE 'RELEVANTES A EFECTOS FISCALES' TO RPTV-LABEL           ACE13.00
121200     MOVE WS-TAX-RELEVANT-COUNT TO RPTV-VALUE1                    ACE13.00
121300     WRITE RPT-RECORD                                             ACE13.00
121400     .                                                            ACE13.00
121500 9000-TERMINATE.                                                  ACE13.00
121600     CLOSE BRONZE-ACCOUNT-CHART                                   ACE13.00
121700     CLOSE SILVER-ACCOUNT-MASTER                                  ACE13.00
121800     CLOSE SILVER-RUN-LOG                                         ACE13.00
121900     .                                                            ACE13.00
