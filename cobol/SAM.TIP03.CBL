000100 IDENTIFICATION DIVISION.                                       SAM03.00
000200 PROGRAM-ID.    SILVER-ACCOUNT-MASTER.                          SAM03.00
000300 AUTHOR.        L. FONT.                                        SAM03.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                SAM03.00
000500 DATE-WRITTEN.  06/20/1988.                                     SAM03.00
000600 DATE-COMPILED. 06/20/1988.                                     SAM03.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        SAM03.00
000800*----------------------------------------------------------------SAM03.00
000900*  SAM.TIP03  -  LAYOUT DE LA MAESTRA DE CUENTAS ENRIQUECIDA    SAM03.00
001000*  (CAPA PLATA).  SALIDA DE ACE.TIP13, ENTRADA DE JLE.TIP16.    SAM03.00
001100*  CLASIFICACION SEGUN EL PLAN GENERAL CONTABLE (PGC): TIPO,    SAM03.00
001200*  SUBTIPO, SECCION DE BALANCE, SECCION DE P Y G, JERARQUIA     SAM03.00
001300*  Y RELEVANCIA FISCAL.  ORDENADO POR NUMERO DE CUENTA.         SAM03.00
001400*  ESTE MIEMBRO ES SOLO LAYOUT.  NO CONTIENE PROCESO.           SAM03.00
001500*----------------------------------------------------------------SAM03.00
001600*  HISTORIAL DE CAMBIOS                                        SAM03.00
001700*  ------------------------------------------------------------ SAM03.00
001800*  FECHA     INIC  TICKET   DESCRIPCION                        SAM03.00
001900*  --------  ----  -------  --------------------------------- SAM03.00
002000*  06/20/88  LFC   EEDR004  LAYOUT ORIGINAL - MAESTRA ENRIQ.    SAM03.00
002100*  09/02/88  LFC   EEDR017  ANADIDO BAL-SUBGROUP (CAP/RES/RDO)  SAM03.00
002200*  01/22/90  LFC   EEDR035  ANADIDOS CAMPOS PGC-GROUP/SUB/DET   SAM03.00
002300*  06/10/91  LFC   EEDR043  ANADIDO TAX-RELEVANT                SAM03.00
002400*  11/03/93  JMS   EEDR060  ANADIDO LAST-MOVEMENT-DATE          SAM03.00
002500*  08/19/94  JMS   EEDR064  REVISION GENERAL DE COMENTARIOS     SAM03.00
002600*  02/09/96  RPM   EEDR078  SIN CAMBIOS DE LAYOUT - REVISION    SAM03.00
002700*  07/14/97  DCV   EEDR091  VERIFICACION PRE-MILENIO (FASE 1)   SAM03.00
002800*  10/05/98  DCV   EEDR099  VERIFICACION Y2K - LAST-MOVEMENT OK SAM03.00
002900*  01/18/99  DCV   EEDR100  CIERRE VERIFICACION Y2K             SAM03.00
002950*  05/20/02  JMS   EEDR130  VERIF. EURO - MAESTRA SIN CAMBIO     SAM03.00
003000*----------------------------------------------------------------SAM03.00
003100 ENVIRONMENT DIVISION.                                          SAM03.00
003200 CONFIGURATION SECTION.                                         SAM03.00
003300 SPECIAL-NAMES.                                                 SAM03.00
003400     C01 IS TOP-OF-FORM.                                        SAM03.00
003500 INPUT-OUTPUT SECTION.                                          SAM03.00
003600 FILE-CONTROL.                                                  SAM03.00
003700     SELECT SILVER-ACCOUNT-MASTER ASSIGN TO SAMFILE              SAM03.00
003800         ORGANIZATION IS SEQUENTIAL.                              SAM03.00
003900 DATA DIVISION.                                                 SAM03.00
004000 FILE SECTION.                                                  SAM03.00
004100 FD  SILVER-ACCOUNT-MASTER.                                     SAM03.00
004200*    UN REGISTRO POR CUENTA, ORDEN ASCENDENTE DE ACCT-NUM.      SAM03.00
004300 01  SAM-RECORD.                                                SAM03.00
004400     05  SAM-ACCT-ID           PIC X(24).                       SAM03.00
004500     05  SAM-ACCT-NUM          PIC 9(08).                       SAM03.00
004600     05  SAM-ACCT-NAME         PIC X(60).                       SAM03.00
004700     05  SAM-ACCT-GROUP        PIC X(30).                       SAM03.00
004800     05  SAM-ACCT-TYPE         PIC X(10).                       SAM03.00
004900     05  SAM-ACCT-SUBTYPE      PIC X(60).                       SAM03.00
005000     05  SAM-BAL-SECTION       PIC X(30).                       SAM03.00
005100     05  SAM-BAL-SUBSECTION    PIC X(30).                       SAM03.00
005200     05  SAM-BAL-GROUP         PIC X(70).                       SAM03.00
005300     05  SAM-BAL-SUBGROUP      PIC X(30).                       SAM03.00
005400     05  SAM-PYG-SECTION       PIC X(30).                       SAM03.00
005500     05  SAM-PYG-GROUP         PIC X(60).                       SAM03.00
005600     05  SAM-BAL-ORDER         PIC 9(03).                       SAM03.00
005700     05  SAM-PYG-ORDER         PIC 9(03).                       SAM03.00
005800     05  SAM-IS-ANALYTIC       PIC X(01).                       SAM03.00
005900     05  SAM-PARENT-ACCT-NUM   PIC 9(08).                       SAM03.00
006000     05  SAM-ACCT-LEVEL        PIC 9(01).                       SAM03.00
006100     05  SAM-IS-ACTIVE         PIC X(01).                       SAM03.00
006200     05  SAM-CURRENT-BALANCE   PIC S9(13)V99.                   SAM03.00
006300     05  SAM-DEBIT-BALANCE     PIC S9(13)V99.                   SAM03.00
006400     05  SAM-CREDIT-BALANCE    PIC S9(13)V99.                   SAM03.00
006500     05  SAM-LAST-MOVEMENT-DT  PIC 9(08).                       SAM03.00
006600     05  SAM-PGC-GROUP         PIC 9(01).                       SAM03.00
006700     05  SAM-PGC-SUBGROUP      PIC 9(02).                       SAM03.00
006800     05  SAM-PGC-DETAIL        PIC 9(04).                       SAM03.00
006900     05  SAM-TAX-RELEVANT      PIC X(01).                       SAM03.00
007000*    VISTA ALTERNATIVA 1 - DESGLOSE DE DIGITOS PGC DEL NUMERO   SAM03.00
007100*    DE CUENTA, USADA POR LAS RUTINAS DE CLASIFICACION.         SAM03.00
007200 01  SAM-RECORD-ACCT-VIEW REDEFINES SAM-RECORD.                 SAM03.00
007300     05  FILLER                PIC X(24).                       SAM03.00
007400     05  SAMV-ACCT-NUM-DIGITS.                                  SAM03.00
007500         10  SAMV-PGC-GROUP-DGT    PIC 9(1).                    SAM03.00
007600         10  SAMV-PGC-SUBGRP-DGT   PIC 9(1).                    SAM03.00
007700         10  SAMV-PGC-DETAIL-DGT   PIC 9(2).                    SAM03.00
007800         10  SAMV-PGC-REST-DGT     PIC 9(4).                    SAM03.00
007900     05  FILLER                PIC X(488).                      SAM03.00
008000*    VISTA ALTERNATIVA 2 - SALDOS DESGLOSADOS ENTERO/CENTIMOS   SAM03.00
008100*    PARA LAS RUTINAS DE IMPRESION DEL BALANCE.                 SAM03.00
008200 01  SAM-RECORD-BAL-VIEW REDEFINES SAM-RECORD.                  SAM03.00
008300     05  FILLER                PIC X(459).                      SAM03.00
008400     05  SAMV-CURRENT-BREAKDOWN.                                SAM03.00
008500         10  SAMV-CURRENT-WHOLE    PIC 9(13).                   SAM03.00
008600         10  SAMV-CURRENT-CENTS    PIC 9(2).                    SAM03.00
008700     05  SAMV-DEBIT-BREAKDOWN.                                  SAM03.00
008800         10  SAMV-DEBIT-WHOLE      PIC 9(13).                   SAM03.00
008900         10  SAMV-DEBIT-CENTS      PIC 9(2).                    SAM03.00
009000     05  SAMV-CREDIT-BREAKDOWN.                                 SAM03.00
009100         10  SAMV-CREDIT-WHOLE     PIC 9(13).                   SAM03.00
009200         10  SAMV-CREDIT-CENTS     PIC 9(2).                    SAM03.00
009300     05  FILLER                PIC X(16).                       SAM03.00
009400*    VISTA ALTERNATIVA 3 - PARTICION EN DOS MITADES PARA        SAM03.00
009500*    LAS UTILIDADES DE COTEJO (COMPARE) DE CARGAS.              SAM03.00
009600 01  SAM-RECORD-DUMP-VIEW REDEFINES SAM-RECORD.                 SAM03.00
009700     05  SAMV-DUMP-FIRST-HALF  PIC X(260).                      SAM03.00
009800     05  SAMV-DUMP-SECOND-HALF PIC X(260).                      SAM03.00
009900 WORKING-STORAGE SECTION.                                       SAM03.00
010000 77  WS-RECORD-LENGTH          PIC 9(4) COMP VALUE 520.         SAM03.00
010100 77  WS-LAYOUT-VERSION         PIC 9(3) COMP VALUE 6.           SAM03.00
010200 PROCEDURE DIVISION.                                            SAM03.00
010300 0000-LAYOUT-ONLY.                                              SAM03.00
010400*    MIEMBRO DE SOLO LAYOUT - NO SE EJECUTA EN EL BATCH.        SAM03.00
010500     STOP RUN.                                                  SAM03.00
