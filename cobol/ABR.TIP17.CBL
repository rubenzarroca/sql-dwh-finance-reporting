000100 IDENTIFICATION DIVISION.                                         ABR17.00
000200 PROGRAM-ID.    ACCOUNT-BALANCE-ROLLUP.                           ABR17.00
000300 AUTHOR.        R. PEREZ-MOLINA.                                  ABR17.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                  ABR17.00
000500 DATE-WRITTEN.  09/09/1988.                                       ABR17.00
000600 DATE-COMPILED. 09/09/1988.                                       ABR17.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.          ABR17.00
000800*---------------------------------------------------------------- ABR17.00
000900*  ABR.TIP17  -  CUADRE DE SALDOS DE CUENTA POR PERIODO (CAPA     ABR17.00
001000*  PLATA).  SEXTO Y ULTIMO PASO DEL BATCH NOCTURNO.  CRUZA LAS    ABR17.00
001100*  LINEAS DE DIARIO ENRIQUECIDAS (SJL.TIP06) CON SUS ASIENTOS     ABR17.00
001200*  (SJE.TIP05 - MISMO ORDEN ASCENDENTE DE ENTRY-NUMBER, CASE      ABR17.00
001300*  DE EMPAREJAMIENTO SECUENCIAL SIN NECESIDAD DE SORT) PARA       ABR17.00
001400*  OBTENER EL PERIODO FISCAL DE CADA LINEA, ACUMULA DEBITO Y      ABR17.00
001500*  CREDITO POR CUENTA Y PERIODO, Y ENCADENA LOS SALDOS EN         ABR17.00
001600*  ORDEN CRONOLOGICO POR CUENTA (SALDO DE APERTURA = SALDO DE     ABR17.00
001700*  CIERRE DEL PERIODO ANTERIOR).  PRODUCE LOS SALDOS DE CUENTA    ABR17.00
001800*  POR PERIODO (SAB.TIP07).                                       ABR17.00
001900*---------------------------------------------------------------- ABR17.00
002000*  HISTORIAL DE CAMBIOS                                           ABR17.00
002100*  ----------------------------------------------------------     ABR17.00
002200*  FECHA     INIC  TICKET   DESCRIPCION                           ABR17.00
002300*  --------  ----  -------  -----------------------------         ABR17.00
002400*  09/09/88  RPM   EEDR009  PROGRAMA ORIGINAL - CUADRE DE         ABR17.00
002500*                           SALDOS MENSUALES                      ABR17.00
002600*  01/22/90  LFC   EEDR040  ACLARADO CONVENIO DEBITO-POSITIVO     ABR17.00
002700*                           EN EL ENCADENADO DE SALDOS            ABR17.00
002800*  06/10/91  LFC   EEDR048  ANADIDO CRUCE CONTRA LA MAESTRA       ABR17.00
002900*                           DE CUENTAS PARA EL RESUMEN POR TIPO   ABR17.00
003000*  11/03/93  JMS   EEDR070  REVISION GENERAL DE COMENTARIOS       ABR17.00
003100*  04/02/96  DCV   EEDR086  ANADIDO RESUMEN POR PERIODO RECIENTE  ABR17.00
003200*  07/14/97  DCV   EEDR101  VERIFICACION PRE-MILENIO (FASE 1)     ABR17.00
003300*  10/05/98  DCV   EEDR115  VERIFICACION Y2K - SIN CAMPOS FECHA   ABR17.00
003400*                           EN ESTE PASO                          ABR17.00
003500*  01/18/99  DCV   EEDR118  CIERRE VERIFICACION Y2K               ABR17.00
003550*  01/15/02  DCV   EEDR119  VERIF. EURO - SALDOS SIN CAMBIO       ABR17.00
003600*---------------------------------------------------------------- ABR17.00
003700 ENVIRONMENT DIVISION.                                            ABR17.00
003800 CONFIGURATION SECTION.                                           ABR17.00
003900 SPECIAL-NAMES.                                                   ABR17.00
004000     C01 IS TOP-OF-FORM.                                          ABR17.00
004100 INPUT-OUTPUT SECTION.                                            ABR17.00
004200 FILE-CONTROL.                                                    ABR17.00
004300     SELECT SILVER-JOURNAL-LINE ASSIGN TO SJLFILE                 ABR17.00
004400         ORGANIZATION IS SEQUENTIAL                               ABR17.00
004500         FILE STATUS IS WS-SJL-STATUS.                            ABR17.00
004600     SELECT SILVER-JOURNAL-ENTRY ASSIGN TO SJEFILE                ABR17.00
004700         ORGANIZATION IS SEQUENTIAL                               ABR17.00
004800         FILE STATUS IS WS-SJE-STATUS.                            ABR17.00
004900     SELECT SILVER-ACCOUNT-MASTER ASSIGN TO SAMFILE               ABR17.00
005000         ORGANIZATION IS SEQUENTIAL                               ABR17.00
005100         FILE STATUS IS WS-SAM-STATUS.                            ABR17.00
005200     SELECT SILVER-ACCOUNT-BALANCE ASSIGN TO SABFILE              ABR17.00
005300         ORGANIZATION IS SEQUENTIAL                               ABR17.00
005400         FILE STATUS IS WS-SAB-STATUS.                            ABR17.00
005500     SELECT SILVER-RUN-LOG ASSIGN TO RPTFILE                      ABR17.00
005600         ORGANIZATION IS LINE SEQUENTIAL                          ABR17.00
005700         FILE STATUS IS WS-RPT-STATUS.                            ABR17.00
005800 DATA DIVISION.                                                   ABR17.00
005900 FILE SECTION.                                                    ABR17.00
006000 FD  SILVER-JOURNAL-LINE.                                         ABR17.00
006100*    ORDENADO POR ENTRY-NUMBER/LINE-NUMBER.                       ABR17.00
006200 01  SJL-RECORD.                                                  ABR17.00
006300     05  SJL-ENTRY-NUMBER      PIC 9(09).                         ABR17.00
006400     05  SJL-LINE-NUMBER       PIC 9(04).                         ABR17.00
006500     05  SJL-ACCT-ID           PIC X(24).                         ABR17.00
006600     05  SJL-ACCOUNT-NUM       PIC 9(08).                         ABR17.00
006700     05  SJL-DEBIT-AMT         PIC S9(13)V99.                     ABR17.00
006800     05  SJL-CREDIT-AMT        PIC S9(13)V99.                     ABR17.00
006900     05  SJL-DESCRIPTION       PIC X(80).                         ABR17.00
007000     05  SJL-IS-RECONCILED     PIC X(01).                         ABR17.00
007100     05  SJL-IS-CHECKED        PIC X(01).                         ABR17.00
007200     05  SJL-TAX-RELEVANT      PIC X(01).                         ABR17.00
007300     05  SJL-COST-CENTER       PIC X(20).                         ABR17.00
007400     05  SJL-BUSINESS-LINE     PIC X(20).                         ABR17.00
007500 FD  SILVER-JOURNAL-ENTRY.                                        ABR17.00
007600*    ORDENADO POR ENTRY-NUMBER - MISMO ORDEN QUE SJL, SE LEE      ABR17.00
007700*    EN PARALELO (EMPAREJAMIENTO SECUENCIAL) PARA OBTENER         ABR17.00
007800*    EL PERIODO FISCAL DE CADA LINEA.                             ABR17.00
007900 01  SJE-RECORD.                                                  ABR17.00
008000     05  SJE-ENTRY-NUMBER      PIC 9(09).                         ABR17.00
008100     05  SJE-ENTRY-DATE        PIC 9(08).                         ABR17.00
008200     05  SJE-ORIGINAL-TMSTMP   PIC 9(10).                         ABR17.00
008300     05  SJE-PERIOD-ID         PIC 9(04).                         ABR17.00
008400     05  SJE-ENTRY-TYPE        PIC X(20).                         ABR17.00
008500     05  SJE-DESCRIPTION       PIC X(80).                         ABR17.00
008600     05  SJE-DOC-DESCRIPTION   PIC X(80).                         ABR17.00
008700     05  SJE-IS-CLOSING        PIC X(01).                         ABR17.00
008800     05  SJE-IS-OPENING        PIC X(01).                         ABR17.00
008900     05  SJE-IS-ADJUSTMENT     PIC X(01).                         ABR17.00
009000     05  SJE-ENTRY-STATUS      PIC X(10).                         ABR17.00
009100     05  SJE-TOTAL-DEBIT       PIC S9(13)V99.                     ABR17.00
009200     05  SJE-TOTAL-CREDIT      PIC S9(13)V99.                     ABR17.00
009300*    VISTA ALTERNATIVA - IMPORTES DESGLOSADOS ENTERO/CENTIMOS,    ABR17.00
009400*    IGUAL QUE EN SJE.TIP05.                                      ABR17.00
009500 01  SJE-RECORD-AMT-VIEW REDEFINES SJE-RECORD.                    ABR17.00
009600     05  FILLER                PIC X(211).                        ABR17.00
009700     05  SJEV-FLAGS.                                              ABR17.00
009800         10  SJEV-IS-CLOSING       PIC X(1).                      ABR17.00
009900         10  SJEV-IS-OPENING       PIC X(1).                      ABR17.00
010000         10  SJEV-IS-ADJUSTMENT    PIC X(1).                      ABR17.00
010100     05  SJEV-STATUS           PIC X(10).                         ABR17.00
010200     05  SJEV-DEBIT-BREAKDOWN.                                    ABR17.00
010300         10  SJEV-DEBIT-WHOLE      PIC 9(13).                     ABR17.00
010400         10  SJEV-DEBIT-CENTS      PIC 9(2).                      ABR17.00
010500     05  SJEV-CREDIT-BREAKDOWN.                                   ABR17.00
010600         10  SJEV-CREDIT-WHOLE     PIC 9(13).                     ABR17.00
010700         10  SJEV-CREDIT-CENTS     PIC 9(2).                      ABR17.00
010800 FD  SILVER-ACCOUNT-MASTER.                                       ABR17.00
010900*    CARGADA COMPLETA EN MEMORIA PARA EL RESUMEN POR TIPO.        ABR17.00
011000 01  SAM-RECORD.                                                  ABR17.00
011100     05  SAM-ACCT-ID           PIC X(24).                         ABR17.00
011200     05  SAM-ACCT-NUM          PIC 9(08).                         ABR17.00
011300     05  SAM-ACCT-NAME         PIC X(60).                         ABR17.00
011400     05  SAM-ACCT-GROUP        PIC X(30).                         ABR17.00
011500     05  SAM-ACCT-TYPE         PIC X(10).                         ABR17.00
011600     05  SAM-ACCT-SUBTYPE      PIC X(60).                         ABR17.00
011700     05  SAM-BAL-SECTION       PIC X(30).                         ABR17.00
011800     05  SAM-BAL-SUBSECTION    PIC X(30).                         ABR17.00
011900     05  SAM-BAL-GROUP         PIC X(70).                         ABR17.00
012000     05  SAM-BAL-SUBGROUP      PIC X(30).                         ABR17.00
012100     05  SAM-PYG-SECTION       PIC X(30).                         ABR17.00
012200     05  SAM-PYG-GROUP         PIC X(60).                         ABR17.00
012300     05  SAM-BAL-ORDER         PIC 9(03).                         ABR17.00
012400     05  SAM-PYG-ORDER         PIC 9(03).                         ABR17.00
012500     05  SAM-IS-ANALYTIC       PIC X(01).                         ABR17.00
012600     05  SAM-PARENT-ACCT-NUM   PIC 9(08).                         ABR17.00
012700     05  SAM-ACCT-LEVEL        PIC 9(01).                         ABR17.00
012800     05  SAM-IS-ACTIVE         PIC X(01).                         ABR17.00
012900     05  SAM-CURRENT-BALANCE   PIC S9(13)V99.                     ABR17.00
013000     05  SAM-DEBIT-BALANCE     PIC S9(13)V99.                     ABR17.00
013100     05  SAM-CREDIT-BALANCE    PIC S9(13)V99.                     ABR17.00
013200     05  SAM-LAST-MOVEMENT-DT  PIC 9(08).                         ABR17.00
013300     05  SAM-PGC-GROUP         PIC 9(01).                         ABR17.00
013400     05  SAM-PGC-SUBGROUP      PIC 9(02).                         ABR17.00
013500     05  SAM-PGC-DETAIL        PIC 9(04).                         ABR17.00
013600     05  SAM-TAX-RELEVANT      PIC X(01).                         ABR17.00
013700 FD  SILVER-ACCOUNT-BALANCE.                                      ABR17.00
013800*    UN REGISTRO POR CUENTA Y PERIODO, ENCADENADO CRONOLOGICO.    ABR17.00
013900 01  SAB-RECORD.                                                  ABR17.00
014000     05  SAB-ACCOUNT-NUM       PIC 9(08).                         ABR17.00
014100     05  SAB-PERIOD-ID         PIC 9(04).                         ABR17.00
014200     05  SAB-START-BALANCE     PIC S9(13)V99.                     ABR17.00
014300     05  SAB-PERIOD-DEBIT      PIC S9(13)V99.                     ABR17.00
014400     05  SAB-PERIOD-CREDIT     PIC S9(13)V99.                     ABR17.00
014500     05  SAB-END-BALANCE       PIC S9(13)V99.                     ABR17.00
014600*    VISTA ALTERNATIVA - DESGLOSE DE DIGITOS PGC DEL NUMERO       ABR17.00
014700*    DE CUENTA, IGUAL QUE EN SAB.TIP07.                           ABR17.00
014800 01  SAB-RECORD-ACCT-VIEW REDEFINES SAB-RECORD.                   ABR17.00
014900     05  SABV-ACCT-NUM-DIGITS.                                    ABR17.00
015000         10  SABV-PGC-GROUP-DGT    PIC 9(1).                      ABR17.00
015100         10  SABV-PGC-SUBGRP-DGT   PIC 9(1).                      ABR17.00
015200         10  SABV-PGC-DETAIL-DGT   PIC 9(2).                      ABR17.00
015300         10  SABV-PGC-REST-DGT     PIC 9(4).                      ABR17.00
015400     05  SABV-PERIOD-ID        PIC 9(4).                          ABR17.00
015500     05  FILLER                PIC X(60).                         ABR17.00
015600 FD  SILVER-RUN-LOG.                                              ABR17.00
015700 01  RPT-RECORD.                                                  ABR17.00
015800     05  RPT-RECORD-TYPE-CD    PIC X(01).                         ABR17.00
015900     05  RPT-LINE              PIC X(131).                        ABR17.00
016000*    VISTA ALTERNATIVA - ETIQUETA MAS CONTADORES.                 ABR17.00
016100 01  RPT-RECORD-COUNT-VIEW REDEFINES RPT-RECORD.                  ABR17.00
016200     05  FILLER                PIC X(01).                         ABR17.00
016300     05  RPTV-LABEL            PIC X(30).                         ABR17.00
016400     05  RPTV-VALUE1           PIC Z(9)9.                         ABR17.00
016500     05  RPTV-AMT1             PIC -(11)9.99.                     ABR17.00
016600     05  FILLER                PIC X(71).                         ABR17.00
016700 WORKING-STORAGE SECTION.                                         ABR17.00
016800 01  WS-FILE-STATUSES.                                            ABR17.00
016900     05  WS-SJL-STATUS         PIC X(02) VALUE '00'.              ABR17.00
017000     05  WS-SJE-STATUS         PIC X(02) VALUE '00'.              ABR17.00
017100     05  WS-SAM-STATUS         PIC X(02) VALUE '00'.              ABR17.00
017200     05  WS-SAB-STATUS         PIC X(02) VALUE '00'.              ABR17.00
017300     05  WS-RPT-STATUS         PIC X(02) VALUE '00'.              ABR17.00
017400 77  WS-SJL-EOF-SW             PIC X(01) VALUE 'N'.               ABR17.00
017500     88  SJL-EOF                   VALUE 'Y'.                     ABR17.00
017600     88  SJL-NOT-EOF                VALUE 'N'.                    ABR17.00
017700 77  WS-SJE-EOF-SW             PIC X(01) VALUE 'N'.               ABR17.00
017800     88  SJE-EOF                   VALUE 'Y'.                     ABR17.00
017900 77  WS-SAM-EOF-SW             PIC X(01) VALUE 'N'.               ABR17.00
018000     88  SAM-EOF                   VALUE 'Y'.                     ABR17.00
018100*---------------------------------------------------------------- ABR17.00
018200*  MAESTRA DE CUENTAS EN MEMORIA - SOLO ACCOUNT-NUM Y TIPO,       ABR17.00
018300*  PARA EL RESUMEN FINAL POR TIPO DE CUENTA.                      ABR17.00
018400*---------------------------------------------------------------- ABR17.00
018500 01  WS-ACCOUNT-TYPE-TABLE.                                       ABR17.00
018600     05  WS-ACCT-COUNT         PIC 9(5) COMP VALUE 0.             ABR17.00
018700     05  WS-ACCT-ENTRY OCCURS 3000 TIMES                          ABR17.00
018800                         INDEXED BY WS-ACCT-IDX.                  ABR17.00
018900         10  WS-ACCT-NUM           PIC 9(8).                      ABR17.00
019000         10  WS-ACCT-TYPE-TBL      PIC X(10).                     ABR17.00
019100*---------------------------------------------------------------- ABR17.00
019200*  TABLA DE SALDOS ACUMULADOS POR CUENTA Y PERIODO, Y LISTA       ABR17.00
019300*  DE CUENTAS DISTINTAS ENCONTRADAS EN EL DIARIO.                 ABR17.00
019400*---------------------------------------------------------------- ABR17.00
019500 01  WS-BALANCE-TABLE.                                            ABR17.00
019600     05  WS-BAL-COUNT          PIC 9(5) COMP VALUE 0.             ABR17.00
019700     05  WS-BAL-ENTRY OCCURS 3000 TIMES                           ABR17.00
019800                         INDEXED BY WS-BAL-IDX.                   ABR17.00
019900         10  WS-BAL-ACCOUNT-NUM    PIC 9(8).                      ABR17.00
020000         10  WS-BAL-PERIOD-ID      PIC 9(4).                      ABR17.00
020100         10  WS-BAL-DEBIT-TOTAL    PIC S9(13)V99.                 ABR17.00
020200         10  WS-BAL-CREDIT-TOTAL   PIC S9(13)V99.                 ABR17.00
020300         10  WS-BAL-PROCESSED-SW   PIC X(1).                      ABR17.00
020400 01  WS-ACCT-LIST.                                                ABR17.00
020500     05  WS-ACCT-LIST-COUNT    PIC 9(4) COMP VALUE 0.             ABR17.00
020600     05  WS-ACCT-LIST-ENTRY OCCURS 500 TIMES                      ABR17.00
020700                         INDEXED BY WS-ACCT-LIST-IDX.             ABR17.00
020800         10  WS-ACCT-LIST-NUM      PIC 9(8).                      ABR17.00
020900 01  WS-PERIOD-TYPE-TABLE.                                        ABR17.00
021000     05  WS-PT-COUNT           PIC 9(3) COMP VALUE 0.             ABR17.00
021100     05  WS-PT-ENTRY OCCURS 120 TIMES                             ABR17.00
021200                         INDEXED BY WS-PT-IDX.                    ABR17.00
021300         10  WS-PT-PERIOD-ID       PIC 9(4).                      ABR17.00
021400         10  WS-PT-TYPE-NAME       PIC X(10).                     ABR17.00
021500         10  WS-PT-END-TOTAL       PIC S9(13)V99.                 ABR17.00
021600*---------------------------------------------------------------- ABR17.00
021700*  CAMPOS DE EMPAREJAMIENTO SECUENCIAL ENTRE SJL Y SJE.           ABR17.00
021800*---------------------------------------------------------------- ABR17.00
021900 01  WS-CUR-SJE-ENTRY-NUM       PIC 9(09) VALUE 0.                ABR17.00
022000 01  WS-CUR-SJE-PERIOD-ID       PIC 9(04) VALUE 0.                ABR17.00
022100 01  WS-FOUND-BAL-IDX           PIC 9(5) COMP VALUE 0.            ABR17.00
022200 01  WS-FOUND-ACCT-TYPE-IDX     PIC 9(5) COMP VALUE 0.            ABR17.00
022300 01  WS-FOUND-PT-IDX            PIC 9(3) COMP VALUE 0.            ABR17.00
022400 01  WS-FOUND-ACCT-LIST-IDX     PIC 9(4) COMP VALUE 0.            ABR17.00
022500 01  WS-RUNNING-BALANCE         PIC S9(13)V99 VALUE 0.            ABR17.00
022600 01  WS-MIN-PERIOD-FOUND        PIC X(01) VALUE 'N'.              ABR17.00
022700 01  WS-MIN-PERIOD-IDX          PIC 9(5) COMP VALUE 0.            ABR17.00
022800 01  WS-MIN-PERIOD-VALUE        PIC 9(04) COMP.                   ABR17.00
022900 01  WS-MAX-PERIOD-ID           PIC 9(04) COMP VALUE 0.           ABR17.00
023000 01  WS-RECENT-PERIOD-FLOOR     PIC 9(04) COMP VALUE 0.           ABR17.00
023100 01  WS-READ-COUNT              PIC 9(7) COMP VALUE 0.            ABR17.00
023200 01  WS-ORPHAN-SKIP-COUNT       PIC 9(7) COMP VALUE 0.            ABR17.00
023300 01  WS-BALANCE-RECORD-COUNT    PIC 9(7) COMP VALUE 0.            ABR17.00
023400 PROCEDURE DIVISION.                                              ABR17.00
023500 0000-MAIN-CONTROL.                                               ABR17.00
023600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      ABR17.00
023700     PERFORM 2000-ACCUMULATE-LINES THRU 2000-EXIT.                ABR17.00
023800     PERFORM 3000-CARRY-FORWARD THRU 3000-EXIT.                   ABR17.00
023900     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.                   ABR17.00
024000     PERFORM 9000-TERMINATE THRU 9000-EXIT.                       ABR17.00
024100     STOP RUN.                                                    ABR17.00
024200 1000-INITIALIZE.                                                 ABR17.00
024300     OPEN INPUT  SILVER-JOURNAL-LINE.                             ABR17.00
024400     OPEN INPUT  SILVER-JOURNAL-ENTRY.                            ABR17.00
024500     OPEN INPUT  SILVER-ACCOUNT-MASTER.                           ABR17.00
024600     OPEN OUTPUT SILVER-ACCOUNT-BALANCE.                          ABR17.00
024700     OPEN OUTPUT SILVER-RUN-LOG.                                  ABR17.00
024800     PERFORM 1100-LOAD-ACCOUNT-TYPES THRU 1100-EXIT.              ABR17.00
024900 1000-EXIT.                                                       ABR17.00
025000     EXIT.                                                        ABR17.00
025100*---------------------------------------------------------------- ABR17.00
025200*  CARGA LA MAESTRA DE CUENTAS (SOLO NUMERO Y TIPO) EN MEMORIA.   ABR17.00
025300*---------------------------------------------------------------- ABR17.00
025400 1100-LOAD-ACCOUNT-TYPES.                                         ABR17.00
025500     READ SILVER-ACCOUNT-MASTER                                   ABR17.00
025600         AT END SET SAM-EOF TO TRUE                               ABR17.00
025700     END-READ.                                                    ABR17.00
025800 1110-LOAD-LOOP.                                                  ABR17.00
025900     IF SAM-EOF                                                   ABR17.00
026000         GO TO 1100-EXIT.                                         ABR17.00
026100     ADD 1 TO WS-ACCT-COUNT.                                      ABR17.00
026200     SET WS-ACCT-IDX TO WS-ACCT-COUNT.                            ABR17.00
026300     MOVE SAM-ACCT-NUM  TO WS-ACCT-NUM (WS-ACCT-IDX).             ABR17.00
026400     MOVE SAM-ACCT-TYPE TO WS-ACCT-TYPE-TBL (WS-ACCT-IDX).        ABR17.00
026500     READ SILVER-ACCOUNT-MASTER                                   ABR17.00
026600         AT END SET SAM-EOF TO TRUE                               ABR17.00
026700     END-READ.                                                    ABR17.00
026800     GO TO 1110-LOAD-LOOP.                                        ABR17.00
026900 1100-EXIT.                                                       ABR17.00
027000     EXIT.                                                        ABR17.00
027100*---------------------------------------------------------------- ABR17.00
027200*  LEE EL DIARIO DE LINEAS, CRUZADO CONTRA LOS ASIENTOS EN        ABR17.00
027300*  PARALELO (MISMO ORDEN ASCENDENTE DE ENTRY-NUMBER), Y           ABR17.00
027400*  ACUMULA DEBITO/CREDITO POR CUENTA Y PERIODO FISCAL.            ABR17.00
027500*---------------------------------------------------------------- ABR17.00
027600 2000-ACCUMULATE-LINES.                                           ABR17.00
027700     PERFORM 2050-READ-ONE-SJL-LINE THRU 2050-EXIT.               ABR17.00
027800 2010-ACCUMULATE-LOOP.                                            ABR17.00
027900     IF SJL-EOF                                                   ABR17.00
028000         GO TO 2000-EXIT.                                         ABR17.00
028100     PERFORM 2100-ADVANCE-SJE THRU 2100-EXIT.                     ABR17.00
028200     IF WS-CUR-SJE-ENTRY-NUM NOT = SJL-ENTRY-NUMBER               ABR17.00
028300         ADD 1 TO WS-ORPHAN-SKIP-COUNT                            ABR17.00
028400     ELSE                                                         ABR17.00
028500         PERFORM 2200-ACCUMULATE-BALANCE-ROW THRU 2200-EXIT.      ABR17.00
028600     PERFORM 2050-READ-ONE-SJL-LINE THRU 2050-EXIT.               ABR17.00
028700     GO TO 2010-ACCUMULATE-LOOP.                                  ABR17.00
028800 2000-EXIT.                                                       ABR17.00
028900     EXIT.                                                        ABR17.00
029000 2050-READ-ONE-SJL-LINE.                                          ABR17.00
029100     READ SILVER-JOURNAL-LINE                                     ABR17.00
029200         AT END SET SJL-EOF TO TRUE                               ABR17.00
029300     END-READ.                                                    ABR17.00
029400     IF SJL-NOT-EOF                                               ABR17.00
029500         ADD 1 TO WS-READ-COUNT.                                  ABR17.00
029600 2050-EXIT.                                                       ABR17.00
029700     EXIT.                                                        ABR17.00
029800*---------------------------------------------------------------- ABR17.00
029900*  AVANZA EL PUNTERO DE ASIENTOS HASTA IGUALAR O SUPERAR EL       ABR17.00
030000*  ENTRY-NUMBER DE LA LINEA ACTUAL (EMPAREJAMIENTO SECUENCIAL).   ABR17.00
030100*---------------------------------------------------------------- ABR17.00
030200 2100-ADVANCE-SJE.                                                ABR17.00
030300     IF SJE-EOF                                                   ABR17.00
030400         GO TO 2100-EXIT.                                         ABR17.00
030500     IF WS-CUR-SJE-ENTRY-NUM >= SJL-ENTRY-NUMBER                  ABR17.00
030600         GO TO 2100-EXIT.                                         ABR17.00
030700 2110-ADVANCE-LOOP.                                               ABR17.00
030800     READ SILVER-JOURNAL-ENTRY                                    ABR17.00
030900         AT END                                                   ABR17.00
031000             SET SJE-EOF TO TRUE                                  ABR17.00
031100             GO TO 2100-EXIT                                      ABR17.00
031200     END-READ.                                                    ABR17.00
031300     MOVE SJE-ENTRY-NUMBER TO WS-CUR-SJE-ENTRY-NUM.               ABR17.00
031400     MOVE SJE-PERIOD-ID    TO WS-CUR-SJE-PERIOD-ID.               ABR17.00
031500     IF WS-CUR-SJE-ENTRY-NUM < SJL-ENTRY-NUMBER                   ABR17.00
031600         GO TO 2110-ADVANCE-LOOP.                                 ABR17.00
031700 2100-EXIT.                                                       ABR17.00
031800     EXIT.                                                        ABR17.00
031900*---------------------------------------------------------------- ABR17.00
032000*  BUSCA O CREA LA FILA (CUENTA, PERIODO) EN LA TABLA DE          ABR17.00
032100*  SALDOS Y ACUMULA EL IMPORTE DE LA LINEA; REGISTRA LA           ABR17.00
032200*  CUENTA EN LA LISTA DE CUENTAS DISTINTAS SI ES NUEVA.           ABR17.00
032300*---------------------------------------------------------------- ABR17.00
032400 2200-ACCUMULATE-BALANCE-ROW.                                     ABR17.00
032500     MOVE 0 TO WS-FOUND-BAL-IDX.                                  ABR17.00
032600     SET WS-BAL-IDX TO 1.                                         ABR17.00
032700 2210-FIND-BAL-ROW.                                               ABR17.00
032800     IF WS-BAL-IDX > WS-BAL-COUNT                                 ABR17.00
032900         GO TO 2220-NEW-BAL-ROW.                                  ABR17.00
033000     IF WS-BAL-ACCOUNT-NUM (WS-BAL-IDX) = SJL-ACCOUNT-NUM         ABR17.00
033100         AND WS-BAL-PERIOD-ID (WS-BAL-IDX) = WS-CUR-SJE-PERIOD-ID ABR17.00
033200         SET WS-FOUND-BAL-IDX TO WS-BAL-IDX                       ABR17.00
033300         GO TO 2230-ADD-AMOUNTS.                                  ABR17.00
033400     SET WS-BAL-IDX UP BY 1.                                      ABR17.00
033500     GO TO 2210-FIND-BAL-ROW.                                     ABR17.00
033600 2220-NEW-BAL-ROW.                                                ABR17.00
033700     ADD 1 TO WS-BAL-COUNT.                                       ABR17.00
033800     SET WS-BAL-IDX TO WS-BAL-COUNT.                              ABR17.00
033900     MOVE SJL-ACCOUNT-NUM TO WS-BAL-ACCOUNT-NUM (WS-BAL-IDX).     ABR17.00
034000     MOVE WS-CUR-SJE-PERIOD-ID TO WS-BAL-PERIOD-ID (WS-BAL-IDX).  ABR17.00
034100     MOVE 0 TO WS-BAL-DEBIT-TOTAL (WS-BAL-IDX).                   ABR17.00
034200     MOVE 0 TO WS-BAL-CREDIT-TOTAL (WS-BAL-IDX).                  ABR17.00
034300     MOVE 'N' TO WS-BAL-PROCESSED-SW (WS-BAL-IDX).                ABR17.00
034400     SET WS-FOUND-BAL-IDX TO WS-BAL-IDX.                          ABR17.00
034500     PERFORM 2250-REGISTER-ACCT-IN-LIST THRU 2250-EXIT.           ABR17.00
034600 2230-ADD-AMOUNTS.                                                ABR17.00
034700     ADD SJL-DEBIT-AMT  TO WS-BAL-DEBIT-TOTAL (WS-FOUND-BAL-IDX). ABR17.00
034800     ADD SJL-CREDIT-AMT TO                                        ABR17.00
034900         WS-BAL-CREDIT-TOTAL (WS-FOUND-BAL-IDX).                  ABR17.00
035000 2200-EXIT.                                                       ABR17.00
035100     EXIT.                                                        ABR17.00
035200 2250-REGISTER-ACCT-IN-LIST.                                      ABR17.00
035300     MOVE 0 TO WS-FOUND-ACCT-LIST-IDX.                            ABR17.00
035400     SET WS-ACCT-LIST-IDX TO 1.                                   ABR17.00
035500 2260-FIND-IN-LIST.                                               ABR17.00
035600     IF WS-ACCT-LIST-IDX > WS-ACCT-LIST-COUNT                     ABR17.00
035700         GO TO 2270-ADD-TO-LIST.                                  ABR17.00
035800     IF WS-ACCT-LIST-NUM (WS-ACCT-LIST-IDX) = SJL-ACCOUNT-NUM     ABR17.00
035900         GO TO 2250-EXIT.                                         ABR17.00
036000     SET WS-ACCT-LIST-IDX UP BY 1.                                ABR17.00
036100     GO TO 2260-FIND-IN-LIST.                                     ABR17.00
036200 2270-ADD-TO-LIST.                                                ABR17.00
036300     ADD 1 TO WS-ACCT-LIST-COUNT.                                 ABR17.00
036400     SET WS-ACCT-LIST-IDX TO WS-ACCT-LIST-COUNT.                  ABR17.00
036500     MOVE SJL-ACCOUNT-NUM TO WS-ACCT-LIST-NUM (WS-ACCT-LIST-IDX). ABR17.00
036600 2250-EXIT.                                                       ABR17.00
036700     EXIT.                                                        ABR17.00
036800*---------------------------------------------------------------- ABR17.00
036900*  ENCADENA LOS SALDOS EN ORDEN CRONOLOGICO POR CUENTA: PARA      ABR17.00
037000*  CADA CUENTA DE LA LISTA, VA TOMANDO EL PERIODO NO PROCESADO    ABR17.00
037100*  MAS ANTIGUO HASTA AGOTARLOS, ARRASTRANDO EL SALDO DE CIERRE    ABR17.00
037200*  COMO SALDO DE APERTURA DEL SIGUIENTE.                          ABR17.00
037300*---------------------------------------------------------------- ABR17.00
037400 3000-CARRY-FORWARD.                                              ABR17.00
037500     SET WS-ACCT-LIST-IDX TO 1.                                   ABR17.00
037600 3010-ACCOUNT-LOOP.                                               ABR17.00
037700     IF WS-ACCT-LIST-IDX > WS-ACCT-LIST-COUNT                     ABR17.00
037800         GO TO 3000-EXIT.                                         ABR17.00
037900     MOVE 0 TO WS-RUNNING-BALANCE.                                ABR17.00
038000 3020-PERIOD-LOOP.                                                ABR17.00
038100     PERFORM 3100-FIND-MIN-PERIOD THRU 3100-EXIT.                 ABR17.00
038200     IF WS-MIN-PERIOD-FOUND = 'N'                                 ABR17.00
038300         SET WS-ACCT-LIST-IDX UP BY 1                             ABR17.00
038400         GO TO 3010-ACCOUNT-LOOP.                                 ABR17.00
038500     PERFORM 3200-WRITE-BALANCE-ROW THRU 3200-EXIT.               ABR17.00
038600     GO TO 3020-PERIOD-LOOP.                                      ABR17.00
038700 3000-EXIT.                                                       ABR17.00
038800     EXIT.                                                        ABR17.00
038900*---------------------------------------------------------------- ABR17.00
039000*  BUSCA, PARA LA CUENTA ACTUAL, LA FILA NO PROCESADA CON EL      ABR17.00
039100*  PERIODO MAS ANTIGUO (BUSQUEDA LINEAL DEL MINIMO).              ABR17.00
039200*---------------------------------------------------------------- ABR17.00
039300 3100-FIND-MIN-PERIOD.                                            ABR17.00
039400     MOVE 'N' TO WS-MIN-PERIOD-FOUND.                             ABR17.00
039500     MOVE 0 TO WS-MIN-PERIOD-IDX.                                 ABR17.00
039600     SET WS-BAL-IDX TO 1.                                         ABR17.00
039700 3110-SCAN-ROWS.                                                  ABR17.00
039800     IF WS-BAL-IDX > WS-BAL-COUNT                                 ABR17.00
039900         GO TO 3100-EXIT.                                         ABR17.00
040000     IF WS-BAL-ACCOUNT-NUM (WS-BAL-IDX) =                         ABR17.00
040100         WS-ACCT-LIST-NUM (WS-ACCT-LIST-IDX)                      ABR17.00
040200         AND WS-BAL-PROCESSED-SW (WS-BAL-IDX) = 'N'               ABR17.00
040300         IF WS-MIN-PERIOD-FOUND = 'N'                             ABR17.00
040400             MOVE 'Y' TO WS-MIN-PERIOD-FOUND                      ABR17.00
040500             SET WS-MIN-PERIOD-IDX TO WS-BAL-IDX                  ABR17.00
040600             MOVE WS-BAL-PERIOD-ID (WS-BAL-IDX) TO                ABR17.00
040700                 WS-MIN-PERIOD-VALUE                              ABR17.00
040800         ELSE                                                     ABR17.00
040900             IF WS-BAL-PERIOD-ID (WS-BAL-IDX) <                   ABR17.00
041000                 WS-MIN-PERIOD-VALUE                              ABR17.00
041100                 SET WS-MIN-PERIOD-IDX TO WS-BAL-IDX              ABR17.00
041200                 MOVE WS-BAL-PERIOD-ID (WS-BAL-IDX) TO            ABR17.00
041300                     WS-MIN-PERIOD-VALUE.                         ABR17.00
041400     SET WS-BAL-IDX UP BY 1.                                      ABR17.00
041500     GO TO 3110-SCAN-ROWS.                                        ABR17.00
041600 3100-EXIT.                                                       ABR17.00
041700     EXIT.                                                        ABR17.00
041800*---------------------------------------------------------------- ABR17.00
041900*  ESCRIBE EL REGISTRO DE SALDO DE LA FILA MINIMA ENCONTRADA,     ABR17.00
042000*  ARRASTRANDO EL SALDO Y ACTUALIZANDO LOS RESUMENES.             ABR17.00
042100*---------------------------------------------------------------- ABR17.00
042200 3200-WRITE-BALANCE-ROW.                                          ABR17.00
042300     SET WS-BAL-IDX TO WS-MIN-PERIOD-IDX.                         ABR17.00
042400     MOVE WS-BAL-ACCOUNT-NUM (WS-BAL-IDX) TO SAB-ACCOUNT-NUM.     ABR17.00
042500     MOVE WS-BAL-PERIOD-ID (WS-BAL-IDX)   TO SAB-PERIOD-ID.       ABR17.00
042600     MOVE WS-RUNNING-BALANCE TO SAB-START-BALANCE.                ABR17.00
042700     MOVE WS-BAL-DEBIT-TOTAL (WS-BAL-IDX)  TO SAB-PERIOD-DEBIT.   ABR17.00
042800     MOVE WS-BAL-CREDIT-TOTAL (WS-BAL-IDX) TO SAB-PERIOD-CREDIT.  ABR17.00
042900     COMPUTE SAB-END-BALANCE =                                    ABR17.00
043000         WS-RUNNING-BALANCE + WS-BAL-DEBIT-TOTAL (WS-BAL-IDX)     ABR17.00
043100         - WS-BAL-CREDIT-TOTAL (WS-BAL-IDX).                      ABR17.00
043200     WRITE SAB-RECORD.                                            ABR17.00
043300     MOVE SAB-END-BALANCE TO WS-RUNNING-BALANCE.                  ABR17.00
043400     MOVE 'Y' TO WS-BAL-PROCESSED-SW (WS-BAL-IDX).                ABR17.00
043500     ADD 1 TO WS-BALANCE-RECORD-COUNT.                            ABR17.00
043600     IF SAB-PERIOD-ID > WS-MAX-PERIOD-ID                          ABR17.00
043700         MOVE SAB-PERIOD-ID TO WS-MAX-PERIOD-ID.                  ABR17.00
043800     PERFORM 3300-TALLY-PERIOD-TYPE THRU 3300-EXIT.               ABR17.00
043900 3200-EXIT.                                                       ABR17.00
044000     EXIT.                                                        ABR17.00
044100*---------------------------------------------------------------- ABR17.00
044200*  ACUMULA EL SALDO DE CIERRE EN EL RESUMEN POR PERIODO Y TIPO    ABR17.00
044300*  DE CUENTA, PARA EL INFORME DE LOS PERIODOS MAS RECIENTES.      ABR17.00
044400*---------------------------------------------------------------- ABR17.00
044500 3300-TALLY-PERIOD-TYPE.                                          ABR17.00
044600     MOVE 0 TO WS-FOUND-ACCT-TYPE-IDX.                            ABR17.00
044700     SET WS-ACCT-IDX TO 1.                                        ABR17.00
044800 3310-FIND-ACCT-TYPE.                                             ABR17.00
044900     IF WS-ACCT-IDX > WS-ACCT-COUNT                               ABR17.00
045000         GO TO 3300-EXIT.                                         ABR17.00
045100     IF WS-ACCT-NUM (WS-ACCT-IDX) = SAB-ACCOUNT-NUM               ABR17.00
045200         SET WS-FOUND-ACCT-TYPE-IDX TO WS-ACCT-IDX                ABR17.00
045300         GO TO 3320-FIND-PT-ROW.                                  ABR17.00
045400     SET WS-ACCT-IDX UP BY 1.                                     ABR17.00
045500     GO TO 3310-FIND-ACCT-TYPE.                                   ABR17.00
045600 3320-FIND-PT-ROW.                                                ABR17.00
045700     MOVE 0 TO WS-FOUND-PT-IDX.                                   ABR17.00
045800     SET WS-PT-IDX TO 1.                                          ABR17.00
045900 3330-SEARCH-PT.                                                  ABR17.00
046000     IF WS-PT-IDX > WS-PT-COUNT                                   ABR17.00
046100         GO TO 3340-NEW-PT-ROW.                                   ABR17.00
046200     IF WS-PT-PERIOD-ID (WS-PT-IDX) = SAB-PERIOD-ID               ABR17.00
046300         AND WS-PT-TYPE-NAME (WS-PT-IDX) =                        ABR17.00
046400             WS-ACCT-TYPE-TBL (WS-FOUND-ACCT-TYPE-IDX)            ABR17.00
046500         SET WS-FOUND-PT-IDX TO WS-PT-IDX                         ABR17.00
046600         GO TO 3350-ADD-PT-TOTAL.                                 ABR17.00
046700     SET WS-PT-IDX UP BY 1.                                       ABR17.00
046800     GO TO 3330-SEARCH-PT.                                        ABR17.00
046900 3340-NEW-PT-ROW.                                                 ABR17.00
047000     ADD 1 TO WS-PT-COUNT.                                        ABR17.00
047100     SET WS-PT-IDX TO WS-PT-COUNT.                                ABR17.00
047200     MOVE SAB-PERIOD-ID TO WS-PT-PERIOD-ID (WS-PT-IDX).           ABR17.00
047300     MOVE WS-ACCT-TYPE-TBL (WS-FOUND-ACCT-TYPE-IDX) TO            ABR17.00
047400         WS-PT-TYPE-NAME (WS-PT-IDX).                             ABR17.00
047500     MOVE 0 TO WS-PT-END-TOTAL (WS-PT-IDX).                       ABR17.00
047600     SET WS-FOUND-PT-IDX TO WS-PT-IDX.                            ABR17.00
047700 3350-ADD-PT-TOTAL.                                               ABR17.00
047800     ADD SAB-END-BALANCE TO WS-PT-END-TOTAL (WS-FOUND-PT-IDX).    ABR17.00
047900 3300-EXIT.                                                       ABR17.00
048000     EXIT.                                                        ABR17.00
048100*---------------------------------------------------------------- ABR17.00
048200*  IMPRIME EL RESUMEN DE FIN DE PROCESO: TOTALES Y SALDOS DE      ABR17.00
048300*  CIERRE POR TIPO DE CUENTA DE LOS TRES PERIODOS MAS RECIENTES.  ABR17.00
048400*---------------------------------------------------------------- ABR17.00
048500 8000-PRINT-SUMMARY.                                              ABR17.00
048600     MOVE SPACES TO RPT-RECORD.                                   ABR17.00
048700     MOVE 'H' TO RPT-RECORD-TYPE-CD.                              ABR17.00
048800     MOVE 'RESUMEN CUADRE DE SALDOS' TO RPTV-LABEL.               ABR17.00
048900     WRITE RPT-RECORD.                                            ABR17.00
049000     MOVE 'D' TO RPT-RECORD-TYPE-CD.                              ABR17.00
049100     MOVE 'LINEAS LEIDAS' TO RPTV-LABEL.                          ABR17.00
049200     MOVE WS-READ-COUNT TO RPTV-VALUE1.                           ABR17.00
049300     MOVE 0 TO RPTV-AMT1.                                         ABR17.00
049400     WRITE RPT-RECORD.                                            ABR17.00
049500     MOVE 'LINEAS SIN ASIENTO (HUERFANAS)' TO RPTV-LABEL.         ABR17.00
049600     MOVE WS-ORPHAN-SKIP-COUNT TO RPTV-VALUE1.                    ABR17.00
049700     WRITE RPT-RECORD.                                            ABR17.00
049800     MOVE 'REGISTROS DE SALDO ESCRITOS' TO RPTV-LABEL.            ABR17.00
049900     MOVE WS-BALANCE-RECORD-COUNT TO RPTV-VALUE1.                 ABR17.00
050000     WRITE RPT-RECORD.                                            ABR17.00
050100     COMPUTE WS-RECENT-PERIOD-FLOOR = WS-MAX-PERIOD-ID - 2.       ABR17.00
050200     SET WS-PT-IDX TO 1.                                          ABR17.00
050300 8010-PRINT-PT-LOOP.                                              ABR17.00
050400     IF WS-PT-IDX > WS-PT-COUNT                                   ABR17.00
050500         GO TO 8000-EXIT.                                         ABR17.00
050600     IF WS-PT-PERIOD-ID (WS-PT-IDX) >= WS-RECENT-PERIOD-FLOOR     ABR17.00
050700         MOVE 'D' TO RPT-RECORD-TYPE-CD                           ABR17.00
050800         MOVE 'SALDO CIERRE PERIODO/TIPO' TO RPTV-LABEL           ABR17.00
050900         MOVE WS-PT-PERIOD-ID (WS-PT-IDX) TO RPTV-VALUE1          ABR17.00
051000         MOVE WS-PT-END-TOTAL (WS-PT-IDX) TO RPTV-AMT1            ABR17.00
051100         WRITE RPT-RECORD.                                        ABR17.00
051200     SET WS-PT-IDX UP BY 1.                                       ABR17.00
051300     GO TO 8010-PRINT-PT-LOOP.                                    ABR17.00
051400 8000-EXIT.                                                       ABR17.00
051500     EXIT.                                                        ABR17.00
051600 9000-TERMINATE.                                                  ABR17.00
051700     CLOSE SILVER-JOURNAL-LINE.                                   ABR17.00
051800     CLOSE SILVER-JOURNAL-ENTRY.                                  ABR17.00
051900     CLOSE SILVER-ACCOUNT-MASTER.                                 ABR17.00
052000     CLOSE SILVER-ACCOUNT-BALANCE.                                ABR17.00
052100     CLOSE SILVER-RUN-LOG.                                        ABR17.00
052200 9000-EXIT.                                                       ABR17.00
052300     EXIT.                                                        ABR17.00
