000100 IDENTIFICATION DIVISION.                                       SAB07.00
000200 PROGRAM-ID.    SILVER-ACCOUNT-BALANCE.                         SAB07.00
000300 AUTHOR.        J. MESA.                                        SAB07.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                SAB07.00
000500 DATE-WRITTEN.  09/01/1988.                                     SAB07.00
000600 DATE-COMPILED. 09/01/1988.                                     SAB07.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        SAB07.00
000800*----------------------------------------------------------------SAB07.00
000900*  SAB.TIP07  -  LAYOUT DE SALDOS DE CUENTA POR PERIODO         SAB07.00
001000*  (CAPA PLATA).  SALIDA DE ABR.TIP17 - UN REGISTRO POR CUENTA  SAB07.00
001100*  Y PERIODO FISCAL CON SALDO DE APERTURA, MOVIMIENTOS DEL      SAB07.00
001200*  PERIODO Y SALDO DE CIERRE, ENCADENADOS CRONOLOGICAMENTE.     SAB07.00
001300*  ESTE MIEMBRO ES SOLO LAYOUT.  NO CONTIENE PROCESO.           SAB07.00
001400*----------------------------------------------------------------SAB07.00
001500*  HISTORIAL DE CAMBIOS                                        SAB07.00
001600*  ------------------------------------------------------------ SAB07.00
001700*  FECHA     INIC  TICKET   DESCRIPCION                        SAB07.00
001800*  --------  ----  -------  --------------------------------- SAB07.00
001900*  09/01/88  JMS   EEDR008  LAYOUT ORIGINAL - SALDOS POR MES    SAB07.00
002000*  01/22/90  LFC   EEDR039  ACLARADO CONVENIO DEBITO-POSITIVO   SAB07.00
002100*  08/19/94  JMS   EEDR070  REVISION GENERAL DE COMENTARIOS     SAB07.00
002200*  07/14/97  DCV   EEDR095  VERIFICACION PRE-MILENIO (FASE 1)   SAB07.00
002300*  10/05/98  DCV   EEDR107  VERIFICACION Y2K - SIN CAMPOS FECHASAB07.00
002400*  01/18/99  DCV   EEDR108  CIERRE VERIFICACION Y2K             SAB07.00
002450*  05/20/02  JMS   EEDR129  VERIF. EURO - SALDOS SIN CAMBIO      SAB07.00
002500*----------------------------------------------------------------SAB07.00
002600 ENVIRONMENT DIVISION.                                          SAB07.00
002700 CONFIGURATION SECTION.                                         SAB07.00
002800 SPECIAL-NAMES.                                                 SAB07.00
002900     C01 IS TOP-OF-FORM.                                        SAB07.00
003000 INPUT-OUTPUT SECTION.                                          SAB07.00
003100 FILE-CONTROL.                                                  SAB07.00
003200     SELECT SILVER-ACCOUNT-BALANCE ASSIGN TO SABFILE             SAB07.00
003300         ORGANIZATION IS SEQUENTIAL.                              SAB07.00
003400 DATA DIVISION.                                                 SAB07.00
003500 FILE SECTION.                                                  SAB07.00
003600 FD  SILVER-ACCOUNT-BALANCE.                                    SAB07.00
003700*    UN REGISTRO POR CUENTA Y PERIODO, ORDEN ACCOUNT/PERIOD.    SAB07.00
003800 01  SAB-RECORD.                                                SAB07.00
003900     05  SAB-ACCOUNT-NUM       PIC 9(08).                       SAB07.00
004000     05  SAB-PERIOD-ID         PIC 9(04).                       SAB07.00
004100     05  SAB-START-BALANCE     PIC S9(13)V99.                   SAB07.00
004200     05  SAB-PERIOD-DEBIT      PIC S9(13)V99.                   SAB07.00
004300     05  SAB-PERIOD-CREDIT     PIC S9(13)V99.                   SAB07.00
004400     05  SAB-END-BALANCE       PIC S9(13)V99.                   SAB07.00
004500*    VISTA ALTERNATIVA 1 - DESGLOSE DE DIGITOS PGC DEL NUMERO   SAB07.00
004600*    DE CUENTA PARA LOS INFORMES POR TIPO DE CUENTA.            SAB07.00
004700 01  SAB-RECORD-ACCT-VIEW REDEFINES SAB-RECORD.                 SAB07.00
004800     05  SABV-ACCT-NUM-DIGITS.                                  SAB07.00
004900         10  SABV-PGC-GROUP-DGT    PIC 9(1).                    SAB07.00
005000         10  SABV-PGC-SUBGRP-DGT   PIC 9(1).                    SAB07.00
005100         10  SABV-PGC-DETAIL-DGT   PIC 9(2).                    SAB07.00
005200         10  SABV-PGC-REST-DGT     PIC 9(4).                    SAB07.00
005300     05  SABV-PERIOD-ID        PIC 9(4).                        SAB07.00
005400     05  FILLER                PIC X(60).                       SAB07.00
005500*    VISTA ALTERNATIVA 2 - SALDOS DESGLOSADOS ENTERO/CENTIMOS   SAB07.00
005600*    PARA LAS RUTINAS DE IMPRESION DEL RESUMEN DE CIERRE.       SAB07.00
005700 01  SAB-RECORD-AMT-VIEW REDEFINES SAB-RECORD.                  SAB07.00
005800     05  FILLER                PIC X(12).                       SAB07.00
005900     05  SABV-START-BREAKDOWN.                                  SAB07.00
006000         10  SABV-START-WHOLE      PIC 9(13).                   SAB07.00
006100         10  SABV-START-CENTS      PIC 9(2).                    SAB07.00
006200     05  SABV-DEBIT-BREAKDOWN.                                  SAB07.00
006300         10  SABV-DEBIT-WHOLE      PIC 9(13).                   SAB07.00
006400         10  SABV-DEBIT-CENTS      PIC 9(2).                    SAB07.00
006500     05  SABV-CREDIT-BREAKDOWN.                                 SAB07.00
006600         10  SABV-CREDIT-WHOLE     PIC 9(13).                   SAB07.00
006700         10  SABV-CREDIT-CENTS     PIC 9(2).                    SAB07.00
006800     05  SABV-END-BREAKDOWN.                                    SAB07.00
006900         10  SABV-END-WHOLE        PIC 9(13).                   SAB07.00
007000         10  SABV-END-CENTS        PIC 9(2).                    SAB07.00
007100*    VISTA ALTERNATIVA 3 - PARTICION EN DOS MITADES PARA        SAB07.00
007200*    LAS UTILIDADES DE COTEJO (COMPARE) DE CARGAS.              SAB07.00
007300 01  SAB-RECORD-DUMP-VIEW REDEFINES SAB-RECORD.                 SAB07.00
007400     05  SABV-DUMP-FIRST-HALF  PIC X(36).                       SAB07.00
007500     05  SABV-DUMP-SECOND-HALF PIC X(36).                       SAB07.00
007600 WORKING-STORAGE SECTION.                                       SAB07.00
007700 77  WS-RECORD-LENGTH          PIC 9(4) COMP VALUE 72.          SAB07.00
007800 77  WS-LAYOUT-VERSION         PIC 9(3) COMP VALUE 2.           SAB07.00
007900 PROCEDURE DIVISION.                                            SAB07.00
008000 0000-LAYOUT-ONLY.                                              SAB07.00
008100*    MIEMBRO DE SOLO LAYOUT - NO SE EJECUTA EN EL BATCH.        SAB07.00
008200     STOP RUN.                                                  SAB07.00
