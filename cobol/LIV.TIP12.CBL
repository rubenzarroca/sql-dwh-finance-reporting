000100 IDENTIFICATION DIVISION.                                       LIV12.00
000200 PROGRAM-ID.    LEDGER-INTAKE-VALIDATION.                       LIV12.00
000300 AUTHOR.        R. PASTOR.                                      LIV12.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                LIV12.00
000500 DATE-WRITTEN.  10/17/1988.                                     LIV12.00
000600 DATE-COMPILED. 10/17/1988.                                     LIV12.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        LIV12.00
000800*----------------------------------------------------------------LIV12.00
000900*  LIV.TIP12  -  VALIDACION DE ENTRADA DEL DIARIO (CAPA PLATA). LIV12.00
001000*  SEGUNDO PASO DEL BATCH NOCTURNO.  LEE EL DIARIO BRONCE        LIV12.00
001100*  (DLL.TIP02) LINEA A LINEA Y RECHAZA LAS QUE CAREZCAN DE       LIV12.00
001200*  CLAVE OBLIGATORIA (ENTRY-NUMBER, LINE-NUMBER O ENTRY-         LIV12.00
001300*  TIMESTAMP A CERO O EN BLANCO).  LAS LINEAS ACEPTADAS PASAN    LIV12.00
001400*  A DEBITO/CREDITO POR DEFECTO A CERO SI NO SON NUMERICAS Y A   LIV12.00
001500*  CHECKED-FLAG POR DEFECTO 'NO ' SI NO VALE EXACTAMENTE 'YES'.  LIV12.00
001600*  PRODUCE EL DIARIO VALIDADO (VLL.TIP08) Y UN RECUENTO DE       LIV12.00
001700*  LINEAS Y ASIENTOS POR MES DE ALTA (AAAA-MM).                 LIV12.00
001800*----------------------------------------------------------------LIV12.00
001900*  HISTORIAL DE CAMBIOS                                        LIV12.00
002000*  ------------------------------------------------------------ LIV12.00
002100*  FECHA     INIC  TICKET   DESCRIPCION                        LIV12.00
002200*  --------  ----  -------  --------------------------------- LIV12.00
002300*  10/17/88  RPM   EEDR011  VERSION ORIGINAL - VALIDACION CLAVE LIV12.00
002400*  09/02/89  RPM   EEDR021  ANADIDOS VALORES POR DEFECTO D/C    LIV12.00
002500*  01/22/90  LFC   EEDR049  ANADIDO DEFECTO DE CHECKED-FLAG     LIV12.00
002600*  06/10/91  LFC   EEDR050  ANADIDA CONVERSION EPOCH A FECHA    LIV12.00
002700*  11/03/93  JMS   EEDR074  ANADIDO RECUENTO POR MES DE ALTA    LIV12.00
002800*  08/19/94  JMS   EEDR075  REVISION GENERAL DE COMENTARIOS     LIV12.00
002900*  02/09/96  RPM   EEDR080  CORREGIDO CORTE DE CONTROL ASIENTO  LIV12.00
003000*  07/14/97  DCV   EEDR098  VERIFICACION PRE-MILENIO (FASE 1)   LIV12.00
003100*  10/05/98  DCV   EEDR114  VERIFICACION Y2K - EPOCH HASTA 2037 LIV12.00
003200*  01/18/99  DCV   EEDR115  CIERRE VERIFICACION Y2K             LIV12.00
003250*  04/02/02  DCV   EEDR127  VERIF. EURO - VALIDACION OK          LIV12.00
003300*----------------------------------------------------------------LIV12.00
003400 ENVIRONMENT DIVISION.                                          LIV12.00
003500 CONFIGURATION SECTION.                                         LIV12.00
003600 SPECIAL-NAMES.                                                 LIV12.00
003700     C01 IS TOP-OF-FORM.                                        LIV12.00
003800 INPUT-OUTPUT SECTION.                                          LIV12.00
003900 FILE-CONTROL.                                                  LIV12.00
004000     SELECT BRONZE-DAILY-LEDGER ASSIGN TO DLLFILE                LIV12.00
004100         ORGANIZATION IS LINE SEQUENTIAL                         LIV12.00
004200         FILE STATUS IS WS-DLL-STATUS.                           LIV12.00
004300     SELECT SILVER-VALIDATED-LEDGER ASSIGN TO VLLFILE             LIV12.00
004400         ORGANIZATION IS SEQUENTIAL                               LIV12.00
004500         FILE STATUS IS WS-VLL-STATUS.                            LIV12.00
004600     SELECT RUN-LOG ASSIGN TO RPTFILE                            LIV12.00
004700         ORGANIZATION IS LINE SEQUENTIAL                         LIV12.00
004800         FILE STATUS IS WS-RPT-STATUS.                           LIV12.00
004900 DATA DIVISION.                                                 LIV12.00
005000 FILE SECTION.                                                  LIV12.00
005100 FD  BRONZE-DAILY-LEDGER.                                       LIV12.00
005200 01  DLL-RECORD.                                                LIV12.00
005300     05  DLL-ENTRY-NUMBER      PIC 9(09).                       LIV12.00
005400     05  DLL-LINE-NUMBER       PIC 9(04).                       LIV12.00
005500     05  DLL-ENTRY-TIMESTAMP   PIC 9(10).                       LIV12.00
005600     05  DLL-ENTRY-TYPE        PIC X(20).                       LIV12.00
005700     05  DLL-DESCRIPTION       PIC X(80).                       LIV12.00
005800     05  DLL-DOC-DESCRIPTION   PIC X(80).                       LIV12.00
005900     05  DLL-ACCOUNT-NUM       PIC 9(08).                       LIV12.00
006000     05  DLL-DEBIT-AMT         PIC S9(13)V99.                   LIV12.00
006100     05  DLL-CREDIT-AMT        PIC S9(13)V99.                   LIV12.00
006200     05  DLL-TAGS              PIC X(80).                       LIV12.00
006300     05  DLL-CHECKED-FLAG      PIC X(03).                       LIV12.00
006400*    VISTA ALTERNATIVA - CLAVE COMPUESTA ASIENTO+LINEA.         LIV12.00
006500 01  DLL-RECORD-KEY-VIEW REDEFINES DLL-RECORD.                  LIV12.00
006600     05  DLLV-SORT-KEY.                                         LIV12.00
006700         10  DLLV-SORT-ENTRY       PIC 9(9).                    LIV12.00
006800         10  DLLV-SORT-LINE        PIC 9(4).                    LIV12.00
006900     05  FILLER                PIC X(311).                      LIV12.00
007000 FD  SILVER-VALIDATED-LEDGER.                                   LIV12.00
007100 01  VLL-RECORD.                                                LIV12.00
007200     05  VLL-ENTRY-NUMBER      PIC 9(09).                       LIV12.00
007300     05  VLL-LINE-NUMBER       PIC 9(04).                       LIV12.00
007400     05  VLL-ENTRY-TIMESTAMP   PIC 9(10).                       LIV12.00
007500     05  VLL-ENTRY-TYPE        PIC X(20).                       LIV12.00
007600     05  VLL-DESCRIPTION       PIC X(80).                       LIV12.00
007700     05  VLL-DOC-DESCRIPTION   PIC X(80).                       LIV12.00
007800     05  VLL-ACCOUNT-NUM       PIC 9(08).                       LIV12.00
007900     05  VLL-DEBIT-AMT         PIC S9(13)V99.                   LIV12.00
008000     05  VLL-CREDIT-AMT        PIC S9(13)V99.                   LIV12.00
008100     05  VLL-TAGS              PIC X(80).                       LIV12.00
008200     05  VLL-CHECKED-FLAG      PIC X(03).                       LIV12.00
008300*    VISTA ALTERNATIVA - IMPORTES DESGLOSADOS ENTERO/CENTIMOS.  LIV12.00
008400 01  VLL-RECORD-AMT-VIEW REDEFINES VLL-RECORD.                  LIV12.00
008500     05  FILLER                PIC X(211).                      LIV12.00
008600     05  VLLV-DEBIT-BREAKDOWN.                                  LIV12.00
008700         10  VLLV-DEBIT-WHOLE      PIC 9(13).                   LIV12.00
008800         10  VLLV-DEBIT-CENTS      PIC 9(2).                    LIV12.00
008900     05  VLLV-CREDIT-BREAKDOWN.                                 LIV12.00
009000         10  VLLV-CREDIT-WHOLE     PIC 9(13).                   LIV12.00
009100         10  VLLV-CREDIT-CENTS     PIC 9(2).                    LIV12.00
009200     05  FILLER                PIC X(83).                       LIV12.00
009300 FD  RUN-LOG.                                                   LIV12.00
009400 01  RPT-RECORD.                                                LIV12.00
009500     05  RPT-RECORD-TYPE-CD    PIC X(01).                       LIV12.00
009600     05  RPT-LINE              PIC X(131).                      LIV12.00
009700*    VISTA ALTERNATIVA - ETIQUETA MAS CONTADORES.               LIV12.00
009800 01  RPT-RECORD-COUNT-VIEW REDEFINES RPT-RECORD.                LIV12.00
009900     05  FILLER                PIC X(01).                       LIV12.00
010000     05  RPTV-LABEL            PIC X(40).                       LIV12.00
010100     05  RPTV-VALUE1           PIC Z(9)9.                       LIV12.00
010200     05  RPTV-VALUE2           PIC Z(9)9.                       LIV12.00
010300     05  RPTV-VALUE3           PIC Z(9)9.                       LIV12.00
010400     05  FILLER                PIC X(61).                       LIV12.00
010500 WORKING-STORAGE SECTION.                                       LIV12.00
010600 01  WS-FILE-STATUSES.                                          LIV12.00
010700     05  WS-DLL-STATUS         PIC X(02) VALUE '00'.             LIV12.00
010800     05  WS-VLL-STATUS         PIC X(02) VALUE '00'.             LIV12.00
010900     05  WS-RPT-STATUS         PIC X(02) VALUE '00'.             LIV12.00
011000 77  WS-RAW-EOF-SW             PIC X(01) VALUE 'N'.              LIV12.00
011100 77  WS-VALID-SWITCH           PIC X(01) VALUE 'N'.              LIV12.00
011200 01  WS-COUNTERS.                                                LIV12.00
011300     05  WS-READ-COUNT         PIC 9(7)  COMP VALUE ZERO.        LIV12.00
011400     05  WS-VALID-COUNT        PIC 9(7)  COMP VALUE ZERO.        LIV12.00
011500     05  WS-SKIPPED-COUNT      PIC 9(7)  COMP VALUE ZERO.        LIV12.00
011600     05  WS-MONTH-COUNT        PIC 9(3)  COMP VALUE ZERO.        LIV12.00
011700 01  WS-PREV-ENTRY-NUMBER      PIC 9(09) VALUE ZERO.             LIV12.00
011800 01  WS-MONTH-TABLE.                                             LIV12.00
011900     05  WS-MONTH-ENTRY OCCURS 120 TIMES.                        LIV12.00
012000         10  WS-MONTH-KEY          PIC X(06).                    LIV12.00
012100         10  WS-MONTH-LINE-COUNT   PIC 9(7) COMP.                LIV12.00
012200         10  WS-MONTH-ENTRY-COUNT  PIC 9(7) COMP.                LIV12.00
012300 01  WS-SUBSCRIPTS.                                               LIV12.00
012400     05  WS-MON-IDX            PIC 9(3)  COMP VALUE ZERO.        LIV12.00
012500     05  WS-MON-SRCH           PIC 9(3)  COMP VALUE ZERO.        LIV12.00
012600 01  WS-CUR-MONTH-KEY          PIC X(06).                        LIV12.00
012700*    AREA DE TRABAJO PARA LA CONVERSION EPOCH (UNIX) A FECHA.    LIV12.00
012800 01  WS-EPOCH-WORK.                                               LIV12.00
012900     05  WS-EPOCH-DAYS         PIC 9(09) COMP.                   LIV12.00
013000     05  WS-EPOCH-REMAINDER    PIC 9(09) COMP.                   LIV12.00
013100     05  WS-CONV-YEAR          PIC 9(04) COMP.                   LIV12.00
013200     05  WS-CONV-MONTH         PIC 9(02) COMP.                   LIV12.00
013300     05  WS-CONV-DAY           PIC 9(02) COMP.                   LIV12.00
013400     05  WS-CONV-REMAIN-DAYS   PIC 9(09) COMP.                   LIV12.00
013500     05  WS-CONV-DAYS-IN-YEAR  PIC 9(03) COMP.                   LIV12.00
013600     05  WS-CONV-DAYS-IN-MON   PIC 9(02) COMP.                   LIV12.00
013700     05  WS-CONV-LEAP-SWITCH   PIC X(01).                        LIV12.00
013800 77  WS-RUN-DATE                   PIC X(08) VALUE '19990101'.  LIV12.00
013900 PROCEDURE DIVISION.                                            LIV12.00
014000*==============================================================*LIV12.00
014100*    PARRAFO PRINCIPAL DE LA VALIDACION DE ENTRADA DEL DIARIO.  *LIV12.00
014200*==============================================================*LIV12.00
014300 0000-MAIN-CONTROL.                                              LIV12.00
014400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                    LIV12.00
014500     PERFORM 2000-VALIDATE-LEDGER THRU 2000-EXIT.                LIV12.00
014600     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.                  LIV12.00
014700     PERFORM 9000-TERMINATE THRU 9000-EXIT.                      LIV12.00
014800     STOP RUN.                                                  LIV12.00
014900 1000-INITIALIZE.                                                LIV12.00
015000     OPEN INPUT BRONZE-DAILY-LEDGER.                             LIV12.00
015100     OPEN OUTPUT SILVER-VALIDATED-LEDGER.                       LIV12.00
015200     OPEN OUTPUT RUN-LOG.                                       LIV12.00
015300     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-SKIPPED-COUNTLIV12.00
015400                  WS-MONTH-COUNT WS-PREV-ENTRY-NUMBER.          LIV12.00
015500 1000-EXIT.                                                      LIV12.00
015600     EXIT.                                                      LIV12.00
015700*==============================================================*LIV12.00
015800*    LEE EL DIARIO BRONCE LINEA A LINEA Y VALIDA LA CLAVE.      *LIV12.00
015900*==============================================================*LIV12.00
016000 2000-VALIDATE-LEDGER.                                            LIV12.00
016100     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT                   LIV12.00
016200         UNTIL WS-RAW-EOF-SW = 'Y'.                               LIV12.00
016300     CLOSE BRONZE-DAILY-LEDGER.                                 LIV12.00
016400     CLOSE SILVER-VALIDATED-LEDGER.                             LIV12.00
016500 2000-EXIT.                                                      LIV12.00
016600     EXIT.                                                      LIV12.00
016700 2100-READ-ONE-LINE.                                             LIV12.00
016800     READ BRONZE-DAILY-LEDGER                                   LIV12.00
016900         AT END                                                  LIV12.00
017000             MOVE 'Y' TO WS-RAW-EOF-SW                           LIV12.00
017100             GO TO 2100-EXIT.                                    LIV12.00
017200     ADD 1 TO WS-READ-COUNT.                                    LIV12.00
017300     MOVE 'Y' TO WS-VALID-SWITCH.                               LIV12.00
017400     IF DLL-ENTRY-NUMBER = ZERO                                 LIV12.00
017500         MOVE 'N' TO WS-VALID-SWITCH                             LIV12.00
017600     END-IF.                                                     LIV12.00
017700     IF DLL-LINE-NUMBER = ZERO                                  LIV12.00
017800         MOVE 'N' TO WS-VALID-SWITCH                             LIV12.00
017900     END-IF.                                                     LIV12.00
018000     IF DLL-ENTRY-TIMESTAMP = ZERO                              LIV12.00
018100         MOVE 'N' TO WS-VALID-SWITCH                             LIV12.00
018200     END-IF.                                                     LIV12.00
018300     IF WS-VALID-SWITCH = 'N'                                   LIV12.00
018400         ADD 1 TO WS-SKIPPED-COUNT                               LIV12.00
018500         GO TO 2100-EXIT                                         LIV12.00
018600     END-IF.                                                     LIV12.00
018700     PERFORM 2200-BUILD-VALID-RECORD THRU 2200-EXIT.             LIV12.00
018800     WRITE VLL-RECORD.                                          LIV12.00
018900     ADD 1 TO WS-VALID-COUNT.                                   LIV12.00
019000     PERFORM 3000-CONVERT-EPOCH-TO-DATE THRU 3000-EXIT.          LIV12.00
019100     PERFORM 4000-UPDATE-MONTH-STATS THRU 4000-EXIT.             LIV12.00
019200 2100-EXIT.                                                      LIV12.00
019300     EXIT.                                                      LIV12.00
019400 2200-BUILD-VALID-RECORD.                                        LIV12.00
019500     MOVE DLL-ENTRY-NUMBER    TO VLL-ENTRY-NUMBER.               LIV12.00
019600     MOVE DLL-LINE-NUMBER     TO VLL-LINE-NUMBER.                LIV12.00
019700     MOVE DLL-ENTRY-TIMESTAMP TO VLL-ENTRY-TIMESTAMP.            LIV12.00
019800     MOVE DLL-ENTRY-TYPE      TO VLL-ENTRY-TYPE.                 LIV12.00
019900     MOVE DLL-DESCRIPTION     TO VLL-DESCRIPTION.                LIV12.00
020000     MOVE DLL-DOC-DESCRIPTION TO VLL-DOC-DESCRIPTION.            LIV12.00
020100     MOVE DLL-ACCOUNT-NUM     TO VLL-ACCOUNT-NUM.                LIV12.00
020200     IF DLL-DEBIT-AMT IS NUMERIC                                LIV12.00
020300         MOVE DLL-DEBIT-AMT TO VLL-DEBIT-AMT                     LIV12.00
020400     ELSE                                                        LIV12.00
020500         MOVE ZERO TO VLL-DEBIT-AMT                              LIV12.00
020600     END-IF.                                                     LIV12.00
020700     IF DLL-CREDIT-AMT IS NUMERIC                               LIV12.00
020800         MOVE DLL-CREDIT-AMT TO VLL-CREDIT-AMT                   LIV12.00
020900     ELSE                                                        LIV12.00
021000         MOVE ZERO TO VLL-CREDIT-AMT                             LIV12.00
021100     END-IF.                                                     LIV12.00
021200     MOVE DLL-TAGS TO VLL-TAGS.                                 LIV12.00
021300     IF DLL-CHECKED-FLAG = 'YES'                                LIV12.00
021400         MOVE 'YES' TO VLL-CHECKED-FLAG                          LIV12.00
021500     ELSE                                                        LIV12.00
021600         MOVE 'NO '  TO VLL-CHECKED-FLAG                          LIV12.00
021700     END-IF.                                                     LIV12.00
021800 2200-EXIT.                                                      LIV12.00
021900     EXIT.                                                      LIV12.00
022000*==============================================================*LIV12.00
022100*    CONVIERTE ENTRY-TIMESTAMP (SEGUNDOS EPOCH UNIX) EN ANO,    *LIV12.00
022200*    MES Y DIA, RECORRIENDO AÑOS Y MESES COMPLETOS UNO A UNO.   *LIV12.00
022300*==============================================================*LIV12.00
022400 3000-CONVERT-EPOCH-TO-DATE.                                      LIV12.00
022500     DIVIDE VLL-ENTRY-TIMESTAMP BY 86400                         LIV12.00
022600         GIVING WS-EPOCH-DAYS                                    LIV12.00
022700         REMAINDER WS-EPOCH-REMAINDER.                           LIV12.00
022800     MOVE 1970 TO WS-CONV-YEAR.                                  LIV12.00
022900     MOVE WS-EPOCH-DAYS TO WS-CONV-REMAIN-DAYS.                  LIV12.00
023000 3010-YEAR-LOOP.                                                  LIV12.00
023100     PERFORM 3500-TEST-LEAP-YEAR THRU 3500-EXIT.                 LIV12.00
023200     IF WS-CONV-LEAP-SWITCH = 'Y'                                LIV12.00
023300         MOVE 366 TO WS-CONV-DAYS-IN-YEAR                        LIV12.00
023400     ELSE                                                        LIV12.00
023500         MOVE 365 TO WS-CONV-DAYS-IN-YEAR                        LIV12.00
023600     END-IF.                                                     LIV12.00
023700     IF WS-CONV-REMAIN-DAYS < WS-CONV-DAYS-IN-YEAR                LIV12.00
023800         GO TO 3020-MONTH-SETUP.                                  LIV12.00
023900     SUBTRACT WS-CONV-DAYS-IN-YEAR FROM WS-CONV-REMAIN-DAYS.     LIV12.00
024000     ADD 1 TO WS-CONV-YEAR.                                      LIV12.00
024100     GO TO 3010-YEAR-LOOP.                                       LIV12.00
024200 3020-MONTH-SETUP.                                                LIV12.00
024300     MOVE 1 TO WS-CONV-MONTH.                                    LIV12.00
024400 3030-MONTH-LOOP.                                                 LIV12.00
024500     PERFORM 3600-DAYS-IN-MONTH THRU 3600-EXIT.                  LIV12.00
024600     IF WS-CONV-REMAIN-DAYS < WS-CONV-DAYS-IN-MON                LIV12.00
024700         GO TO 3000-FINISH.                                      LIV12.00
024800     SUBTRACT WS-CONV-DAYS-IN-MON FROM WS-CONV-REMAIN-DAYS.      LIV12.00
024900     ADD 1 TO WS-CONV-MONTH.                                     LIV12.00
025000     GO TO 3030-MONTH-LOOP.                                      LIV12.00
025100 3000-FINISH.                                                     LIV12.00
025200     ADD 1 TO WS-CONV-REMAIN-DAYS GIVING WS-CONV-DAY.            LIV12.00
025300 3000-EXIT.                                                      LIV12.00
025400     EXIT.                                                      LIV12.00
025500 3500-TEST-LEAP-YEAR.                                             LIV12.00
025600     MOVE 'N' TO WS-CONV-LEAP-SWITCH.                            LIV12.00
025700     DIVIDE WS-CONV-YEAR BY 4 GIVING WS-MON-IDX                  LIV12.00
025800         REMAINDER WS-MON-SRCH.                                  LIV12.00
025900     IF WS-MON-SRCH NOT = ZERO                                   LIV12.00
026000         GO TO 3500-EXIT.                                        LIV12.00
026100     DIVIDE WS-CONV-YEAR BY 100 GIVING WS-MON-IDX                LIV12.00
026200         REMAINDER WS-MON-SRCH.                                  LIV12.00
026300     IF WS-MON-SRCH NOT = ZERO                                   LIV12.00
026400         MOVE 'Y' TO WS-CONV-LEAP-SWITCH                         LIV12.00
026500         GO TO 3500-EXIT.                                        LIV12.00
026600     DIVIDE WS-CONV-YEAR BY 400 GIVING WS-MON-IDX                LIV12.00
026700         REMAINDER WS-MON-SRCH.                                  LIV12.00
026800     IF WS-MON-SRCH = ZERO                                       LIV12.00
026900         MOVE 'Y' TO WS-CONV-LEAP-SWITCH.                        LIV12.00
027000 3500-EXIT.                                                      LIV12.00
027100     EXIT.                                                      LIV12.00
027200 3600-DAYS-IN-MONTH.                                              LIV12.00
027300     IF WS-CONV-MONTH = 1 OR 3 OR 5 OR 7 OR 8 OR 10 OR 12        LIV12.00
027400         MOVE 31 TO WS-CONV-DAYS-IN-MON                          LIV12.00
027500         GO TO 3600-EXIT.                                        LIV12.00
027600     IF WS-CONV-MONTH = 4 OR 6 OR 9 OR 11                        LIV12.00
027700         MOVE 30 TO WS-CONV-DAYS-IN-MON                          LIV12.00
027800         GO TO 3600-EXIT.                                        LIV12.00
027900     PERFORM 3500-TEST-LEAP-YEAR THRU 3500-EXIT.                 LIV12.00
028000     IF WS-CONV-LEAP-SWITCH = 'Y'                                LIV12.00
028100         MOVE 29 TO WS-CONV-DAYS-IN-MON                          LIV12.00
028200     ELSE                                                        LIV12.00
028300         MOVE 28 TO WS-CONV-DAYS-IN-MON.                         LIV12.00
028400 3600-EXIT.                                                      LIV12.00
028500     EXIT.                                                      LIV12.00
028600*==============================================================*LIV12.00
028700*    ACUMULA EL RECUENTO DE LINEAS Y ASIENTOS POR MES DE ALTA.  *LIV12.00
028800*==============================================================*LIV12.00
028900 4000-UPDATE-MONTH-STATS.                                         LIV12.00
029000     MOVE WS-CONV-YEAR  TO WS-CUR-MONTH-KEY (1:4).               LIV12.00
029100     MOVE WS-CONV-MONTH TO WS-CUR-MONTH-KEY (5:2).               LIV12.00
029200     MOVE ZERO TO WS-MON-SRCH.                                   LIV12.00
029300 4010-FIND-MONTH.                                                 LIV12.00
029400     IF WS-MON-SRCH >= WS-MONTH-COUNT                           LIV12.00
029500         GO TO 4020-NEW-MONTH.                                   LIV12.00
029600     ADD 1 TO WS-MON-SRCH.                                      LIV12.00
029700     IF WS-MONTH-KEY (WS-MON-SRCH) = WS-CUR-MONTH-KEY            LIV12.00
029800         SET WS-MON-IDX TO WS-MON-SRCH                           LIV12.00
029900         GO TO 4030-POST-MONTH.                                  LIV12.00
030000     GO TO 4010-FIND-MONTH.                                      LIV12.00
030100 4020-NEW-MONTH.                                                  LIV12.00
030200     IF WS-MONTH-COUNT < 120                                    LIV12.00
030300         ADD 1 TO WS-MONTH-COUNT                                 LIV12.00
030400         SET WS-MON-IDX TO WS-MONTH-COUNT                        LIV12.00
030500         MOVE WS-CUR-MONTH-KEY TO WS-MONTH-KEY (WS-MON-IDX)      LIV12.00
030600         MOVE ZERO TO WS-MONTH-LINE-COUNT (WS-MON-IDX)           LIV12.00
030700         MOVE ZERO TO WS-MONTH-ENTRY-COUNT (WS-MON-IDX)          LIV12.00
030800     ELSE                                                        LIV12.00
030900         GO TO 4000-EXIT.                                         LIV12.00
031000 4030-POST-MONTH.                                                 LIV12.00
031100     ADD 1 TO WS-MONTH-LINE-COUNT (WS-MON-IDX).                 LIV12.00
031200     IF VLL-ENTRY-NUMBER NOT = WS-PREV-ENTRY-NUMBER              LIV12.00
031300         ADD 1 TO WS-MONTH-ENTRY-COUNT (WS-MON-IDX)              LIV12.00
031400         MOVE VLL-ENTRY-NUMBER TO WS-PREV-ENTRY-NUMBER            LIV12.00
031500     END-IF.                                                     LIV12.00
031600 4000-EXIT.                                                      LIV12.00
031700     EXIT.                                                      LIV12.00
031800*==============================================================*LIV12.00
031900*    IMPRIME EL RESUMEN DE FIN DE PASO EN EL LOG DE EJECUCION.  *LIV12.00
032000*==============================================================*LIV12.00
032100 8000-PRINT-SUMMARY.                                              LIV12.00
032200     MOVE SPACES TO RPT-LINE.                                    LIV12.00
032300     MOVE 'H' TO RPT-RECORD-TYPE-CD.                             LIV12.00
032400     MOVE 'LIV12' TO RPTV-LABEL.                                 LIV12.00
032500     WRITE RPT-RECORD.                                           LIV12.00
032600     MOVE 'D' TO RPT-RECORD-TYPE-CD.                             LIV12.00
032700     MOVE SPACES TO RPT-LINE.                                    LIV12.00
032800     MOVE 'LINEAS LEIDAS' TO RPTV-LABEL.                        LIV12.00
032900     MOVE WS-READ-COUNT TO RPTV-VALUE1.                          LIV12.00
033000     WRITE RPT-RECORD.                                           LIV12.00
033100     MOVE SPACES TO RPT-LINE.                                    LIV12.00
033200     MOVE 'LINEAS VALIDAS' TO RPTV-LABEL.                       LIV12.00
033300     MOVE WS-VALID-COUNT TO RPTV-VALUE1.                         LIV12.00
033400     WRITE RPT-RECORD.                                           LIV12.00
033500     MOVE SPACES TO RPT-LINE.                                    LIV12.00
033600     MOVE 'LINEAS RECHAZADAS' TO RPTV-LABEL.                    LIV12.00
033700     MOVE WS-SKIPPED-COUNT TO RPTV-VALUE1.                       LIV12.00
033800     WRITE RPT-RECORD.                                           LIV12.00
033900     MOVE ZERO TO WS-MON-IDX.                                   LIV12.00
034000 8010-PRINT-MONTH-LOOP.                                          LIV12.00
034100     IF WS-MON-IDX >= WS-MONTH-COUNT                            LIV12.00
034200         GO TO 8000-EXIT.                                        LIV12.00
034300     ADD 1 TO WS-MON-IDX.                                       LIV12.00
034400     MOVE SPACES TO RPT-LINE.                                    LIV12.00
034500     MOVE WS-MONTH-KEY (WS-MON-IDX) TO RPTV-LABEL.               LIV12.00
034600     MOVE WS-MONTH-LINE-COUNT (WS-MON-IDX)  TO RPTV-VALUE1.      LIV12.00
034700     MOVE WS-MONTH-ENTRY-COUNT (WS-MON-IDX) TO RPTV-VALUE2.      LIV12.00
034800     WRITE RPT-RECORD.                                           LIV12.00
034900     GO TO 8010-PRINT-MONTH-LOOP.                                LIV12.00
035000 8000-EXIT.                                                      LIV12.00
035100     EXIT.                                                      LIV12.00
035200 9000-TERMINATE.                                                 LIV12.00
035300     CLOSE RUN-LOG.                                              LIV12.00
035400 9000-EXIT.                                                      LIV12.00
035500     EXIT.                                                      LIV12.00
