000100 IDENTIFICATION DIVISION.                                       DLL02.00
000200 PROGRAM-ID.    BRONZE-DAILY-LEDGER.                            DLL02.00
000300 AUTHOR.        R. PASTOR.                                      DLL02.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                DLL02.00
000500 DATE-WRITTEN.  03/14/1988.                                     DLL02.00
000600 DATE-COMPILED. 03/14/1988.                                     DLL02.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        DLL02.00
000800*----------------------------------------------------------------DLL02.00
000900*  DLL.TIP02  -  LAYOUT DE ENTRADA BRONCE: DIARIO CONTABLE      DLL02.00
001000*  (ASIENTOS) RECIBIDO DEL SISTEMA CONTABLE CENTRAL (SICOGE).   DLL02.00
001100*  UNA LINEA POR APUNTE.  ORDENADO POR NUM. ASIENTO Y LINEA.    DLL02.00
001200*  ENTRY-NUMBER, LINE-NUMBER Y ENTRY-TIMESTAMP SON OBLIGATORIOS DLL02.00
001300*  - VER LIV.TIP12 PARA LA VALIDACION DE CLAVE.                 DLL02.00
001400*  ESTE MIEMBRO ES SOLO LAYOUT.  NO CONTIENE PROCESO.           DLL02.00
001500*----------------------------------------------------------------DLL02.00
001600*  HISTORIAL DE CAMBIOS                                        DLL02.00
001700*  ------------------------------------------------------------ DLL02.00
001800*  FECHA     INIC  TICKET   DESCRIPCION                        DLL02.00
001900*  --------  ----  -------  --------------------------------- DLL02.00
002000*  03/14/88  RPM   EEDR002  LAYOUT ORIGINAL - CARGA DIARIA      DLL02.00
002100*  09/02/88  RPM   EEDR015  ANADIDO CAMPO TAGS (ETIQUETAS)      DLL02.00
002200*  05/11/90  LFC   EEDR034  ANADIDO CHECKED-FLAG (CONCILIACION) DLL02.00
002300*  06/10/91  LFC   EEDR041  REVISION DE ANCHOS DESCRIPCION      DLL02.00
002400*  11/03/93  JMS   EEDR059  DOCUMENTADO ENTRY-TIMESTAMP (EPOCH) DLL02.00
002500*  08/19/94  JMS   EEDR062  REVISION GENERAL DE COMENTARIOS     DLL02.00
002600*  07/14/97  DCV   EEDR090  VERIFICACION PRE-MILENIO (FASE 1)   DLL02.00
002700*  10/05/98  DCV   EEDR094  VERIFICACION Y2K - TIMESTAMP OK     DLL02.00
002800*  01/18/99  DCV   EEDR096  CIERRE VERIFICACION Y2K             DLL02.00
002850*  02/04/02  DCV   EEDR123  VERIF. EURO - LAYOUT SIN CAMBIO      DLL02.00
002900*----------------------------------------------------------------DLL02.00
003000 ENVIRONMENT DIVISION.                                          DLL02.00
003100 CONFIGURATION SECTION.                                         DLL02.00
003200 SPECIAL-NAMES.                                                 DLL02.00
003300     C01 IS TOP-OF-FORM.                                        DLL02.00
003400 INPUT-OUTPUT SECTION.                                          DLL02.00
003500 FILE-CONTROL.                                                  DLL02.00
003600     SELECT BRONZE-DAILY-LEDGER ASSIGN TO DLLFILE                DLL02.00
003700         ORGANIZATION IS LINE SEQUENTIAL.                        DLL02.00
003800 DATA DIVISION.                                                 DLL02.00
003900 FILE SECTION.                                                  DLL02.00
004000 FD  BRONZE-DAILY-LEDGER.                                       DLL02.00
004100*    UNA LINEA POR APUNTE, LONGITUD FIJA APROX. 320 BYTES.      DLL02.00
004200 01  DLL-RECORD.                                                DLL02.00
004300     05  DLL-ENTRY-NUMBER      PIC 9(09).                       DLL02.00
004400     05  DLL-LINE-NUMBER       PIC 9(04).                       DLL02.00
004500     05  DLL-ENTRY-TIMESTAMP   PIC 9(10).                       DLL02.00
004600     05  DLL-ENTRY-TYPE        PIC X(20).                       DLL02.00
004700     05  DLL-DESCRIPTION       PIC X(80).                       DLL02.00
004800     05  DLL-DOC-DESCRIPTION   PIC X(80).                       DLL02.00
004900     05  DLL-ACCOUNT-NUM       PIC 9(08).                       DLL02.00
005000     05  DLL-DEBIT-AMT         PIC S9(13)V99.                   DLL02.00
005100     05  DLL-CREDIT-AMT        PIC S9(13)V99.                   DLL02.00
005200     05  DLL-TAGS              PIC X(80).                       DLL02.00
005300     05  DLL-CHECKED-FLAG      PIC X(03).                       DLL02.00
005400*    VISTA ALTERNATIVA 1 - CLAVE COMPUESTA ASIENTO+LINEA        DLL02.00
005500*    USADA POR LAS RUTINAS DE ORDENACION Y RUPTURA DE CONTROL.  DLL02.00
005600 01  DLL-RECORD-KEY-VIEW REDEFINES DLL-RECORD.                  DLL02.00
005700     05  DLLV-SORT-KEY.                                         DLL02.00
005800         10  DLLV-SORT-ENTRY       PIC 9(9).                    DLL02.00
005900         10  DLLV-SORT-LINE        PIC 9(4).                    DLL02.00
006000     05  FILLER                PIC X(311).                      DLL02.00
006100*    VISTA ALTERNATIVA 2 - IMPORTES DESGLOSADOS ENTERO/CENTIMOS DLL02.00
006200*    PARA LAS RUTINAS DE IMPRESION Y CUADRE.                    DLL02.00
006300 01  DLL-RECORD-AMT-VIEW REDEFINES DLL-RECORD.                  DLL02.00
006400     05  FILLER                PIC X(211).                      DLL02.00
006500     05  DLLV-DEBIT-BREAKDOWN.                                  DLL02.00
006600         10  DLLV-DEBIT-WHOLE      PIC 9(13).                   DLL02.00
006700         10  DLLV-DEBIT-CENTS      PIC 9(2).                    DLL02.00
006800     05  DLLV-CREDIT-BREAKDOWN.                                 DLL02.00
006900         10  DLLV-CREDIT-WHOLE     PIC 9(13).                   DLL02.00
007000         10  DLLV-CREDIT-CENTS     PIC 9(2).                    DLL02.00
007100     05  FILLER                PIC X(83).                       DLL02.00
007200*    VISTA ALTERNATIVA 3 - PARTICION EN DOS MITADES PARA        DLL02.00
007300*    LAS UTILIDADES DE COTEJO (COMPARE) DE CARGAS.              DLL02.00
007400 01  DLL-RECORD-DUMP-VIEW REDEFINES DLL-RECORD.                 DLL02.00
007500     05  DLLV-DUMP-FIRST-HALF  PIC X(162).                      DLL02.00
007600     05  DLLV-DUMP-SECOND-HALF PIC X(162).                      DLL02.00
007700 WORKING-STORAGE SECTION.                                       DLL02.00
007800 77  WS-RECORD-LENGTH          PIC 9(4) COMP VALUE 324.         DLL02.00
007900 77  WS-LAYOUT-VERSION         PIC 9(3) COMP VALUE 2.           DLL02.00
008000 PROCEDURE DIVISION.                                            DLL02.00
008100 0000-LAYOUT-ONLY.                                              DLL02.00
008200*    MIEMBRO DE SOLO LAYOUT - NO SE EJECUTA EN EL BATCH.        DLL02.00
008300     STOP RUN.                                                  DLL02.00
