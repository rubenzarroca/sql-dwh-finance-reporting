000100 IDENTIFICATION DIVISION.                                         FPG14.00
000200 PROGRAM-ID.    FISCAL-PERIOD-GENERATION.                         FPG14.00
000300 AUTHOR.        L. FONT.                                          FPG14.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                  FPG14.00
000500 DATE-WRITTEN.  12/04/1988.                                       FPG14.00
000600 DATE-COMPILED. 12/04/1988.                                       FPG14.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.          FPG14.00
000800*---------------------------------------------------------------- FPG14.00
000900*  FPG.TIP14  -  GENERACION DE PERIODOS FISCALES (CAPA PLATA).    FPG14.00
001000*  TERCER PASO DEL BATCH NOCTURNO.  EXPLORA EL DIARIO VALIDADO    FPG14.00
001100*  (VLL.TIP08) PARA HALLAR LA FECHA MAS ANTIGUA DE ASIENTO Y      FPG14.00
001200*  GENERA UN REGISTRO DE PERIODO FISCAL POR CADA MES DESDE EL     FPG14.00
001300*  1 DE ENERO DEL ANO DE ESA FECHA HASTA DICIEMBRE DEL ANO        FPG14.00
001400*  SIGUIENTE AL DE PROCESO.  SI EL DIARIO ESTA VACIO, SE TOMA     FPG14.00
001500*  POR DEFECTO EL 1 DE ENERO DEL ANO ANTERIOR AL DE PROCESO.      FPG14.00
001600*  UN PERIODO SE MARCA CERRADO SI SU FECHA DE FIN YA HA PASADO    FPG14.00
001700*  RESPECTO A LA FECHA DE PROCESO.  PRODUCE LA TABLA DE           FPG14.00
001800*  PERIODOS FISCALES (SFP.TIP04) QUE UTILIZAN JEA.TIP15 Y         FPG14.00
001900*  ABR.TIP17 COMO BUSQUEDA EN MEMORIA.                            FPG14.00
002000*---------------------------------------------------------------- FPG14.00
002100*  HISTORIAL DE CAMBIOS                                           FPG14.00
002200*  -------------------------------------------------------------- FPG14.00
002300*  FECHA     INIC  TICKET   DESCRIPCION                           FPG14.00
002400*  --------  ----  -------  ---------------------------------     FPG14.00
002500*  12/04/88  LFC   EEDR018  PROGRAMA ORIGINAL - GENERA UN ANO     FPG14.00
002600*  02/06/89  LFC   EEDR022  EXTENDIDO AL RANGO REAL DEL DIARIO    FPG14.00
002700*  05/30/89  RPM   EEDR027  ANADIDO DEFECTO SIN DATOS EN DIARIO   FPG14.00
002800*  06/10/91  LFC   EEDR048  ANADIDO CIERRE AUTOMATICO DE MESES    FPG14.00
002900*                           YA TRANSCURRIDOS                      FPG14.00
003000*  11/03/93  JMS   EEDR076  REVISION GENERAL DE COMENTARIOS       FPG14.00
003100*  04/02/96  DCV   EEDR083  CORREGIDO FEBRERO EN ANO BISIESTO     FPG14.00
003200*  07/14/97  DCV   EEDR097  VERIFICACION PRE-MILENIO (FASE 1)     FPG14.00
003300*  10/05/98  DCV   EEDR111  VERIFICACION Y2K - RANGO 1999/2000    FPG14.00
003400*  01/18/99  DCV   EEDR112  CIERRE VERIFICACION Y2K               FPG14.00
003450*  03/11/02  MTR   EEDR124  REVISION PERIODOS 2002-2005           FPG14.00
003500*---------------------------------------------------------------- FPG14.00
003600 ENVIRONMENT DIVISION.                                            FPG14.00
003700 CONFIGURATION SECTION.                                           FPG14.00
003800 SPECIAL-NAMES.                                                   FPG14.00
003900     C01 IS TOP-OF-FORM.                                          FPG14.00
004000 INPUT-OUTPUT SECTION.                                            FPG14.00
004100 FILE-CONTROL.                                                    FPG14.00
004200     SELECT SILVER-VALIDATED-LEDGER ASSIGN TO VLLFILE             FPG14.00
004300         ORGANIZATION IS SEQUENTIAL                               FPG14.00
004400         FILE STATUS IS WS-VLL-STATUS.                            FPG14.00
004500     SELECT SILVER-FISCAL-PERIOD ASSIGN TO SFPFILE                FPG14.00
004600         ORGANIZATION IS SEQUENTIAL                               FPG14.00
004700         FILE STATUS IS WS-SFP-STATUS.                            FPG14.00
004800     SELECT SILVER-RUN-LOG ASSIGN TO RPTFILE                      FPG14.00
004900         ORGANIZATION IS LINE SEQUENTIAL                          FPG14.00
005000         FILE STATUS IS WS-RPT-STATUS.                            FPG14.00
005100 DATA DIVISION.                                                   FPG14.00
005200 FILE SECTION.                                                    FPG14.00
005300 FD  SILVER-VALIDATED-LEDGER.                                     FPG14.00
005400*    SOLO SE EXPLORA PARA HALLAR LA FECHA MAS ANTIGUA.            FPG14.00
005500 01  VLL-RECORD.                                                  FPG14.00
005600     05  VLL-ENTRY-NUMBER      PIC 9(09).                         FPG14.00
005700     05  VLL-LINE-NUMBER       PIC 9(04).                         FPG14.00
005800     05  VLL-ENTRY-TIMESTAMP   PIC 9(10).                         FPG14.00
005900     05  VLL-ENTRY-TYPE        PIC X(20).                         FPG14.00
006000     05  VLL-DESCRIPTION       PIC X(80).                         FPG14.00
006100     05  VLL-DOC-DESCRIPTION   PIC X(80).                         FPG14.00
006200     05  VLL-ACCOUNT-NUM       PIC 9(08).                         FPG14.00
006300     05  VLL-DEBIT-AMT         PIC S9(13)V99.                     FPG14.00
006400     05  VLL-CREDIT-AMT        PIC S9(13)V99.                     FPG14.00
006500     05  VLL-TAGS              PIC X(80).                         FPG14.00
006600     05  VLL-CHECKED-FLAG      PIC X(03).                         FPG14.00
006700*    VISTA ALTERNATIVA - CLAVE COMPUESTA ASIENTO+LINEA.           FPG14.00
006800 01  VLL-RECORD-KEY-VIEW REDEFINES VLL-RECORD.                    FPG14.00
006900     05  VLLV-SORT-KEY.                                           FPG14.00
007000         10  VLLV-SORT-ENTRY       PIC 9(9).                      FPG14.00
007100         10  VLLV-SORT-LINE        PIC 9(4).                      FPG14.00
007200     05  FILLER                PIC X(311).                        FPG14.00
007300 FD  SILVER-FISCAL-PERIOD.                                        FPG14.00
007400*    UN REGISTRO POR MES, ORDEN ASCENDENTE DE PERIOD-ID.          FPG14.00
007500 01  SFP-RECORD.                                                  FPG14.00
007600     05  SFP-PERIOD-ID         PIC 9(04).                         FPG14.00
007700     05  SFP-PERIOD-YEAR       PIC 9(04).                         FPG14.00
007800     05  SFP-PERIOD-QUARTER    PIC 9(01).                         FPG14.00
007900     05  SFP-PERIOD-MONTH      PIC 9(02).                         FPG14.00
008000     05  SFP-PERIOD-NAME       PIC X(07).                         FPG14.00
008100     05  SFP-START-DATE        PIC 9(08).                         FPG14.00
008200     05  SFP-END-DATE          PIC 9(08).                         FPG14.00
008300     05  SFP-IS-CLOSED         PIC X(01).                         FPG14.00
008400     05  SFP-CLOSING-DATE      PIC 9(08).                         FPG14.00
008500*    VISTA ALTERNATIVA 1 - FECHAS DESGLOSADAS SIGLO/ANO/MES/DIA.  FPG14.00
008600 01  SFP-RECORD-DATE-VIEW REDEFINES SFP-RECORD.                   FPG14.00
008700     05  FILLER                PIC X(18).                         FPG14.00
008800     05  SFPV-START-DATE-BRK.                                     FPG14.00
008900         10  SFPV-START-CC         PIC 9(2).                      FPG14.00
009000         10  SFPV-START-YY         PIC 9(2).                      FPG14.00
009100         10  SFPV-START-MM         PIC 9(2).                      FPG14.00
009200         10  SFPV-START-DD         PIC 9(2).                      FPG14.00
009300     05  SFPV-END-DATE-BRK.                                       FPG14.00
009400         10  SFPV-END-CC           PIC 9(2).                      FPG14.00
009500         10  SFPV-END-YY           PIC 9(2).                      FPG14.00
009600         10  SFPV-END-MM           PIC 9(2).                      FPG14.00
009700         10  SFPV-END-DD           PIC 9(2).                      FPG14.00
009800     05  FILLER                PIC X(01).                         FPG14.00
009900     05  SFPV-CLOSING-DATE-BRK.                                   FPG14.00
010000         10  SFPV-CLOSING-CC       PIC 9(2).                      FPG14.00
010100         10  SFPV-CLOSING-YY       PIC 9(2).                      FPG14.00
010200         10  SFPV-CLOSING-MM       PIC 9(2).                      FPG14.00
010300         10  SFPV-CLOSING-DD       PIC 9(2).                      FPG14.00
010400 FD  SILVER-RUN-LOG.                                              FPG14.00
010500 01  RPT-RECORD.                                                  FPG14.00
010600     05  RPT-RECORD-TYPE-CD    PIC X(01).                         FPG14.00
010700     05  RPT-LINE              PIC X(131).                        FPG14.00
010800*    VISTA ALTERNATIVA - ETIQUETA MAS CONTADORES.                 FPG14.00
010900 01  RPT-RECORD-COUNT-VIEW REDEFINES RPT-RECORD.                  FPG14.00
011000     05  FILLER                PIC X(01).                         FPG14.00
011100     05  RPTV-LABEL            PIC X(40).                         FPG14.00
011200     05  RPTV-VALUE1           PIC Z(9)9.                         FPG14.00
011300     05  RPTV-VALUE2           PIC Z(9)9.                         FPG14.00
011400     05  RPTV-VALUE3           PIC Z(9)9.                         FPG14.00
011500     05  FILLER                PIC X(61).                         FPG14.00
011600 WORKING-STORAGE SECTION.                                         FPG14.00
011700 01  WS-FILE-STATUSES.                                            FPG14.00
011800     05  WS-VLL-STATUS         PIC X(02) VALUE '00'.              FPG14.00
011900     05  WS-SFP-STATUS         PIC X(02) VALUE '00'.              FPG14.00
012000     05  WS-RPT-STATUS         PIC X(02) VALUE '00'.              FPG14.00
012100 77  WS-VLL-EOF-SW             PIC X(01) VALUE 'N'.               FPG14.00
012200     88  VLL-EOF                   VALUE 'Y'.                     FPG14.00
012300     88  VLL-NOT-EOF                VALUE 'N'.                    FPG14.00
012400 77  WS-HAS-DATA-SW            PIC X(01) VALUE 'N'.               FPG14.00
012500     88  LEDGER-HAS-DATA           VALUE 'Y'.                     FPG14.00
012600 01  WS-RUN-DATE               PIC 9(08) VALUE 19990101.          FPG14.00
012700*---------------------------------------------------------------- FPG14.00
012800*  TABLA DE ABREVIATURAS DE MES EN CASTELLANO, INDEXADA POR EL    FPG14.00
012900*  NUMERO DE MES (1-12) - NO REQUIERE BUSQUEDA LINEAL.            FPG14.00
013000*---------------------------------------------------------------- FPG14.00
013100 01  WS-MONTH-NAME-TABLE.                                         FPG14.00
013200     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES PIC X(03).           FPG14.00
013300 01  WS-MONTH-ABBREV           PIC X(03).                         FPG14.00
013400*---------------------------------------------------------------- FPG14.00
013500*  AREA DE TRABAJO PARA LA CONVERSION EPOCH (UNIX) A FECHA -      FPG14.00
013600*  MISMO ALGORITMO QUE LIV.TIP12, RECORRIENDO ANOS Y MESES.       FPG14.00
013700*---------------------------------------------------------------- FPG14.00
013800 01  WS-EPOCH-WORK.                                               FPG14.00
013900     05  WS-EPOCH-DAYS         PIC 9(09) COMP.                    FPG14.00
014000     05  WS-EPOCH-REMAINDER    PIC 9(09) COMP.                    FPG14.00
014100     05  WS-CONV-YEAR          PIC 9(04) COMP.                    FPG14.00
014200     05  WS-CONV-MONTH         PIC 9(02) COMP.                    FPG14.00
014300     05  WS-CONV-DAY           PIC 9(02) COMP.                    FPG14.00
014400     05  WS-CONV-REMAIN-DAYS   PIC 9(09) COMP.                    FPG14.00
014500     05  WS-CONV-DAYS-IN-YEAR  PIC 9(03) COMP.                    FPG14.00
014600     05  WS-CONV-DAYS-IN-MON   PIC 9(02) COMP.                    FPG14.00
014700     05  WS-CONV-LEAP-SWITCH   PIC X(01).                         FPG14.00
014800 01  WS-MIN-TIMESTAMP          PIC 9(10) COMP.                    FPG14.00
014900 01  WS-MIN-YEAR               PIC 9(04) COMP.                    FPG14.00
015000 01  WS-START-YEAR             PIC 9(04) COMP.                    FPG14.00
015100 01  WS-END-YEAR               PIC 9(04) COMP.                    FPG14.00
015200 01  WS-GEN-YEAR               PIC 9(04) COMP.                    FPG14.00
015300 01  WS-GEN-MONTH              PIC 9(02) COMP.                    FPG14.00
015400 01  WS-GEN-DAYS-IN-MON        PIC 9(02) COMP.                    FPG14.00
015500 01  WS-PERIOD-ID              PIC 9(04) COMP VALUE 0.            FPG14.00
015600 01  WS-MON-SRCH               PIC 9(03) COMP VALUE 0.            FPG14.00
015700 01  WS-YEAR-TALLY.                                               FPG14.00
015800     05  WS-YEAR-TALLY-ENTRY OCCURS 10 TIMES.                     FPG14.00
015900         10  WS-TALLY-YEAR         PIC 9(04) COMP.                FPG14.00
016000         10  WS-TALLY-COUNT        PIC 9(03) COMP.                FPG14.00
016100 01  WS-YEAR-TALLY-COUNT       PIC 9(02) COMP VALUE 0.            FPG14.00
016200 77  WS-READ-COUNT             PIC 9(7) COMP VALUE 0.             FPG14.00
016300 01  WS-PERIOD-COUNT           PIC 9(7) COMP VALUE 0.             FPG14.00
016400 01  WS-CLOSED-COUNT           PIC 9(7) COMP VALUE 0.             FPG14.00
016500 01  WS-OPEN-COUNT             PIC 9(7) COMP VALUE 0.             FPG14.00
016600 01  WS-YEAR-EDIT              PIC 9(4).                          FPG14.00
016700 01  WS-YY2-EDIT               PIC 9(2).                          FPG14.00
016800 PROCEDURE DIVISION.                                              FPG14.00
016900 0000-MAIN-CONTROL.                                               FPG14.00
017000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      FPG14.00
017100     PERFORM 2000-SCAN-LEDGER-FOR-MIN THRU 2000-EXIT.             FPG14.00
017200     PERFORM 4000-DETERMINE-RANGE THRU 4000-EXIT.                 FPG14.00
017300     PERFORM 5000-GENERATE-PERIODS THRU 5000-EXIT.                FPG14.00
017400     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.                   FPG14.00
017500     PERFORM 9000-TERMINATE THRU 9000-EXIT.                       FPG14.00
017600     STOP RUN.                                                    FPG14.00
017700 1000-INITIALIZE.                                                 FPG14.00
017800     OPEN INPUT  SILVER-VALIDATED-LEDGER.                         FPG14.00
017900     OPEN OUTPUT SILVER-FISCAL-PERIOD.                            FPG14.00
018000     OPEN OUTPUT SILVER-RUN-LOG.                                  FPG14.00
018100     MOVE 'ENE' TO WS-MONTH-NAME-ENTRY (1).                       FPG14.00
018200     MOVE 'FEB' TO WS-MONTH-NAME-ENTRY (2).                       FPG14.00
018300     MOVE 'MAR' TO WS-MONTH-NAME-ENTRY (3).                       FPG14.00
018400     MOVE 'ABR' TO WS-MONTH-NAME-ENTRY (4).                       FPG14.00
018500     MOVE 'MAY' TO WS-MONTH-NAME-ENTRY (5).                       FPG14.00
018600     MOVE 'JUN' TO WS-MONTH-NAME-ENTRY (6).                       FPG14.00
018700     MOVE 'JUL' TO WS-MONTH-NAME-ENTRY (7).                       FPG14.00
018800     MOVE 'AGO' TO WS-MONTH-NAME-ENTRY (8).                       FPG14.00
018900     MOVE 'SEP' TO WS-MONTH-NAME-ENTRY (9).                       FPG14.00
019000     MOVE 'OCT' TO WS-MONTH-NAME-ENTRY (10).                      FPG14.00
019100     MOVE 'NOV' TO WS-MONTH-NAME-ENTRY (11).                      FPG14.00
019200     MOVE 'DIC' TO WS-MONTH-NAME-ENTRY (12).                      FPG14.00
019300     MOVE 99999999999 TO WS-MIN-TIMESTAMP.                        FPG14.00
019400 1000-EXIT.                                                       FPG14.00
019500     EXIT.                                                        FPG14.00
019600*---------------------------------------------------------------- FPG14.00
019700*  EXPLORA EL DIARIO VALIDADO COMPLETO PARA HALLAR LA MARCA DE    FPG14.00
019800*  TIEMPO MAS ANTIGUA (ENTRY-TIMESTAMP MINIMO).                   FPG14.00
019900*---------------------------------------------------------------- FPG14.00
020000 2000-SCAN-LEDGER-FOR-MIN.                                        FPG14.00
020100     READ SILVER-VALIDATED-LEDGER                                 FPG14.00
020200         AT END SET VLL-EOF TO TRUE                               FPG14.00
020300     END-READ.                                                    FPG14.00
020400 2010-SCAN-LOOP.                                                  FPG14.00
020500     IF VLL-EOF                                                   FPG14.00
020600         GO TO 2000-EXIT.                                         FPG14.00
020700     ADD 1 TO WS-READ-COUNT.                                      FPG14.00
020800     SET LEDGER-HAS-DATA TO TRUE.                                 FPG14.00
020900     IF VLL-ENTRY-TIMESTAMP < WS-MIN-TIMESTAMP                    FPG14.00
021000         MOVE VLL-ENTRY-TIMESTAMP TO WS-MIN-TIMESTAMP.            FPG14.00
021100     READ SILVER-VALIDATED-LEDGER                                 FPG14.00
021200         AT END SET VLL-EOF TO TRUE                               FPG14.00
021300     END-READ.                                                    FPG14.00
021400     GO TO 2010-SCAN-LOOP.                                        FPG14.00
021500 2000-EXIT.                                                       FPG14.00
021600     EXIT.                                                        FPG14.00
021700*---------------------------------------------------------------- FPG14.00
021800*  CONVIERTE UNA MARCA DE TIEMPO EPOCH EN ANO/MES/DIA, IGUAL      FPG14.00
021900*  QUE EL ALGORITMO DE LIV.TIP12.                                 FPG14.00
022000*---------------------------------------------------------------- FPG14.00
022100 3000-CONVERT-EPOCH-TO-DATE.                                      FPG14.00
022200     DIVIDE WS-MIN-TIMESTAMP BY 86400                             FPG14.00
022300         GIVING WS-EPOCH-DAYS                                     FPG14.00
022400         REMAINDER WS-EPOCH-REMAINDER.                            FPG14.00
022500     MOVE 1970 TO WS-CONV-YEAR.                                   FPG14.00
022600     MOVE WS-EPOCH-DAYS TO WS-CONV-REMAIN-DAYS.                   FPG14.00
022700 3010-YEAR-LOOP.                                                  FPG14.00
022800     PERFORM 3500-TEST-LEAP-YEAR THRU 3500-EXIT.                  FPG14.00
022900     IF WS-CONV-LEAP-SWITCH = 'Y'                                 FPG14.00
023000         MOVE 366 TO WS-CONV-DAYS-IN-YEAR                         FPG14.00
023100     ELSE                                                         FPG14.00
023200         MOVE 365 TO WS-CONV-DAYS-IN-YEAR                         FPG14.00
023300     END-IF.                                                      FPG14.00
023400     IF WS-CONV-REMAIN-DAYS < WS-CONV-DAYS-IN-YEAR                FPG14.00
023500         GO TO 3000-EXIT.                                         FPG14.00
023600     SUBTRACT WS-CONV-DAYS-IN-YEAR FROM WS-CONV-REMAIN-DAYS.      FPG14.00
023700     ADD 1 TO WS-CONV-YEAR.                                       FPG14.00
023800     GO TO 3010-YEAR-LOOP.                                        FPG14.00
023900 3000-EXIT.                                                       FPG14.00
024000     EXIT.                                                        FPG14.00
024100 3500-TEST-LEAP-YEAR.                                             FPG14.00
024200     MOVE 'N' TO WS-CONV-LEAP-SWITCH.                             FPG14.00
024300     DIVIDE WS-CONV-YEAR BY 4 GIVING WS-MON-SRCH                  FPG14.00
024400         REMAINDER WS-MON-SRCH.                                   FPG14.00
024500     IF WS-MON-SRCH NOT = ZERO                                    FPG14.00
024600         GO TO 3500-EXIT.                                         FPG14.00
024700     DIVIDE WS-CONV-YEAR BY 100 GIVING WS-MON-SRCH                FPG14.00
024800         REMAINDER WS-MON-SRCH.                                   FPG14.00
024900     IF WS-MON-SRCH NOT = ZERO                                    FPG14.00
025000         MOVE 'Y' TO WS-CONV-LEAP-SWITCH                          FPG14.00
025100         GO TO 3500-EXIT.                                         FPG14.00
025200     DIVIDE WS-CONV-YEAR BY 400 GIVING WS-MON-SRCH                FPG14.00
025300         REMAINDER WS-MON-SRCH.                                   FPG14.00
025400     IF WS-MON-SRCH = ZERO                                        FPG14.00
025500         MOVE 'Y' TO WS-CONV-LEAP-SWITCH.                         FPG14.00
025600 3500-EXIT.                                                       FPG14.00
025700     EXIT.                                                        FPG14.00
025800 3600-DAYS-IN-MONTH.                                              FPG14.00
025900     IF WS-GEN-MONTH = 1 OR 3 OR 5 OR 7 OR 8 OR 10 OR 12          FPG14.00
026000         MOVE 31 TO WS-GEN-DAYS-IN-MON                            FPG14.00
026100         GO TO 3600-EXIT.                                         FPG14.00
026200     IF WS-GEN-MONTH = 4 OR 6 OR 9 OR 11                          FPG14.00
026300         MOVE 30 TO WS-GEN-DAYS-IN-MON                            FPG14.00
026400         GO TO 3600-EXIT.                                         FPG14.00
026500     MOVE WS-GEN-YEAR TO WS-CONV-YEAR.                            FPG14.00
026600     PERFORM 3500-TEST-LEAP-YEAR THRU 3500-EXIT.                  FPG14.00
026700     IF WS-CONV-LEAP-SWITCH = 'Y'                                 FPG14.00
026800         MOVE 29 TO WS-GEN-DAYS-IN-MON                            FPG14.00
026900     ELSE                                                         FPG14.00
027000         MOVE 28 TO WS-GEN-DAYS-IN-MON.                           FPG14.00
027100 3600-EXIT.                                                       FPG14.00
027200     EXIT.                                                        FPG14.00
027300*---------------------------------------------------------------- FPG14.00
027400*  DETERMINA EL RANGO DE ANOS A GENERAR.  SI HAY DATOS, PARTE     FPG14.00
027500*  DEL 1 DE ENERO DEL ANO DE LA FECHA MAS ANTIGUA DEL DIARIO;     FPG14.00
027600*  SI NO, DEL ANO ANTERIOR AL DE PROCESO.  TERMINA EN DICIEMBRE   FPG14.00
027700*  DEL ANO SIGUIENTE AL DE PROCESO.                               FPG14.00
027800*---------------------------------------------------------------- FPG14.00
027900 4000-DETERMINE-RANGE.                                            FPG14.00
028000     IF LEDGER-HAS-DATA                                           FPG14.00
028100         PERFORM 3000-CONVERT-EPOCH-TO-DATE THRU 3000-EXIT        FPG14.00
028200         MOVE WS-CONV-YEAR TO WS-START-YEAR                       FPG14.00
028300     ELSE                                                         FPG14.00
028400         DIVIDE WS-RUN-DATE BY 10000 GIVING WS-START-YEAR         FPG14.00
028500         SUBTRACT 1 FROM WS-START-YEAR.                           FPG14.00
028600     DIVIDE WS-RUN-DATE BY 10000 GIVING WS-END-YEAR.              FPG14.00
028700     ADD 1 TO WS-END-YEAR.                                        FPG14.00
028800 4000-EXIT.                                                       FPG14.00
028900     EXIT.                                                        FPG14.00
029000*---------------------------------------------------------------- FPG14.00
029100*  GENERA UN REGISTRO DE PERIODO FISCAL POR CADA MES DESDE        FPG14.00
029200*  ENERO DE WS-START-YEAR HASTA DICIEMBRE DE WS-END-YEAR.         FPG14.00
029300*---------------------------------------------------------------- FPG14.00
029400 5000-GENERATE-PERIODS.                                           FPG14.00
029500     MOVE WS-START-YEAR TO WS-GEN-YEAR.                           FPG14.00
029600     MOVE 1 TO WS-GEN-MONTH.                                      FPG14.00
029700 5010-YEAR-MONTH-LOOP.                                            FPG14.00
029800     IF WS-GEN-YEAR > WS-END-YEAR                                 FPG14.00
029900         GO TO 5000-EXIT.                                         FPG14.00
030000     PERFORM 5100-BUILD-PERIOD-RECORD THRU 5100-EXIT.             FPG14.00
030100     WRITE SFP-RECORD.                                            FPG14.00
030200     ADD 1 TO WS-PERIOD-COUNT.                                    FPG14.00
030300     PERFORM 5300-TALLY-YEAR THRU 5300-EXIT.                      FPG14.00
030400     ADD 1 TO WS-GEN-MONTH.                                       FPG14.00
030500     IF WS-GEN-MONTH > 12                                         FPG14.00
030600         MOVE 1 TO WS-GEN-MONTH                                   FPG14.00
030700         ADD 1 TO WS-GEN-YEAR.                                    FPG14.00
030800     GO TO 5010-YEAR-MONTH-LOOP.                                  FPG14.00
030900 5000-EXIT.                                                       FPG14.00
031000     EXIT.                                                        FPG14.00
031100*---------------------------------------------------------------- FPG14.00
031200*  CONSTRUYE UN REGISTRO SFP PARA EL MES WS-GEN-YEAR/WS-GEN-      FPG14.00
031300*  MONTH ACTUAL, CON FECHAS DE INICIO/FIN Y ESTADO DE CIERRE.     FPG14.00
031400*---------------------------------------------------------------- FPG14.00
031500 5100-BUILD-PERIOD-RECORD.                                        FPG14.00
031600     ADD 1 TO WS-PERIOD-ID.                                       FPG14.00
031700     MOVE WS-PERIOD-ID     TO SFP-PERIOD-ID.                      FPG14.00
031800     MOVE WS-GEN-YEAR      TO SFP-PERIOD-YEAR.                    FPG14.00
031900     MOVE WS-GEN-MONTH     TO SFP-PERIOD-MONTH.                   FPG14.00
032000     DIVIDE WS-GEN-MONTH BY 3 GIVING WS-MON-SRCH                  FPG14.00
032100         REMAINDER WS-MON-SRCH.                                   FPG14.00
032200     COMPUTE SFP-PERIOD-QUARTER =                                 FPG14.00
032300         ((WS-GEN-MONTH - 1) / 3) + 1.                            FPG14.00
032400     MOVE WS-MONTH-NAME-ENTRY (WS-GEN-MONTH) TO WS-MONTH-ABBREV.  FPG14.00
032500     DIVIDE WS-GEN-YEAR BY 100 GIVING WS-YEAR-EDIT                FPG14.00
032600         REMAINDER WS-YY2-EDIT.                                   FPG14.00
032700     STRING WS-MONTH-ABBREV DELIMITED BY SIZE                     FPG14.00
032800         '-' DELIMITED BY SIZE                                    FPG14.00
032900         WS-YY2-EDIT DELIMITED BY SIZE                            FPG14.00
033000         INTO SFP-PERIOD-NAME.                                    FPG14.00
033100     COMPUTE SFP-START-DATE =                                     FPG14.00
033200         (WS-GEN-YEAR * 10000) + (WS-GEN-MONTH * 100) + 1.        FPG14.00
033300     PERFORM 3600-DAYS-IN-MONTH THRU 3600-EXIT.                   FPG14.00
033400     COMPUTE SFP-END-DATE =                                       FPG14.00
033500         (WS-GEN-YEAR * 10000) + (WS-GEN-MONTH * 100)             FPG14.00
033600         + WS-GEN-DAYS-IN-MON.                                    FPG14.00
033700     IF SFP-END-DATE < WS-RUN-DATE                                FPG14.00
033800         MOVE 'Y' TO SFP-IS-CLOSED                                FPG14.00
033900         MOVE SFP-END-DATE TO SFP-CLOSING-DATE                    FPG14.00
034000         ADD 1 TO WS-CLOSED-COUNT                                 FPG14.00
034100     ELSE                                                         FPG14.00
034200         MOVE 'N' TO SFP-IS-CLOSED                                FPG14.00
034300         MOVE 0 TO SFP-CLOSING-DATE                               FPG14.00
034400         ADD 1 TO WS-OPEN-COUNT.                                  FPG14.00
034500 5100-EXIT.                                                       FPG14.00
034600     EXIT.                                                        FPG14.00
034700*---------------------------------------------------------------- FPG14.00
034800*  ACUMULA EL RECUENTO DE PERIODOS GENERADOS POR ANO PARA EL      FPG14.00
034900*  RESUMEN DE FIN DE PROCESO.                                     FPG14.00
035000*---------------------------------------------------------------- FPG14.00
035100 5300-TALLY-YEAR.                                                 FPG14.00
035200     MOVE 0 TO WS-MON-SRCH.                                       FPG14.00
035300 5310-FIND-YEAR.                                                  FPG14.00
035400     IF WS-MON-SRCH >= WS-YEAR-TALLY-COUNT                        FPG14.00
035500         GO TO 5320-NEW-YEAR.                                     FPG14.00
035600     ADD 1 TO WS-MON-SRCH.                                        FPG14.00
035700     IF WS-TALLY-YEAR (WS-MON-SRCH) = WS-GEN-YEAR                 FPG14.00
035800         ADD 1 TO WS-TALLY-COUNT (WS-MON-SRCH)                    FPG14.00
035900         GO TO 5300-EXIT.                                         FPG14.00
036000     GO TO 5310-FIND-YEAR.                                        FPG14.00
036100 5320-NEW-YEAR.                                                   FPG14.00
036200     ADD 1 TO WS-YEAR-TALLY-COUNT.                                FPG14.00
036300     MOVE WS-GEN-YEAR TO WS-TALLY-YEAR (WS-YEAR-TALLY-COUNT).     FPG14.00
036400     MOVE 1 TO WS-TALLY-COUNT (WS-YEAR-TALLY-COUNT).              FPG14.00
036500 5300-EXIT.                                                       FPG14.00
036600     EXIT.                                                        FPG14.00
036700*---------------------------------------------------------------- FPG14.00
036800*  IMPRIME EL RESUMEN DE FIN DE PROCESO EN SILVER-RUN-LOG.        FPG14.00
036900*---------------------------------------------------------------- FPG14.00
037000 8000-PRINT-SUMMARY.                                              FPG14.00
037100     MOVE SPACES TO RPT-RECORD.                                   FPG14.00
037200     MOVE 'H' TO RPT-RECORD-TYPE-CD.                              FPG14.00
037300     MOVE 'RESUMEN PERIODOS FISCALES' TO RPTV-LABEL.              FPG14.00
037400     WRITE RPT-RECORD.                                            FPG14.00
037500     MOVE 'D' TO RPT-RECORD-TYPE-CD.                              FPG14.00
037600     MOVE 'LINEAS DE DIARIO EXPLORADAS' TO RPTV-LABEL.            FPG14.00
037700     MOVE WS-READ-COUNT TO RPTV-VALUE1.                           FPG14.00
037800     MOVE 0 TO RPTV-VALUE2 RPTV-VALUE3.                           FPG14.00
037900     WRITE RPT-RECORD.                                            FPG14.00
038000     MOVE 'PERIODOS GENERADOS' TO RPTV-LABEL.                     FPG14.00
038100     MOVE WS-PERIOD-COUNT TO RPTV-VALUE1.                         FPG14.00
038200     WRITE RPT-RECORD.                                            FPG14.00
038300     MOVE 'PERIODOS CERRADOS' TO RPTV-LABEL.                      FPG14.00
038400     MOVE WS-CLOSED-COUNT TO RPTV-VALUE1.                         FPG14.00
038500     WRITE RPT-RECORD.                                            FPG14.00
038600     MOVE 'PERIODOS ABIERTOS' TO RPTV-LABEL.                      FPG14.00
038700     MOVE WS-OPEN-COUNT TO RPTV-VALUE1.                           FPG14.00
038800     WRITE RPT-RECORD.                                            FPG14.00
038900     MOVE 1 TO WS-MON-SRCH.                                       FPG14.00
039000 8010-PRINT-YEAR-LOOP.                                            FPG14.00
039100     IF WS-MON-SRCH > WS-YEAR-TALLY-COUNT                         FPG14.00
039200         GO TO 8000-EXIT.                                         FPG14.00
039300     MOVE 'D' TO RPT-RECORD-TYPE-CD.                              FPG14.00
039400     MOVE 'PERIODOS DEL ANO' TO RPTV-LABEL.                       FPG14.00
039500     MOVE WS-TALLY-YEAR (WS-MON-SRCH) TO RPTV-VALUE1.             FPG14.00
039600     MOVE WS-TALLY-COUNT (WS-MON-SRCH) TO RPTV-VALUE2.            FPG14.00
039700     MOVE 0 TO RPTV-VALUE3.                                       FPG14.00
039800     WRITE RPT-RECORD.                                            FPG14.00
039900     ADD 1 TO WS-MON-SRCH.                                        FPG14.00
040000     GO TO 8010-PRINT-YEAR-LOOP.                                  FPG14.00
040100 8000-EXIT.                                                       FPG14.00
040200     EXIT.                                                        FPG14.00
040300 9000-TERMINATE.                                                  FPG14.00
040400     CLOSE SILVER-VALIDATED-LEDGER.                               FPG14.00
040500     CLOSE SILVER-FISCAL-PERIOD.                                  FPG14.00
040600     CLOSE SILVER-RUN-LOG.                                        FPG14.00
040700 9000-EXIT.                                                       FPG14.00
040800     EXIT.                                                        FPG14.00
