000100 IDENTIFICATION DIVISION.                                         JLE16.00
000200 PROGRAM-ID.    JOURNAL-LINE-ENRICHMENT.                          JLE16.00
000300 AUTHOR.        L. FONT.                                          JLE16.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                  JLE16.00
000500 DATE-WRITTEN.  09/02/1988.                                       JLE16.00
000600 DATE-COMPILED. 09/02/1988.                                       JLE16.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.          JLE16.00
000800*---------------------------------------------------------------- JLE16.00
000900*  JLE.TIP16  -  ENRIQUECIMIENTO DE LINEAS DE DIARIO (CAPA        JLE16.00
001000*  PLATA).  QUINTO PASO DEL BATCH NOCTURNO.  LEE EL DIARIO        JLE16.00
001100*  VALIDADO (VLL.TIP08) Y LA MAESTRA DE CUENTAS ENRIQUECIDA       JLE16.00
001200*  (SAM.TIP03, CARGADA EN MEMORIA), DESCARTA LINEAS DUPLICADAS    JLE16.00
001300*  (MISMO ASIENTO/LINEA) Y LINEAS SIN CUENTA EN LA MAESTRA,       JLE16.00
001400*  RESUELVE EL ACCT-ID, CALCULA LA RELEVANCIA FISCAL POR          JLE16.00
001500*  NUMERO DE CUENTA, FIJA LAS MARCAS DE CONCILIACION Y            JLE16.00
001600*  DESCOMPONE LAS ETIQUETAS CC:/BL: DE VLL-TAGS.  PRODUCE LAS     JLE16.00
001700*  LINEAS DE DIARIO ENRIQUECIDAS (SJL.TIP06).                     JLE16.00
001800*---------------------------------------------------------------- JLE16.00
001900*  HISTORIAL DE CAMBIOS                                           JLE16.00
002000*  ----------------------------------------------------------     JLE16.00
002100*  FECHA     INIC  TICKET   DESCRIPCION                           JLE16.00
002200*  --------  ----  -------  -----------------------------         JLE16.00
002300*  09/02/88  LFC   EEDR018  PROGRAMA ORIGINAL - RESOLUCION        JLE16.00
002400*                           DE CUENTA Y DESCARTE DE DUPLIC.       JLE16.00
002500*  01/22/90  LFC   EEDR039  ANADIDAS IS-RECONCILED/IS-CHECKED     JLE16.00
002600*  06/10/91  LFC   EEDR047  ANADIDO CALCULO DE TAX-RELEVANT       JLE16.00
002700*  11/03/93  JMS   EEDR069  ANADIDO DESGLOSE DE ETIQUETAS         JLE16.00
002800*                           CC:/BL: DE VLL-TAGS                   JLE16.00
002900*  04/02/96  DCV   EEDR085  ANADIDOS TOTALES POR TIPO DE          JLE16.00
003000*                           CUENTA EN EL RESUMEN                  JLE16.00
003100*  07/14/97  DCV   EEDR100  VERIFICACION PRE-MILENIO (FASE 1)     JLE16.00
003200*  10/05/98  DCV   EEDR114  VERIFICACION Y2K - SIN CAMPOS         JLE16.00
003300*                           FECHA EN ESTE PASO                    JLE16.00
003400*  01/18/99  DCV   EEDR117  CIERRE VERIFICACION Y2K               JLE16.00
003450*  03/11/02  MTR   EEDR126  VERIF. EURO - ETIQUETAS OK            JLE16.00
003500*---------------------------------------------------------------- JLE16.00
003600 ENVIRONMENT DIVISION.                                            JLE16.00
003700 CONFIGURATION SECTION.                                           JLE16.00
003800 SPECIAL-NAMES.                                                   JLE16.00
003900     C01 IS TOP-OF-FORM.                                          JLE16.00
004000 INPUT-OUTPUT SECTION.                                            JLE16.00
004100 FILE-CONTROL.                                                    JLE16.00
004200     SELECT SILVER-VALIDATED-LEDGER ASSIGN TO VLLFILE             JLE16.00
004300         ORGANIZATION IS SEQUENTIAL                               JLE16.00
004400         FILE STATUS IS WS-VLL-STATUS.                            JLE16.00
004500     SELECT SILVER-ACCOUNT-MASTER ASSIGN TO SAMFILE               JLE16.00
004600         ORGANIZATION IS SEQUENTIAL                               JLE16.00
004700         FILE STATUS IS WS-SAM-STATUS.                            JLE16.00
004800     SELECT SILVER-JOURNAL-LINE ASSIGN TO SJLFILE                 JLE16.00
004900         ORGANIZATION IS SEQUENTIAL                               JLE16.00
005000         FILE STATUS IS WS-SJL-STATUS.                            JLE16.00
005100     SELECT SILVER-RUN-LOG ASSIGN TO RPTFILE                      JLE16.00
005200         ORGANIZATION IS LINE SEQUENTIAL                          JLE16.00
005300         FILE STATUS IS WS-RPT-STATUS.                            JLE16.00
005400 DATA DIVISION.                                                   JLE16.00
005500 FILE SECTION.                                                    JLE16.00
005600 FD  SILVER-VALIDATED-LEDGER.                                     JLE16.00
005700*    ORDENADO POR ENTRY-NUMBER/LINE-NUMBER - LAS LINEAS           JLE16.00
005800*    DUPLICADAS, SI EXISTEN, QUEDAN CONTIGUAS.                    JLE16.00
005900 01  VLL-RECORD.                                                  JLE16.00
006000     05  VLL-ENTRY-NUMBER      PIC 9(09).                         JLE16.00
006100     05  VLL-LINE-NUMBER       PIC 9(04).                         JLE16.00
006200     05  VLL-ENTRY-TIMESTAMP   PIC 9(10).                         JLE16.00
006300     05  VLL-ENTRY-TYPE        PIC X(20).                         JLE16.00
006400     05  VLL-DESCRIPTION       PIC X(80).                         JLE16.00
006500     05  VLL-DOC-DESCRIPTION   PIC X(80).                         JLE16.00
006600     05  VLL-ACCOUNT-NUM       PIC 9(08).                         JLE16.00
006700     05  VLL-DEBIT-AMT         PIC S9(13)V99.                     JLE16.00
006800     05  VLL-CREDIT-AMT        PIC S9(13)V99.                     JLE16.00
006900     05  VLL-TAGS              PIC X(80).                         JLE16.00
007000     05  VLL-CHECKED-FLAG      PIC X(03).                         JLE16.00
007100*    VISTA ALTERNATIVA - CLAVE COMPUESTA ASIENTO+LINEA.           JLE16.00
007200 01  VLL-RECORD-KEY-VIEW REDEFINES VLL-RECORD.                    JLE16.00
007300     05  VLLV-SORT-KEY.                                           JLE16.00
007400         10  VLLV-SORT-ENTRY       PIC 9(9).                      JLE16.00
007500         10  VLLV-SORT-LINE        PIC 9(4).                      JLE16.00
007600     05  FILLER                PIC X(311).                        JLE16.00
007700 FD  SILVER-ACCOUNT-MASTER.                                       JLE16.00
007800*    MAESTRA DE ACE.TIP13, CARGADA COMPLETA EN MEMORIA AL         JLE16.00
007900*    ARRANQUE PARA LA RESOLUCION DE CUENTA.                       JLE16.00
008000 01  SAM-RECORD.                                                  JLE16.00
008100     05  SAM-ACCT-ID           PIC X(24).                         JLE16.00
008200     05  SAM-ACCT-NUM          PIC 9(08).                         JLE16.00
008300     05  SAM-ACCT-NAME         PIC X(60).                         JLE16.00
008400     05  SAM-ACCT-GROUP        PIC X(30).                         JLE16.00
008500     05  SAM-ACCT-TYPE         PIC X(10).                         JLE16.00
008600     05  SAM-ACCT-SUBTYPE      PIC X(60).                         JLE16.00
008700     05  SAM-BAL-SECTION       PIC X(30).                         JLE16.00
008800     05  SAM-BAL-SUBSECTION    PIC X(30).                         JLE16.00
008900     05  SAM-BAL-GROUP         PIC X(70).                         JLE16.00
009000     05  SAM-BAL-SUBGROUP      PIC X(30).                         JLE16.00
009100     05  SAM-PYG-SECTION       PIC X(30).                         JLE16.00
009200     05  SAM-PYG-GROUP         PIC X(60).                         JLE16.00
009300     05  SAM-BAL-ORDER         PIC 9(03).                         JLE16.00
009400     05  SAM-PYG-ORDER         PIC 9(03).                         JLE16.00
009500     05  SAM-IS-ANALYTIC       PIC X(01).                         JLE16.00
009600     05  SAM-PARENT-ACCT-NUM   PIC 9(08).                         JLE16.00
009700     05  SAM-ACCT-LEVEL        PIC 9(01).                         JLE16.00
009800     05  SAM-IS-ACTIVE         PIC X(01).                         JLE16.00
009900     05  SAM-CURRENT-BALANCE   PIC S9(13)V99.                     JLE16.00
010000     05  SAM-DEBIT-BALANCE     PIC S9(13)V99.                     JLE16.00
010100     05  SAM-CREDIT-BALANCE    PIC S9(13)V99.                     JLE16.00
010200     05  SAM-LAST-MOVEMENT-DT  PIC 9(08).                         JLE16.00
010300     05  SAM-PGC-GROUP         PIC 9(01).                         JLE16.00
010400     05  SAM-PGC-SUBGROUP      PIC 9(02).                         JLE16.00
010500     05  SAM-PGC-DETAIL        PIC 9(04).                         JLE16.00
010600     05  SAM-TAX-RELEVANT      PIC X(01).                         JLE16.00
010700 FD  SILVER-JOURNAL-LINE.                                         JLE16.00
010800*    UNA LINEA POR APUNTE VALIDO, ORDEN ASIENTO / LINEA.          JLE16.00
010900 01  SJL-RECORD.                                                  JLE16.00
011000     05  SJL-ENTRY-NUMBER      PIC 9(09).                         JLE16.00
011100     05  SJL-LINE-NUMBER       PIC 9(04).                         JLE16.00
011200     05  SJL-ACCT-ID           PIC X(24).                         JLE16.00
011300     05  SJL-ACCOUNT-NUM       PIC 9(08).                         JLE16.00
011400     05  SJL-DEBIT-AMT         PIC S9(13)V99.                     JLE16.00
011500     05  SJL-CREDIT-AMT        PIC S9(13)V99.                     JLE16.00
011600     05  SJL-DESCRIPTION       PIC X(80).                         JLE16.00
011700     05  SJL-IS-RECONCILED     PIC X(01).                         JLE16.00
011800     05  SJL-IS-CHECKED        PIC X(01).                         JLE16.00
011900     05  SJL-TAX-RELEVANT      PIC X(01).                         JLE16.00
012000     05  SJL-COST-CENTER       PIC X(20).                         JLE16.00
012100     05  SJL-BUSINESS-LINE     PIC X(20).                         JLE16.00
012200*    VISTA ALTERNATIVA - DESGLOSE ENTERO/CENTIMOS DE LOS          JLE16.00
012300*    IMPORTES PARA LAS RUTINAS DE CUADRE.                         JLE16.00
012400 01  SJL-RECORD-AMT-VIEW REDEFINES SJL-RECORD.                    JLE16.00
012500     05  FILLER                PIC X(45).                         JLE16.00
012600     05  SJLV-DEBIT-BREAKDOWN.                                    JLE16.00
012700         10  SJLV-DEBIT-WHOLE      PIC 9(13).                     JLE16.00
012800         10  SJLV-DEBIT-CENTS      PIC 9(2).                      JLE16.00
012900     05  SJLV-CREDIT-BREAKDOWN.                                   JLE16.00
013000         10  SJLV-CREDIT-WHOLE     PIC 9(13).                     JLE16.00
013100         10  SJLV-CREDIT-CENTS     PIC 9(2).                      JLE16.00
013200     05  FILLER                PIC X(123).                        JLE16.00
013300 FD  SILVER-RUN-LOG.                                              JLE16.00
013400 01  RPT-RECORD.                                                  JLE16.00
013500     05  RPT-RECORD-TYPE-CD    PIC X(01).                         JLE16.00
013600     05  RPT-LINE              PIC X(131).                        JLE16.00
013700*    VISTA ALTERNATIVA - ETIQUETA MAS CONTADORES.                 JLE16.00
013800 01  RPT-RECORD-COUNT-VIEW REDEFINES RPT-RECORD.                  JLE16.00
013900     05  FILLER                PIC X(01).                         JLE16.00
014000     05  RPTV-LABEL            PIC X(30).                         JLE16.00
014100     05  RPTV-VALUE1           PIC Z(9)9.                         JLE16.00
014200     05  RPTV-AMT1             PIC -(11)9.99.                     JLE16.00
014300     05  FILLER                PIC X(71).                         JLE16.00
014400 WORKING-STORAGE SECTION.                                         JLE16.00
014500 01  WS-FILE-STATUSES.                                            JLE16.00
014600     05  WS-VLL-STATUS         PIC X(02) VALUE '00'.              JLE16.00
014700     05  WS-SAM-STATUS         PIC X(02) VALUE '00'.              JLE16.00
014800     05  WS-SJL-STATUS         PIC X(02) VALUE '00'.              JLE16.00
014900     05  WS-RPT-STATUS         PIC X(02) VALUE '00'.              JLE16.00
015000 77  WS-VLL-EOF-SW             PIC X(01) VALUE 'N'.               JLE16.00
015100     88  VLL-EOF                   VALUE 'Y'.                     JLE16.00
015200     88  VLL-NOT-EOF                VALUE 'N'.                    JLE16.00
015300 77  WS-SAM-EOF-SW             PIC X(01) VALUE 'N'.               JLE16.00
015400     88  SAM-EOF                   VALUE 'Y'.                     JLE16.00
015500*---------------------------------------------------------------- JLE16.00
015600*  MAESTRA DE CUENTAS EN MEMORIA (DE SAM.TIP03), CON TOTALES      JLE16.00
015700*  ACUMULADOS POR TIPO DE CUENTA PARA EL RESUMEN.                 JLE16.00
015800*---------------------------------------------------------------- JLE16.00
015900 01  WS-ACCOUNT-TABLE.                                            JLE16.00
016000     05  WS-ACCT-COUNT         PIC 9(5) COMP VALUE 0.             JLE16.00
016100     05  WS-ACCT-ENTRY OCCURS 3000 TIMES                          JLE16.00
016200                         INDEXED BY WS-ACCT-IDX.                  JLE16.00
016300         10  WS-ACCT-NUM           PIC 9(8).                      JLE16.00
016400         10  WS-ACCT-ID-TBL        PIC X(24).                     JLE16.00
016500         10  WS-ACCT-TYPE-TBL      PIC X(10).                     JLE16.00
016600 01  WS-TYPE-TOTAL-TABLE.                                         JLE16.00
016700     05  WS-TYPE-COUNT         PIC 9(2) COMP VALUE 0.             JLE16.00
016800     05  WS-TYPE-ENTRY OCCURS 10 TIMES                            JLE16.00
016900                         INDEXED BY WS-TYPE-IDX.                  JLE16.00
017000         10  WS-TYPE-NAME          PIC X(10).                     JLE16.00
017100         10  WS-TYPE-DEBIT-TOTAL   PIC S9(13)V99.                 JLE16.00
017200         10  WS-TYPE-CREDIT-TOTAL  PIC S9(13)V99.                 JLE16.00
017300*---------------------------------------------------------------- JLE16.00
017400*  CAMPOS DE CONTROL DE DUPLICADOS, BUSQUEDA Y CALCULO DE         JLE16.00
017500*  RELEVANCIA FISCAL.                                             JLE16.00
017600*---------------------------------------------------------------- JLE16.00
017700 01  WS-PREV-ENTRY-NUMBER      PIC 9(09) VALUE 0.                 JLE16.00
017800 01  WS-PREV-LINE-NUMBER       PIC 9(04) VALUE 0.                 JLE16.00
017900 01  WS-FIRST-LINE-SW          PIC X(01) VALUE 'Y'.               JLE16.00
018000     88  FIRST-LINE-YES            VALUE 'Y'.                     JLE16.00
018100 01  WS-FOUND-ACCT-IDX         PIC 9(5) COMP VALUE 0.             JLE16.00
018200 01  WS-FOUND-TYPE-IDX         PIC 9(2) COMP VALUE 0.             JLE16.00
018300 77  WS-DUP-SW                 PIC X(01) VALUE 'N'.               JLE16.00
018400 01  WS-TAX-RELEVANT-SW        PIC X(01) VALUE 'N'.               JLE16.00
018500 01  WS-RECONCILED-SW          PIC X(01) VALUE 'N'.               JLE16.00
018600 01  WS-CHECKED-SW             PIC X(01) VALUE 'N'.               JLE16.00
018700 01  WS-COST-CENTER-OUT        PIC X(20) VALUE SPACES.            JLE16.00
018800 01  WS-BUSINESS-LINE-OUT      PIC X(20) VALUE SPACES.            JLE16.00
018900 01  WS-D1                     PIC 9(01) COMP.                    JLE16.00
019000 01  WS-DET4                   PIC 9(04) COMP.                    JLE16.00
019100 01  WS-REMAIN                 PIC 9(08) COMP.                    JLE16.00
019200*---------------------------------------------------------------- JLE16.00
019300*  AREA DE TRABAJO PARA EL DESGLOSE DE VLL-TAGS EN CC:/BL:.       JLE16.00
019400*---------------------------------------------------------------- JLE16.00
019500 01  WS-TAG-WORK.                                                 JLE16.00
019600     05  WS-TAG-REMAINING      PIC X(80).                         JLE16.00
019700     05  WS-TAG-ONE-PIECE      PIC X(40).                         JLE16.00
019800     05  WS-TAG-POINTER        PIC 9(3) COMP.                     JLE16.00
019900     05  WS-TAG-COMMA-POS      PIC 9(3) COMP.                     JLE16.00
020000 01  WS-READ-COUNT              PIC 9(7) COMP VALUE 0.            JLE16.00
020100 01  WS-LOADED-COUNT            PIC 9(7) COMP VALUE 0.            JLE16.00
020200 01  WS-DUPLICATE-SKIP-COUNT    PIC 9(7) COMP VALUE 0.            JLE16.00
020300 01  WS-NO-ACCOUNT-SKIP-COUNT   PIC 9(7) COMP VALUE 0.            JLE16.00
020400 01  WS-TAX-RELEVANT-COUNT      PIC 9(7) COMP VALUE 0.            JLE16.00
020500 01  WS-RECONCILED-COUNT        PIC 9(7) COMP VALUE 0.            JLE16.00
020600 PROCEDURE DIVISION.                                              JLE16.00
020700 0000-MAIN-CONTROL.                                               JLE16.00
020800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      JLE16.00
020900     PERFORM 2000-ENRICH-LINES THRU 2000-EXIT.                    JLE16.00
021000     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.                   JLE16.00
021100     PERFORM 9000-TERMINATE THRU 9000-EXIT.                       JLE16.00
021200     STOP RUN.                                                    JLE16.00
021300 1000-INITIALIZE.                                                 JLE16.00
021400     OPEN INPUT  SILVER-VALIDATED-LEDGER.                         JLE16.00
021500     OPEN INPUT  SILVER-ACCOUNT-MASTER.                           JLE16.00
021600     OPEN OUTPUT SILVER-JOURNAL-LINE.                             JLE16.00
021700     OPEN OUTPUT SILVER-RUN-LOG.                                  JLE16.00
021800     PERFORM 1100-LOAD-ACCOUNT-TABLE THRU 1100-EXIT.              JLE16.00
021900 1000-EXIT.                                                       JLE16.00
022000     EXIT.                                                        JLE16.00
022100*---------------------------------------------------------------- JLE16.00
022200*  CARGA LA MAESTRA DE CUENTAS COMPLETA EN MEMORIA.               JLE16.00
022300*---------------------------------------------------------------- JLE16.00
022400 1100-LOAD-ACCOUNT-TABLE.                                         JLE16.00
022500     READ SILVER-ACCOUNT-MASTER                                   JLE16.00
022600         AT END SET SAM-EOF TO TRUE                               JLE16.00
022700     END-READ.                                                    JLE16.00
022800 1110-LOAD-LOOP.                                                  JLE16.00
022900     IF SAM-EOF                                                   JLE16.00
023000         GO TO 1100-EXIT.                                         JLE16.00
023100     ADD 1 TO WS-ACCT-COUNT.                                      JLE16.00
023200     SET WS-ACCT-IDX TO WS-ACCT-COUNT.                            JLE16.00
023300     MOVE SAM-ACCT-NUM  TO WS-ACCT-NUM (WS-ACCT-IDX).             JLE16.00
023400     MOVE SAM-ACCT-ID   TO WS-ACCT-ID-TBL (WS-ACCT-IDX).          JLE16.00
023500     MOVE SAM-ACCT-TYPE TO WS-ACCT-TYPE-TBL (WS-ACCT-IDX).        JLE16.00
023600     READ SILVER-ACCOUNT-MASTER                                   JLE16.00
023700         AT END SET SAM-EOF TO TRUE                               JLE16.00
023800     END-READ.                                                    JLE16.00
023900     GO TO 1110-LOAD-LOOP.                                        JLE16.00
024000 1100-EXIT.                                                       JLE16.00
024100     EXIT.                                                        JLE16.00
024200*---------------------------------------------------------------- JLE16.00
024300*  LEE EL DIARIO VALIDADO LINEA A LINEA, DESCARTA DUPLICADOS      JLE16.00
024400*  Y LINEAS SIN CUENTA, Y ENRIQUECE EL RESTO.                     JLE16.00
024500*---------------------------------------------------------------- JLE16.00
024600 2000-ENRICH-LINES.                                               JLE16.00
024700     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT.                   JLE16.00
024800 2010-ENRICH-LOOP.                                                JLE16.00
024900     IF VLL-EOF                                                   JLE16.00
025000         GO TO 2000-EXIT.                                         JLE16.00
025100     PERFORM 2200-CHECK-DUPLICATE THRU 2200-EXIT.                 JLE16.00
025200     IF WS-DUP-SW = 'Y'                                           JLE16.00
025300         ADD 1 TO WS-DUPLICATE-SKIP-COUNT                         JLE16.00
025400         GO TO 2090-NEXT-LINE.                                    JLE16.00
025500     PERFORM 2300-RESOLVE-ACCOUNT THRU 2300-EXIT.                 JLE16.00
025600     IF WS-FOUND-ACCT-IDX = 0                                     JLE16.00
025700         ADD 1 TO WS-NO-ACCOUNT-SKIP-COUNT                        JLE16.00
025800         GO TO 2090-NEXT-LINE.                                    JLE16.00
025900     PERFORM 2400-CLASSIFY-TAX-RELEVANT THRU 2400-EXIT.           JLE16.00
026000     PERFORM 2500-SET-RECONCILE-FLAGS THRU 2500-EXIT.             JLE16.00
026100     PERFORM 2600-PARSE-TAGS THRU 2600-EXIT.                      JLE16.00
026200     PERFORM 2700-BUILD-OUTPUT-LINE THRU 2700-EXIT.               JLE16.00
026300     PERFORM 2800-TALLY-BY-TYPE THRU 2800-EXIT.                   JLE16.00
026400 2090-NEXT-LINE.                                                  JLE16.00
026500     MOVE VLL-ENTRY-NUMBER TO WS-PREV-ENTRY-NUMBER.               JLE16.00
026600     MOVE VLL-LINE-NUMBER  TO WS-PREV-LINE-NUMBER.                JLE16.00
026700     MOVE 'N' TO WS-FIRST-LINE-SW.                                JLE16.00
026800     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT.                   JLE16.00
026900     GO TO 2010-ENRICH-LOOP.                                      JLE16.00
027000 2000-EXIT.                                                       JLE16.00
027100     EXIT.                                                        JLE16.00
027200 2100-READ-ONE-LINE.                                              JLE16.00
027300     READ SILVER-VALIDATED-LEDGER                                 JLE16.00
027400         AT END SET VLL-EOF TO TRUE                               JLE16.00
027500     END-READ.                                                    JLE16.00
027600     IF VLL-NOT-EOF                                               JLE16.00
027700         ADD 1 TO WS-READ-COUNT.                                  JLE16.00
027800 2100-EXIT.                                                       JLE16.00
027900     EXIT.                                                        JLE16.00
028000 2200-CHECK-DUPLICATE.                                            JLE16.00
028100     MOVE 'N' TO WS-DUP-SW.                                       JLE16.00
028200     IF FIRST-LINE-YES                                            JLE16.00
028300         GO TO 2200-EXIT.                                         JLE16.00
028400     IF VLL-ENTRY-NUMBER = WS-PREV-ENTRY-NUMBER                   JLE16.00
028500         AND VLL-LINE-NUMBER = WS-PREV-LINE-NUMBER                JLE16.00
028600         MOVE 'Y' TO WS-DUP-SW.                                   JLE16.00
028700 2200-EXIT.                                                       JLE16.00
028800     EXIT.                                                        JLE16.00
028900*---------------------------------------------------------------- JLE16.00
029000*  BUSCA EL NUMERO DE CUENTA EN LA MAESTRA CARGADA EN MEMORIA.    JLE16.00
029100*---------------------------------------------------------------- JLE16.00
029200 2300-RESOLVE-ACCOUNT.                                            JLE16.00
029300     MOVE 0 TO WS-FOUND-ACCT-IDX.                                 JLE16.00
029400     SET WS-ACCT-IDX TO 1.                                        JLE16.00
029500 2310-SEARCH-ACCT.                                                JLE16.00
029600     IF WS-ACCT-IDX > WS-ACCT-COUNT                               JLE16.00
029700         GO TO 2300-EXIT.                                         JLE16.00
029800     IF WS-ACCT-NUM (WS-ACCT-IDX) = VLL-ACCOUNT-NUM               JLE16.00
029900         SET WS-FOUND-ACCT-IDX TO WS-ACCT-IDX                     JLE16.00
030000         GO TO 2300-EXIT.                                         JLE16.00
030100     SET WS-ACCT-IDX UP BY 1.                                     JLE16.00
030200     GO TO 2310-SEARCH-ACCT.                                      JLE16.00
030300 2300-EXIT.                                                       JLE16.00
030400     EXIT.                                                        JLE16.00
030500*---------------------------------------------------------------- JLE16.00
030600*  RELEVANCIA FISCAL POR NUMERO DE CUENTA: DETALLE PGC EN         JLE16.00
030700*  {4720,4770,4740,4745,4752} O PRIMER DIGITO EN {6,7}.           JLE16.00
030800*---------------------------------------------------------------- JLE16.00
030900 2400-CLASSIFY-TAX-RELEVANT.                                      JLE16.00
031000     DIVIDE VLL-ACCOUNT-NUM BY 10000000 GIVING WS-D1              JLE16.00
031100         REMAINDER WS-REMAIN.                                     JLE16.00
031200     DIVIDE WS-REMAIN BY 10000 GIVING WS-DET4                     JLE16.00
031300         REMAINDER WS-REMAIN.                                     JLE16.00
031400     MOVE 'N' TO WS-TAX-RELEVANT-SW.                              JLE16.00
031500     IF WS-DET4 = 4720 OR WS-DET4 = 4770 OR WS-DET4 = 4740        JLE16.00
031600         OR WS-DET4 = 4745 OR WS-DET4 = 4752                      JLE16.00
031700         MOVE 'Y' TO WS-TAX-RELEVANT-SW                           JLE16.00
031800     ELSE                                                         JLE16.00
031900         IF WS-D1 = 6 OR WS-D1 = 7                                JLE16.00
032000             MOVE 'Y' TO WS-TAX-RELEVANT-SW.                      JLE16.00
032100     IF WS-TAX-RELEVANT-SW = 'Y'                                  JLE16.00
032200         ADD 1 TO WS-TAX-RELEVANT-COUNT.                          JLE16.00
032300 2400-EXIT.                                                       JLE16.00
032400     EXIT.                                                        JLE16.00
032500 2500-SET-RECONCILE-FLAGS.                                        JLE16.00
032600     MOVE 'N' TO WS-RECONCILED-SW.                                JLE16.00
032700     MOVE 'N' TO WS-CHECKED-SW.                                   JLE16.00
032800     IF VLL-CHECKED-FLAG = 'Yes'                                  JLE16.00
032900         MOVE 'Y' TO WS-RECONCILED-SW                             JLE16.00
033000         MOVE 'Y' TO WS-CHECKED-SW                                JLE16.00
033100         ADD 1 TO WS-RECONCILED-COUNT.                            JLE16.00
033200 2500-EXIT.                                                       JLE16.00
033300     EXIT.                                                        JLE16.00
033400*---------------------------------------------------------------- JLE16.00
033500*  DESCOMPONE VLL-TAGS EN PIEZAS SEPARADAS POR COMA, Y TOMA       JLE16.00
033600*  LA PRIMERA CON PREFIJO CC: COMO CENTRO DE COSTE Y LA           JLE16.00
033700*  PRIMERA CON PREFIJO BL: COMO LINEA DE NEGOCIO.                 JLE16.00
033800*---------------------------------------------------------------- JLE16.00
033900 2600-PARSE-TAGS.                                                 JLE16.00
034000     MOVE SPACES TO WS-COST-CENTER-OUT.                           JLE16.00
034100     MOVE SPACES TO WS-BUSINESS-LINE-OUT.                         JLE16.00
034200     MOVE VLL-TAGS TO WS-TAG-REMAINING.                           JLE16.00
034300 2610-TAG-LOOP.                                                   JLE16.00
034400     IF WS-TAG-REMAINING = SPACES                                 JLE16.00
034500         GO TO 2600-EXIT.                                         JLE16.00
034600     UNSTRING WS-TAG-REMAINING DELIMITED BY ','                   JLE16.00
034700         INTO WS-TAG-ONE-PIECE                                    JLE16.00
034800         WITH POINTER WS-TAG-POINTER                              JLE16.00
034900     END-UNSTRING.                                                JLE16.00
035000     IF WS-TAG-POINTER > 80                                       JLE16.00
035100         MOVE SPACES TO WS-TAG-REMAINING                          JLE16.00
035200     ELSE                                                         JLE16.00
035300         MOVE WS-TAG-REMAINING (WS-TAG-POINTER:) TO               JLE16.00
035400             WS-TAG-REMAINING.                                    JLE16.00
035500     IF WS-TAG-ONE-PIECE (1:3) = 'CC:'                            JLE16.00
035600         IF WS-COST-CENTER-OUT = SPACES                           JLE16.00
035700             MOVE WS-TAG-ONE-PIECE (4:20) TO                      JLE16.00
035800                 WS-COST-CENTER-OUT.                              JLE16.00
035900     IF WS-TAG-ONE-PIECE (1:3) = 'BL:'                            JLE16.00
036000         IF WS-BUSINESS-LINE-OUT = SPACES                         JLE16.00
036100             MOVE WS-TAG-ONE-PIECE (4:20) TO                      JLE16.00
036200                 WS-BUSINESS-LINE-OUT.                            JLE16.00
036300     MOVE SPACES TO WS-TAG-ONE-PIECE.                             JLE16.00
036400     MOVE 1 TO WS-TAG-POINTER.                                    JLE16.00
036500     GO TO 2610-TAG-LOOP.                                         JLE16.00
036600 2600-EXIT.                                                       JLE16.00
036700     EXIT.                                                        JLE16.00
036800 2700-BUILD-OUTPUT-LINE.                                          JLE16.00
036900     MOVE VLL-ENTRY-NUMBER TO SJL-ENTRY-NUMBER.                   JLE16.00
037000     MOVE VLL-LINE-NUMBER  TO SJL-LINE-NUMBER.                    JLE16.00
037100     MOVE WS-ACCT-ID-TBL (WS-FOUND-ACCT-IDX) TO SJL-ACCT-ID.      JLE16.00
037200     MOVE VLL-ACCOUNT-NUM  TO SJL-ACCOUNT-NUM.                    JLE16.00
037300     MOVE VLL-DEBIT-AMT    TO SJL-DEBIT-AMT.                      JLE16.00
037400     MOVE VLL-CREDIT-AMT   TO SJL-CREDIT-AMT.                     JLE16.00
037500     MOVE VLL-DESCRIPTION  TO SJL-DESCRIPTION.                    JLE16.00
037600     MOVE WS-RECONCILED-SW TO SJL-IS-RECONCILED.                  JLE16.00
037700     MOVE WS-CHECKED-SW    TO SJL-IS-CHECKED.                     JLE16.00
037800     MOVE WS-TAX-RELEVANT-SW TO SJL-TAX-RELEVANT.                 JLE16.00
037900     MOVE WS-COST-CENTER-OUT  TO SJL-COST-CENTER.                 JLE16.00
038000     MOVE WS-BUSINESS-LINE-OUT TO SJL-BUSINESS-LINE.              JLE16.00
038100     WRITE SJL-RECORD.                                            JLE16.00
038200     ADD 1 TO WS-LOADED-COUNT.                                    JLE16.00
038300 2700-EXIT.                                                       JLE16.00
038400     EXIT.                                                        JLE16.00
038500*---------------------------------------------------------------- JLE16.00
038600*  ACUMULA DEBITO/CREDITO POR TIPO DE CUENTA PARA EL RESUMEN,     JLE16.00
038700*  CON BUSQUEDA LINEAL Y ALTA DE FILA NUEVA SI HACE FALTA.        JLE16.00
038800*---------------------------------------------------------------- JLE16.00
038900 2800-TALLY-BY-TYPE.                                              JLE16.00
039000     MOVE 0 TO WS-FOUND-TYPE-IDX.                                 JLE16.00
039100     SET WS-TYPE-IDX TO 1.                                        JLE16.00
039200 2810-FIND-TYPE.                                                  JLE16.00
039300     IF WS-TYPE-IDX > WS-TYPE-COUNT                               JLE16.00
039400         GO TO 2820-NEW-TYPE.                                     JLE16.00
039500     IF WS-TYPE-NAME (WS-TYPE-IDX) =                              JLE16.00
039600         WS-ACCT-TYPE-TBL (WS-FOUND-ACCT-IDX)                     JLE16.00
039700         SET WS-FOUND-TYPE-IDX TO WS-TYPE-IDX                     JLE16.00
039800         GO TO 2830-ADD-TOTALS.                                   JLE16.00
039900     SET WS-TYPE-IDX UP BY 1.                                     JLE16.00
040000     GO TO 2810-FIND-TYPE.                                        JLE16.00
040100 2820-NEW-TYPE.                                                   JLE16.00
040200     ADD 1 TO WS-TYPE-COUNT.                                      JLE16.00
040300     SET WS-TYPE-IDX TO WS-TYPE-COUNT.                            JLE16.00
040400     MOVE WS-ACCT-TYPE-TBL (WS-FOUND-ACCT-IDX) TO                 JLE16.00
040500         WS-TYPE-NAME (WS-TYPE-IDX).                              JLE16.00
040600     MOVE 0 TO WS-TYPE-DEBIT-TOTAL (WS-TYPE-IDX).                 JLE16.00
040700     MOVE 0 TO WS-TYPE-CREDIT-TOTAL (WS-TYPE-IDX).                JLE16.00
040800     SET WS-FOUND-TYPE-IDX TO WS-TYPE-IDX.                        JLE16.00
040900 2830-ADD-TOTALS.                                                 JLE16.00
041000     ADD VLL-DEBIT-AMT  TO                                        JLE16.00
041100         WS-TYPE-DEBIT-TOTAL (WS-FOUND-TYPE-IDX).                 JLE16.00
041200     ADD VLL-CREDIT-AMT TO                                        JLE16.00
041300         WS-TYPE-CREDIT-TOTAL (WS-FOUND-TYPE-IDX).                JLE16.00
041400 2800-EXIT.                                                       JLE16.00
041500     EXIT.                                                        JLE16.00
041600*---------------------------------------------------------------- JLE16.00
041700*  IMPRIME EL RESUMEN DE FIN DE PROCESO EN SILVER-RUN-LOG.        JLE16.00
041800*---------------------------------------------------------------- JLE16.00
041900 8000-PRINT-SUMMARY.                                              JLE16.00
042000     MOVE SPACES TO RPT-RECORD.                                   JLE16.00
042100     MOVE 'H' TO RPT-RECORD-TYPE-CD.                              JLE16.00
042200     MOVE 'RESUMEN ENRIQUECIMIENTO DE LINEAS' TO RPTV-LABEL.      JLE16.00
042300     WRITE RPT-RECORD.                                            JLE16.00
042400     MOVE 'D' TO RPT-RECORD-TYPE-CD.                              JLE16.00
042500     MOVE 'LINEAS LEIDAS' TO RPTV-LABEL.                          JLE16.00
042600     MOVE WS-READ-COUNT TO RPTV-VALUE1.                           JLE16.00
042700     MOVE 0 TO RPTV-AMT1.                                         JLE16.00
042800     WRITE RPT-RECORD.                                            JLE16.00
042900     MOVE 'LINEAS CARGADAS' TO RPTV-LABEL.                        JLE16.00
043000     MOVE WS-LOADED-COUNT TO RPTV-VALUE1.                         JLE16.00
043100     WRITE RPT-RECORD.                                            JLE16.00
043200     MOVE 'LINEAS DUPLICADAS DESCARTADAS' TO RPTV-LABEL.          JLE16.00
043300     MOVE WS-DUPLICATE-SKIP-COUNT TO RPTV-VALUE1.                 JLE16.00
043400     WRITE RPT-RECORD.                                            JLE16.00
043500     MOVE 'LINEAS SIN CUENTA DESCARTADAS' TO RPTV-LABEL.          JLE16.00
043600     MOVE WS-NO-ACCOUNT-SKIP-COUNT TO RPTV-VALUE1.                JLE16.00
043700     WRITE RPT-RECORD.                                            JLE16.00
043800     MOVE 'LINEAS RELEVANTES A EFECTOS FISCALES' TO RPTV-LABEL.   JLE16.00
043900     MOVE WS-TAX-RELEVANT-COUNT TO RPTV-VALUE1.                   JLE16.00
044000     WRITE RPT-RECORD.                                            JLE16.00
044100     MOVE 'LINEAS CONCILIADAS' TO RPTV-LABEL.                     JLE16.00
044200     MOVE WS-RECONCILED-COUNT TO RPTV-VALUE1.                     JLE16.00
044300     WRITE RPT-RECORD.                                            JLE16.00
044400     SET WS-TYPE-IDX TO 1.                                        JLE16.00
044500 8010-PRINT-TYPE-LOOP.                                            JLE16.00
044600     IF WS-TYPE-IDX > WS-TYPE-COUNT                               JLE16.00
044700         GO TO 8000-EXIT.                                         JLE16.00
044800     MOVE 'D' TO RPT-RECORD-TYPE-CD.                              JLE16.00
044900     MOVE 'DEBITO TIPO' TO RPTV-LABEL.                            JLE16.00
045000     MOVE 0 TO RPTV-VALUE1.                                       JLE16.00
045100     MOVE WS-TYPE-DEBIT-TOTAL (WS-TYPE-IDX) TO RPTV-AMT1.         JLE16.00
045200     WRITE RPT-RECORD.                                            JLE16.00
045300     MOVE 'CREDITO TIPO' TO RPTV-LABEL.                           JLE16.00
045400     MOVE WS-TYPE-CREDIT-TOTAL (WS-TYPE-IDX) TO RPTV-AMT1.        JLE16.00
045500     WRITE RPT-RECORD.                                            JLE16.00
045600     SET WS-TYPE-IDX UP BY 1.                                     JLE16.00
045700     GO TO 8010-PRINT-TYPE-LOOP.                                  JLE16.00
045800 8000-EXIT.                                                       JLE16.00
045900     EXIT.                                                        JLE16.00
046000 9000-TERMINATE.                                                  JLE16.00
046100     CLOSE SILVER-VALIDATED-LEDGER.                               JLE16.00
046200     CLOSE SILVER-ACCOUNT-MASTER.                                 JLE16.00
046300     CLOSE SILVER-JOURNAL-LINE.                                   JLE16.00
046400     CLOSE SILVER-RUN-LOG.                                        JLE16.00
046500 9000-EXIT.                                                       JLE16.00
046600     EXIT.                                                        JLE16.00
