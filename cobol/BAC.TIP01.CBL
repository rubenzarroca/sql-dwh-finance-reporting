000100 IDENTIFICATION DIVISION.                                       BAC01.00
000200 PROGRAM-ID.    BRONZE-ACCOUNT-CHART.                           BAC01.00
000300 AUTHOR.        R. PASTOR.                                      BAC01.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                BAC01.00
000500 DATE-WRITTEN.  03/14/1988.                                     BAC01.00
000600 DATE-COMPILED. 03/14/1988.                                     BAC01.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        BAC01.00
000800*----------------------------------------------------------------BAC01.00
000900*  BAC.TIP01  -  LAYOUT DE ENTRADA BRONCE: PLAN DE CUENTAS      BAC01.00
001000*  CONTABLE RECIBIDO DEL SISTEMA CONTABLE CENTRAL (SICOGE).     BAC01.00
001100*  UNA LINEA POR CUENTA.  EL NUMERO DE CUENTA PUEDE LLEGAR      BAC01.00
001200*  CON MENOS DE 8 DIGITOS - VER ACE.TIP13 PARA NORMALIZACION.   BAC01.00
001300*  ESTE MIEMBRO ES SOLO LAYOUT.  NO CONTIENE PROCESO.           BAC01.00
001400*----------------------------------------------------------------BAC01.00
001500*  HISTORIAL DE CAMBIOS                                        BAC01.00
001600*  ------------------------------------------------------------ BAC01.00
001700*  FECHA     INIC  TICKET   DESCRIPCION                        BAC01.00
001800*  --------  ----  -------  --------------------------------- BAC01.00
001900*  03/14/88  RPM   EEDR001  LAYOUT ORIGINAL - CARGA INICIAL     BAC01.00
002000*  09/02/88  RPM   EEDR014  ANADIDO ACCT-GROUP (ETIQUETA ORIG) BAC01.00
002100*  01/22/90  LFC   EEDR033  AMPLIADO ACCT-NAME A X(60)          BAC01.00
002200*  06/10/91  LFC   EEDR040  AJUSTE DE FILLER TRAS REVISION PGC  BAC01.00
002300*  11/03/93  JMS   EEDR058  DOCUMENTADO COLOR (CAMPO SIN USO)   BAC01.00
002400*  08/19/94  JMS   EEDR061  REVISION GENERAL DE COMENTARIOS     BAC01.00
002500*  02/09/96  RPM   EEDR077  SIN CAMBIOS DE LAYOUT - REVISION    BAC01.00
002600*  07/14/97  DCV   EEDR089  VERIFICACION PRE-MILENIO (FASE 1)   BAC01.00
002700*  10/05/98  DCV   EEDR093  VERIFICACION Y2K - SIN CAMPOS FECHA BAC01.00
002800*  01/18/99  DCV   EEDR095  CIERRE VERIFICACION Y2K             BAC01.00
002850*  02/04/02  DCV   EEDR122  VERIF. EURO - LAYOUT SIN CAMBIO      BAC01.00
002900*----------------------------------------------------------------BAC01.00
003000 ENVIRONMENT DIVISION.                                          BAC01.00
003100 CONFIGURATION SECTION.                                         BAC01.00
003200 SPECIAL-NAMES.                                                 BAC01.00
003300     C01 IS TOP-OF-FORM.                                        BAC01.00
003400 INPUT-OUTPUT SECTION.                                          BAC01.00
003500 FILE-CONTROL.                                                  BAC01.00
003600     SELECT BRONZE-ACCOUNT-CHART ASSIGN TO BACFILE               BAC01.00
003700         ORGANIZATION IS LINE SEQUENTIAL.                        BAC01.00
003800 DATA DIVISION.                                                 BAC01.00
003900 FILE SECTION.                                                  BAC01.00
004000 FD  BRONZE-ACCOUNT-CHART.                                      BAC01.00
004100*    UN REGISTRO POR CUENTA, LONGITUD FIJA APROX. 160 BYTES.    BAC01.00
004200 01  BAC-RECORD.                                                BAC01.00
004300     05  BAC-ACCT-ID           PIC X(24).                       BAC01.00
004400     05  BAC-COLOR             PIC X(10).                       BAC01.00
004500     05  BAC-ACCT-NUM          PIC 9(08).                       BAC01.00
004600     05  BAC-ACCT-NAME         PIC X(60).                       BAC01.00
004700     05  BAC-ACCT-GROUP        PIC X(30).                       BAC01.00
004800     05  BAC-DEBIT-AMT         PIC S9(13)V99.                   BAC01.00
004900     05  BAC-CREDIT-AMT        PIC S9(13)V99.                   BAC01.00
005000     05  BAC-BALANCE-AMT       PIC S9(13)V99.                   BAC01.00
005100     05  FILLER                PIC X(09).                       BAC01.00
005200*    VISTA ALTERNATIVA 1 - DESGLOSE DE DIGITOS PGC DEL NUMERO   BAC01.00
005300*    DE CUENTA, USADA POR LOS PROGRAMAS DE CLASIFICACION.       BAC01.00
005400 01  BAC-RECORD-ACCT-VIEW REDEFINES BAC-RECORD.                 BAC01.00
005500     05  FILLER                PIC X(24).                       BAC01.00
005600     05  FILLER                PIC X(10).                       BAC01.00
005700     05  BACV-ACCT-NUM-DIGITS.                                  BAC01.00
005800         10  BACV-PGC-GROUP-DGT    PIC 9(1).                    BAC01.00
005900         10  BACV-PGC-SUBGRP-DGT   PIC 9(1).                    BAC01.00
006000         10  BACV-PGC-DETAIL-DGT   PIC 9(2).                    BAC01.00
006100         10  BACV-PGC-REST-DGT     PIC 9(4).                    BAC01.00
006200     05  FILLER                PIC X(144).                      BAC01.00
006300*    VISTA ALTERNATIVA 2 - IMPORTES DESGLOSADOS ENTERO/CENTIMOS BAC01.00
006400*    PARA LAS RUTINAS DE IMPRESION DE SALDOS.                   BAC01.00
006500 01  BAC-RECORD-AMT-VIEW REDEFINES BAC-RECORD.                  BAC01.00
006600     05  FILLER                PIC X(132).                      BAC01.00
006700     05  BACV-DEBIT-BREAKDOWN.                                  BAC01.00
006800         10  BACV-DEBIT-WHOLE      PIC 9(13).                   BAC01.00
006900         10  BACV-DEBIT-CENTS      PIC 9(2).                    BAC01.00
007000     05  BACV-CREDIT-BREAKDOWN.                                 BAC01.00
007100         10  BACV-CREDIT-WHOLE     PIC 9(13).                   BAC01.00
007200         10  BACV-CREDIT-CENTS     PIC 9(2).                    BAC01.00
007300     05  BACV-BALANCE-BREAKDOWN.                                BAC01.00
007400         10  BACV-BALANCE-WHOLE    PIC 9(13).                   BAC01.00
007500         10  BACV-BALANCE-CENTS    PIC 9(2).                    BAC01.00
007600     05  FILLER                PIC X(09).                       BAC01.00
007700*    VISTA ALTERNATIVA 3 - PARTICION EN DOS MITADES PARA        BAC01.00
007800*    LAS UTILIDADES DE COTEJO (COMPARE) DE CARGAS.              BAC01.00
007900 01  BAC-RECORD-DUMP-VIEW REDEFINES BAC-RECORD.                 BAC01.00
008000     05  BACV-DUMP-FIRST-HALF  PIC X(93).                       BAC01.00
008100     05  BACV-DUMP-SECOND-HALF PIC X(93).                       BAC01.00
008200 WORKING-STORAGE SECTION.                                       BAC01.00
008300 77  WS-RECORD-LENGTH          PIC 9(4) COMP VALUE 186.         BAC01.00
008400 77  WS-LAYOUT-VERSION         PIC 9(3) COMP VALUE 3.           BAC01.00
008500 PROCEDURE DIVISION.                                            BAC01.00
008600 0000-LAYOUT-ONLY.                                              BAC01.00
008700*    MIEMBRO DE SOLO LAYOUT - NO SE EJECUTA EN EL BATCH.        BAC01.00
008800     STOP RUN.                                                  BAC01.00
