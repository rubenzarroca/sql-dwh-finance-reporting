000100 IDENTIFICATION DIVISION.                                       ACI11.00
000200 PROGRAM-ID.    ACCOUNT-INTAKE.                                 ACI11.00
000300 AUTHOR.        R. PASTOR.                                      ACI11.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                ACI11.00
000500 DATE-WRITTEN.  10/03/1988.                                     ACI11.00
000600 DATE-COMPILED. 10/03/1988.                                     ACI11.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        ACI11.00
000800*----------------------------------------------------------------ACI11.00
000900*  ACI.TIP11  -  INTEGRACION DE CUENTAS (CAPA BRONCE).          ACI11.00
001000*  PRIMER PASO DEL BATCH NOCTURNO.  FUSIONA EL EXTRACTO DIARIO  ACI11.00
001100*  DE PLAN DE CUENTAS (BAC.TIP01) CONTRA EL ALMACEN DE CUENTAS  ACI11.00
001200*  EXISTENTE, CLAVE LOGICA ACCT-ID: SI EXISTE SE ACTUALIZAN LOS ACI11.00
001300*  CAMPOS MUTABLES (CONTADOR DE ACTUALIZADAS); SI NO EXISTE SE  ACI11.00
001400*  INSERTA (CONTADOR DE NUEVAS).  EL ALMACEN SE REESCRIBE       ACI11.00
001500*  COMPLETO AL FINAL DEL PASO.                                  ACI11.00
001600*  LA BUSQUEDA DE CUENTAS ES POR TABLA EN MEMORIA - NO SE USAN  ACI11.00
001700*  FICHEROS INDEXADOS (VER NORMA DEL DEPARTAMENTO DE 1991).     ACI11.00
001800*----------------------------------------------------------------ACI11.00
001900*  HISTORIAL DE CAMBIOS                                        ACI11.00
002000*  ------------------------------------------------------------ ACI11.00
002100*  FECHA     INIC  TICKET   DESCRIPCION                        ACI11.00
002200*  --------  ----  -------  --------------------------------- ACI11.00
002300*  10/03/88  RPM   EEDR010  VERSION ORIGINAL - CARGA INICIAL    ACI11.00
002400*  09/02/89  RPM   EEDR020  ANADIDA LA FUSION INSERT-OR-UPDATE  ACI11.00
002500*  01/22/90  LFC   EEDR047  AMPLIADA TABLA A 5000 CUENTAS       ACI11.00
002600*  06/10/91  LFC   EEDR048  BUSQUEDA EN TABLA EN VEZ DE INDEXADOACI11.00
002700*  11/03/93  JMS   EEDR072  ANADIDO RESUMEN POR ACCT-GROUP      ACI11.00
002800*  08/19/94  JMS   EEDR073  REVISION GENERAL DE COMENTARIOS     ACI11.00
002900*  02/09/96  RPM   EEDR079  CORREGIDO CUADRE DE NUEVAS/TOTAL    ACI11.00
003000*  07/14/97  DCV   EEDR097  VERIFICACION PRE-MILENIO (FASE 1)   ACI11.00
003100*  10/05/98  DCV   EEDR111  VERIFICACION Y2K - SIN CAMPOS FECHAACI11.00
003200*  01/18/99  DCV   EEDR112  CIERRE VERIFICACION Y2K             ACI11.00
003300*  03/30/99  DCV   EEDR113  AMPLIADA TABLA DE GRUPOS A 60       ACI11.00
003350*  02/04/02  DCV   EEDR121  VERIF. EURO - ALMACEN CUENTAS OK     ACI11.00
003400*----------------------------------------------------------------ACI11.00
003500 ENVIRONMENT DIVISION.                                          ACI11.00
003600 CONFIGURATION SECTION.                                         ACI11.00
003700 SPECIAL-NAMES.                                                 ACI11.00
003800     C01 IS TOP-OF-FORM.                                        ACI11.00
003900 INPUT-OUTPUT SECTION.                                          ACI11.00
004000 FILE-CONTROL.                                                  ACI11.00
004100     SELECT RAW-ACCOUNTS-IN ASSIGN TO BACFILE                    ACI11.00
004200         ORGANIZATION IS LINE SEQUENTIAL                         ACI11.00
004300         FILE STATUS IS WS-BAC-STATUS.                           ACI11.00
004400     SELECT ACCOUNT-STORE ASSIGN TO ACSFILE                      ACI11.00
004500         ORGANIZATION IS SEQUENTIAL                              ACI11.00
004600         FILE STATUS IS WS-ACS-STATUS.                           ACI11.00
004700     SELECT RUN-LOG ASSIGN TO RPTFILE                            ACI11.00
004800         ORGANIZATION IS LINE SEQUENTIAL                         ACI11.00
004900         FILE STATUS IS WS-RPT-STATUS.                           ACI11.00
005000 DATA DIVISION.                                                 ACI11.00
005100 FILE SECTION.                                                  ACI11.00
005200 FD  RAW-ACCOUNTS-IN.                                           ACI11.00
005300 01  BAC-RECORD.                                                ACI11.00
005400     05  BAC-ACCT-ID           PIC X(24).                       ACI11.00
005500     05  BAC-COLOR             PIC X(10).                       ACI11.00
005600     05  BAC-ACCT-NUM          PIC 9(08).                       ACI11.00
005700     05  BAC-ACCT-NAME         PIC X(60).                       ACI11.00
005800     05  BAC-ACCT-GROUP        PIC X(30).                       ACI11.00
005900     05  BAC-DEBIT-AMT         PIC S9(13)V99.                   ACI11.00
006000     05  BAC-CREDIT-AMT        PIC S9(13)V99.                   ACI11.00
006100     05  BAC-BALANCE-AMT       PIC S9(13)V99.                   ACI11.00
006200     05  FILLER                PIC X(09).                       ACI11.00
006300*    VISTA ALTERNATIVA - DIGITOS PGC DEL NUMERO DE CUENTA.      ACI11.00
006400 01  BAC-RECORD-ACCT-VIEW REDEFINES BAC-RECORD.                 ACI11.00
006500     05  FILLER                PIC X(24).                       ACI11.00
006600     05  FILLER                PIC X(10).                       ACI11.00
006700     05  BACV-ACCT-NUM-DIGITS.                                  ACI11.00
006800         10  BACV-PGC-GROUP-DGT    PIC 9(1).                    ACI11.00
006900         10  BACV-PGC-SUBGRP-DGT   PIC 9(1).                    ACI11.00
007000         10  BACV-PGC-DETAIL-DGT   PIC 9(2).                    ACI11.00
007100         10  BACV-PGC-REST-DGT     PIC 9(4).                    ACI11.00
007200     05  FILLER                PIC X(144).                      ACI11.00
007300 FD  ACCOUNT-STORE.                                             ACI11.00
007400 01  ACS-RECORD.                                                ACI11.00
007500     05  ACS-ACCT-ID           PIC X(24).                       ACI11.00
007600     05  ACS-COLOR             PIC X(10).                       ACI11.00
007700     05  ACS-ACCT-NUM          PIC 9(08).                       ACI11.00
007800     05  ACS-ACCT-NAME         PIC X(60).                       ACI11.00
007900     05  ACS-ACCT-GROUP        PIC X(30).                       ACI11.00
008000     05  ACS-DEBIT-AMT         PIC S9(13)V99.                   ACI11.00
008100     05  ACS-CREDIT-AMT        PIC S9(13)V99.                   ACI11.00
008200     05  ACS-BALANCE-AMT       PIC S9(13)V99.                   ACI11.00
008300     05  FILLER                PIC X(09).                       ACI11.00
008400*    VISTA ALTERNATIVA - IMPORTES DESGLOSADOS ENTERO/CENTIMOS.  ACI11.00
008500 01  ACS-RECORD-AMT-VIEW REDEFINES ACS-RECORD.                  ACI11.00
008600     05  FILLER                PIC X(132).                      ACI11.00
008700     05  ACSV-DEBIT-BREAKDOWN.                                  ACI11.00
008800         10  ACSV-DEBIT-WHOLE      PIC 9(13).                   ACI11.00
008900         10  ACSV-DEBIT-CENTS      PIC 9(2).                    ACI11.00
009000     05  ACSV-CREDIT-BREAKDOWN.                                 ACI11.00
009100         10  ACSV-CREDIT-WHOLE     PIC 9(13).                   ACI11.00
009200         10  ACSV-CREDIT-CENTS     PIC 9(2).                    ACI11.00
009300     05  ACSV-BALANCE-BREAKDOWN.                                ACI11.00
009400         10  ACSV-BALANCE-WHOLE    PIC 9(13).                   ACI11.00
009500         10  ACSV-BALANCE-CENTS    PIC 9(2).                    ACI11.00
009600     05  FILLER                PIC X(09).                       ACI11.00
009700 FD  RUN-LOG.                                                   ACI11.00
009800 01  RPT-RECORD.                                                ACI11.00
009900     05  RPT-RECORD-TYPE-CD    PIC X(01).                       ACI11.00
010000     05  RPT-LINE              PIC X(131).                      ACI11.00
010100*    VISTA ALTERNATIVA - ETIQUETA MAS TRES CONTADORES.          ACI11.00
010200 01  RPT-RECORD-COUNT-VIEW REDEFINES RPT-RECORD.                ACI11.00
010300     05  FILLER                PIC X(01).                       ACI11.00
010400     05  RPTV-LABEL            PIC X(40).                       ACI11.00
010500     05  RPTV-VALUE1           PIC Z(9)9.                       ACI11.00
010600     05  RPTV-VALUE2           PIC Z(9)9.                       ACI11.00
010700     05  RPTV-VALUE3           PIC Z(9)9.                       ACI11.00
010800     05  FILLER                PIC X(61).                       ACI11.00
010850*    VISTA ALTERNATIVA - CABECERA DE PROGRAMA/TITULO/FECHA.     ACI11.00
010860 01  RPT-RECORD-HEADER-VIEW REDEFINES RPT-RECORD.               ACI11.00
010870     05  FILLER                PIC X(01).                       ACI11.00
010880     05  RPTV-HDR-PROGRAM      PIC X(08).                       ACI11.00
010890     05  RPTV-HDR-TITLE        PIC X(60).                       ACI11.00
010895     05  RPTV-HDR-DATE         PIC X(08).                       ACI11.00
010896     05  FILLER                PIC X(55).                       ACI11.00
010900 WORKING-STORAGE SECTION.                                       ACI11.00
011000 01  WS-FILE-STATUSES.                                          ACI11.00
011100     05  WS-BAC-STATUS         PIC X(02) VALUE '00'.             ACI11.00
011200     05  WS-ACS-STATUS         PIC X(02) VALUE '00'.             ACI11.00
011300     05  WS-RPT-STATUS         PIC X(02) VALUE '00'.             ACI11.00
011400 01  WS-EOF-SWITCHES.                                           ACI11.00
011500     05  WS-STORE-EOF-SW       PIC X(01) VALUE 'N'.              ACI11.00
011600     05  WS-RAW-EOF-SW         PIC X(01) VALUE 'N'.              ACI11.00
011700 01  WS-COUNTERS.                                                ACI11.00
011800     05  WS-TABLE-COUNT        PIC 9(5)  COMP VALUE ZERO.        ACI11.00
011900     05  WS-NEW-COUNT          PIC 9(7)  COMP VALUE ZERO.        ACI11.00
012000     05  WS-UPDATED-COUNT      PIC 9(7)  COMP VALUE ZERO.        ACI11.00
012100     05  WS-GROUP-COUNT        PIC 9(3)  COMP VALUE ZERO.        ACI11.00
012200 01  WS-SUBSCRIPTS.                                              ACI11.00
012300     05  WS-ACCT-IDX           PIC 9(5)  COMP VALUE ZERO.        ACI11.00
012400     05  WS-SRCH-IDX           PIC 9(5)  COMP VALUE ZERO.        ACI11.00
012500     05  WS-GRP-IDX            PIC 9(3)  COMP VALUE ZERO.        ACI11.00
012600 77  WS-FOUND-SWITCH           PIC X(01) VALUE 'N'.              ACI11.00
012700 01  WS-ACCOUNT-TABLE.                                          ACI11.00
012800     05  WS-ACCT-ENTRY OCCURS 5000 TIMES.                        ACI11.00
012900         10  WS-TAB-ACCT-ID        PIC X(24).                   ACI11.00
013000         10  WS-TAB-ACCT-NUM       PIC 9(08).                   ACI11.00
013100         10  WS-TAB-ACCT-NAME      PIC X(60).                   ACI11.00
013200         10  WS-TAB-ACCT-GROUP     PIC X(30).                   ACI11.00
013300         10  WS-TAB-COLOR          PIC X(10).                   ACI11.00
013400         10  WS-TAB-DEBIT-AMT      PIC S9(13)V99.               ACI11.00
013500         10  WS-TAB-CREDIT-AMT     PIC S9(13)V99.               ACI11.00
013600         10  WS-TAB-BALANCE-AMT    PIC S9(13)V99.               ACI11.00
013700 01  WS-GROUP-TABLE.                                            ACI11.00
013800     05  WS-GRP-ENTRY OCCURS 60 TIMES.                           ACI11.00
013900         10  WS-GRP-NAME           PIC X(30).                   ACI11.00
014000         10  WS-GRP-TALLY          PIC 9(7) COMP.                ACI11.00
014100 77  WS-RUN-DATE                   PIC X(08) VALUE '19990101'.  ACI11.00
014200 PROCEDURE DIVISION.                                            ACI11.00
014300*==============================================================*ACI11.00
014400*    PARRAFO PRINCIPAL DEL PASO DE INTEGRACION DE CUENTAS.      *ACI11.00
014500*==============================================================*ACI11.00
014600 0000-MAIN-CONTROL.                                              ACI11.00
014700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                    ACI11.00
014800     PERFORM 2000-LOAD-ACCOUNT-STORE THRU 2000-EXIT.             ACI11.00
014900     PERFORM 3000-MERGE-RAW-ACCOUNTS THRU 3000-EXIT.             ACI11.00
015000     PERFORM 4000-REWRITE-ACCOUNT-STORE THRU 4000-EXIT.          ACI11.00
015100     PERFORM 5000-SUMMARIZE-GROUPS THRU 5000-EXIT.               ACI11.00
015200     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.                  ACI11.00
015300     PERFORM 9000-TERMINATE THRU 9000-EXIT.                      ACI11.00
015400     STOP RUN.                                                  ACI11.00
015500 1000-INITIALIZE.                                                ACI11.00
015600     OPEN OUTPUT RUN-LOG.                                       ACI11.00
015700     MOVE ZERO TO WS-TABLE-COUNT WS-NEW-COUNT WS-UPDATED-COUNT  ACI11.00
015800                  WS-GROUP-COUNT.                                ACI11.00
015900 1000-EXIT.                                                      ACI11.00
016000     EXIT.                                                      ACI11.00
016100*==============================================================*ACI11.00
016200*    CARGA EL ALMACEN EXISTENTE A LA TABLA EN MEMORIA.          *ACI11.00
016300*==============================================================*ACI11.00
016400 2000-LOAD-ACCOUNT-STORE.                                        ACI11.00
016500     OPEN INPUT ACCOUNT-STORE.                                  ACI11.00
016600     IF WS-ACS-STATUS = '35'                                    ACI11.00
016700         MOVE 'Y' TO WS-STORE-EOF-SW                            ACI11.00
016800         GO TO 2000-EXIT                                        ACI11.00
016900     END-IF.                                                    ACI11.00
017000     PERFORM 2100-LOAD-ONE-STORE-RECORD THRU 2100-EXIT           ACI11.00
017100         UNTIL WS-STORE-EOF-SW = 'Y'.                           ACI11.00
017200     CLOSE ACCOUNT-STORE.                                       ACI11.00
017300 2000-EXIT.                                                      ACI11.00
017400     EXIT.                                                      ACI11.00
017500 2100-LOAD-ONE-STORE-RECORD.                                     ACI11.00
017600     READ ACCOUNT-STORE                                         ACI11.00
017700         AT END                                                  ACI11.00
017800             MOVE 'Y' TO WS-STORE-EOF-SW                         ACI11.00
017900             GO TO 2100-EXIT.                                    ACI11.00
018000     ADD 1 TO WS-TABLE-COUNT.                                   ACI11.00
018100     SET WS-ACCT-IDX TO WS-TABLE-COUNT.                         ACI11.00
018200     MOVE ACS-ACCT-ID      TO WS-TAB-ACCT-ID (WS-ACCT-IDX).     ACI11.00
018300     MOVE ACS-ACCT-NUM     TO WS-TAB-ACCT-NUM (WS-ACCT-IDX).    ACI11.00
018400     MOVE ACS-ACCT-NAME    TO WS-TAB-ACCT-NAME (WS-ACCT-IDX).   ACI11.00
018500     MOVE ACS-ACCT-GROUP   TO WS-TAB-ACCT-GROUP (WS-ACCT-IDX).  ACI11.00
018600     MOVE ACS-COLOR        TO WS-TAB-COLOR (WS-ACCT-IDX).       ACI11.00
018700     MOVE ACS-DEBIT-AMT    TO WS-TAB-DEBIT-AMT (WS-ACCT-IDX).   ACI11.00
018800     MOVE ACS-CREDIT-AMT   TO WS-TAB-CREDIT-AMT (WS-ACCT-IDX).  ACI11.00
018900     MOVE ACS-BALANCE-AMT  TO WS-TAB-BALANCE-AMT (WS-ACCT-IDX). ACI11.00
019000 2100-EXIT.                                                      ACI11.00
019100     EXIT.                                                      ACI11.00
019200*==============================================================*ACI11.00
019300*    LEE EL EXTRACTO DIARIO Y FUSIONA CADA CUENTA EN LA TABLA.  *ACI11.00
019400*==============================================================*ACI11.00
019500 3000-MERGE-RAW-ACCOUNTS.                                        ACI11.00
019600     OPEN INPUT RAW-ACCOUNTS-IN.                                ACI11.00
019700     PERFORM 3100-READ-ONE-RAW-ACCOUNT THRU 3100-EXIT            ACI11.00
019800         UNTIL WS-RAW-EOF-SW = 'Y'.                              ACI11.00
019900     CLOSE RAW-ACCOUNTS-IN.                                     ACI11.00
020000 3000-EXIT.                                                      ACI11.00
020100     EXIT.                                                      ACI11.00
020200 3100-READ-ONE-RAW-ACCOUNT.                                      ACI11.00
020300     READ RAW-ACCOUNTS-IN                                       ACI11.00
020400         AT END                                                  ACI11.00
020500             MOVE 'Y' TO WS-RAW-EOF-SW                           ACI11.00
020600             GO TO 3100-EXIT.                                    ACI11.00
020700     MOVE 'N' TO WS-FOUND-SWITCH.                                ACI11.00
020800     PERFORM 3200-SEARCH-TABLE THRU 3200-EXIT.                   ACI11.00
020900     IF WS-FOUND-SWITCH = 'Y'                                   ACI11.00
021000         PERFORM 3300-UPDATE-EXISTING-ACCOUNT THRU 3300-EXIT     ACI11.00
021100     ELSE                                                        ACI11.00
021200         PERFORM 3400-INSERT-NEW-ACCOUNT THRU 3400-EXIT          ACI11.00
021300     END-IF.                                                     ACI11.00
021400 3100-EXIT.                                                      ACI11.00
021500     EXIT.                                                      ACI11.00
021600 3200-SEARCH-TABLE.                                              ACI11.00
021700     MOVE ZERO TO WS-SRCH-IDX.                                  ACI11.00
021800 3210-SEARCH-LOOP.                                                ACI11.00
021900     IF WS-SRCH-IDX >= WS-TABLE-COUNT                           ACI11.00
022000         GO TO 3200-EXIT.                                        ACI11.00
022100     ADD 1 TO WS-SRCH-IDX.                                      ACI11.00
022200     IF WS-TAB-ACCT-ID (WS-SRCH-IDX) = BAC-ACCT-ID              ACI11.00
022300         MOVE 'Y' TO WS-FOUND-SWITCH                             ACI11.00
022400         SET WS-ACCT-IDX TO WS-SRCH-IDX                          ACI11.00
022500         GO TO 3200-EXIT                                        ACI11.00
022600     END-IF.                                                     ACI11.00
022700     GO TO 3210-SEARCH-LOOP.                                     ACI11.00
022800 3200-EXIT.                                                      ACI11.00
022900     EXIT.                                                      ACI11.00
023000 3300-UPDATE-EXISTING-ACCOUNT.                                   ACI11.00
023100     MOVE BAC-ACCT-NUM    TO WS-TAB-ACCT-NUM (WS-ACCT-IDX).     ACI11.00
023200     MOVE BAC-ACCT-NAME   TO WS-TAB-ACCT-NAME (WS-ACCT-IDX).    ACI11.00
023300     MOVE BAC-ACCT-GROUP  TO WS-TAB-ACCT-GROUP (WS-ACCT-IDX).   ACI11.00
023400     MOVE BAC-COLOR       TO WS-TAB-COLOR (WS-ACCT-IDX).        ACI11.00
023500     MOVE BAC-DEBIT-AMT   TO WS-TAB-DEBIT-AMT (WS-ACCT-IDX).    ACI11.00
023600     MOVE BAC-CREDIT-AMT  TO WS-TAB-CREDIT-AMT (WS-ACCT-IDX).   ACI11.00
023700     MOVE BAC-BALANCE-AMT TO WS-TAB-BALANCE-AMT (WS-ACCT-IDX).  ACI11.00
023800     ADD 1 TO WS-UPDATED-COUNT.                                 ACI11.00
023900 3300-EXIT.                                                      ACI11.00
024000     EXIT.                                                      ACI11.00
024100 3400-INSERT-NEW-ACCOUNT.                                        ACI11.00
024200     ADD 1 TO WS-TABLE-COUNT.                                   ACI11.00
024300     SET WS-ACCT-IDX TO WS-TABLE-COUNT.                         ACI11.00
024400     MOVE BAC-ACCT-ID     TO WS-TAB-ACCT-ID (WS-ACCT-IDX).      ACI11.00
024500     MOVE BAC-ACCT-NUM    TO WS-TAB-ACCT-NUM (WS-ACCT-IDX).     ACI11.00
024600     MOVE BAC-ACCT-NAME   TO WS-TAB-ACCT-NAME (WS-ACCT-IDX).    ACI11.00
024700     MOVE BAC-ACCT-GROUP  TO WS-TAB-ACCT-GROUP (WS-ACCT-IDX).   ACI11.00
024800     MOVE BAC-COLOR       TO WS-TAB-COLOR (WS-ACCT-IDX).        ACI11.00
024900     MOVE BAC-DEBIT-AMT   TO WS-TAB-DEBIT-AMT (WS-ACCT-IDX).    ACI11.00
025000     MOVE BAC-CREDIT-AMT  TO WS-TAB-CREDIT-AMT (WS-ACCT-IDX).   ACI11.00
025100     MOVE BAC-BALANCE-AMT TO WS-TAB-BALANCE-AMT (WS-ACCT-IDX). ACI11.00
025200     ADD 1 TO WS-NEW-COUNT.                                     ACI11.00
025300 3400-EXIT.                                                      ACI11.00
025400     EXIT.                                                      ACI11.00
025500*==============================================================*ACI11.00
025600*    REESCRIBE EL ALMACEN DE CUENTAS COMPLETO A PARTIR DE LA    *ACI11.00
025700*    TABLA EN MEMORIA YA FUSIONADA.                             *ACI11.00
025800*==============================================================*ACI11.00
025900 4000-REWRITE-ACCOUNT-STORE.                                     ACI11.00
026000     OPEN OUTPUT ACCOUNT-STORE.                                 ACI11.00
026100     MOVE ZERO TO WS-ACCT-IDX.                                  ACI11.00
026200 4010-REWRITE-LOOP.                                               ACI11.00
026300     IF WS-ACCT-IDX >= WS-TABLE-COUNT                           ACI11.00
026400         GO TO 4000-FINISH.                                      ACI11.00
026500     ADD 1 TO WS-ACCT-IDX.                                      ACI11.00
026600     MOVE WS-TAB-ACCT-ID (WS-ACCT-IDX)     TO ACS-ACCT-ID.      ACI11.00
026700     MOVE WS-TAB-COLOR (WS-ACCT-IDX)       TO ACS-COLOR.        ACI11.00
026800     MOVE WS-TAB-ACCT-NUM (WS-ACCT-IDX)    TO ACS-ACCT-NUM.     ACI11.00
026900     MOVE WS-TAB-ACCT-NAME (WS-ACCT-IDX)   TO ACS-ACCT-NAME.    ACI11.00
027000     MOVE WS-TAB-ACCT-GROUP (WS-ACCT-IDX)  TO ACS-ACCT-GROUP.   ACI11.00
027100     MOVE WS-TAB-DEBIT-AMT (WS-ACCT-IDX)   TO ACS-DEBIT-AMT.    ACI11.00
027200     MOVE WS-TAB-CREDIT-AMT (WS-ACCT-IDX)  TO ACS-CREDIT-AMT.   ACI11.00
027300     MOVE WS-TAB-BALANCE-AMT (WS-ACCT-IDX) TO ACS-BALANCE-AMT.  ACI11.00
027400     WRITE ACS-RECORD.                                         ACI11.00
027500     GO TO 4010-REWRITE-LOOP.                                   ACI11.00
027600 4000-FINISH.                                                    ACI11.00
027700     CLOSE ACCOUNT-STORE.                                       ACI11.00
027800 4000-EXIT.                                                      ACI11.00
027900     EXIT.                                                      ACI11.00
028000*==============================================================*ACI11.00
028100*    RECORRE LA TABLA FINAL Y ACUMULA CUENTAS POR ACCT-GROUP.   *ACI11.00
028200*==============================================================*ACI11.00
028300 5000-SUMMARIZE-GROUPS.                                          ACI11.00
028400     MOVE ZERO TO WS-ACCT-IDX.                                  ACI11.00
028500 5010-SUMMARIZE-LOOP.                                             ACI11.00
028600     IF WS-ACCT-IDX >= WS-TABLE-COUNT                           ACI11.00
028700         GO TO 5000-EXIT.                                        ACI11.00
028800     ADD 1 TO WS-ACCT-IDX.                                      ACI11.00
028900     PERFORM 5100-ADD-GROUP-TALLY THRU 5100-EXIT.                ACI11.00
029000     GO TO 5010-SUMMARIZE-LOOP.                                  ACI11.00
029100 5000-EXIT.                                                      ACI11.00
029200     EXIT.                                                      ACI11.00
029300 5100-ADD-GROUP-TALLY.                                           ACI11.00
029400     MOVE ZERO TO WS-GRP-IDX.                                   ACI11.00
029500 5110-FIND-GROUP.                                                 ACI11.00
029600     IF WS-GRP-IDX >= WS-GROUP-COUNT                            ACI11.00
029700         GO TO 5120-NEW-GROUP.                                   ACI11.00
029800     ADD 1 TO WS-GRP-IDX.                                       ACI11.00
029900     IF WS-GRP-NAME (WS-GRP-IDX) = WS-TAB-ACCT-GROUP (WS-ACCT-IDXACI11.00
030000         )                                                       ACI11.00
030100         ADD 1 TO WS-GRP-TALLY (WS-GRP-IDX)                      ACI11.00
030200         GO TO 5100-EXIT.                                        ACI11.00
030300     GO TO 5110-FIND-GROUP.                                      ACI11.00
030400 5120-NEW-GROUP.                                                  ACI11.00
030500     IF WS-GROUP-COUNT < 60                                     ACI11.00
030600         ADD 1 TO WS-GROUP-COUNT                                 ACI11.00
030700         MOVE WS-TAB-ACCT-GROUP (WS-ACCT-IDX)                    ACI11.00
030800                                TO WS-GRP-NAME (WS-GROUP-COUNT)  ACI11.00
030900         MOVE 1 TO WS-GRP-TALLY (WS-GROUP-COUNT)                 ACI11.00
031000     END-IF.                                                     ACI11.00
031100 5100-EXIT.                                                      ACI11.00
031200     EXIT.                                                      ACI11.00
031300*==============================================================*ACI11.00
031400*    IMPRIME EL RESUMEN DE FIN DE PASO EN EL LOG DE EJECUCION.  *ACI11.00
031500*==============================================================*ACI11.00
031600 8000-PRINT-SUMMARY.                                              ACI11.00
031700     MOVE 'H' TO RPT-RECORD-TYPE-CD.                             ACI11.00
031800     MOVE SPACES TO RPT-LINE.                                    ACI11.00
031900     MOVE 'INTEGRACION DE CUENTAS - RESUMEN' TO RPTV-HDR-TITLE.  ACI11.00
032000     MOVE WS-RUN-DATE TO RPTV-HDR-DATE.                          ACI11.00
032100     WRITE RPT-RECORD.                                           ACI11.00
032200     MOVE 'D' TO RPT-RECORD-TYPE-CD.                             ACI11.00
032300     MOVE SPACES TO RPT-LINE.                                    ACI11.00
032400     MOVE 'CUENTAS NUEVAS' TO RPTV-LABEL.                        ACI11.00
032500     MOVE WS-NEW-COUNT TO RPTV-VALUE1.                           ACI11.00
032600     WRITE RPT-RECORD.                                           ACI11.00
032700     MOVE SPACES TO RPT-LINE.                                    ACI11.00
032800     MOVE 'CUENTAS ACTUALIZADAS' TO RPTV-LABEL.                  ACI11.00
032900     MOVE WS-UPDATED-COUNT TO RPTV-VALUE1.                       ACI11.00
033000     WRITE RPT-RECORD.                                           ACI11.00
033100     MOVE SPACES TO RPT-LINE.                                    ACI11.00
033200     MOVE 'CUENTAS TOTAL EN ALMACEN' TO RPTV-LABEL.               ACI11.00
033300     MOVE WS-TABLE-COUNT TO RPTV-VALUE1.                         ACI11.00
033400     WRITE RPT-RECORD.                                           ACI11.00
033500     MOVE ZERO TO WS-GRP-IDX.                                   ACI11.00
033600 8010-PRINT-GROUP-LOOP.                                           ACI11.00
033700     IF WS-GRP-IDX >= WS-GROUP-COUNT                            ACI11.00
033800         GO TO 8000-EXIT.                                        ACI11.00
033900     ADD 1 TO WS-GRP-IDX.                                       ACI11.00
034000     MOVE SPACES TO RPT-LINE.                                    ACI11.00
034100     MOVE WS-GRP-NAME (WS-GRP-IDX) TO RPTV-LABEL.                ACI11.00
034200     MOVE WS-GRP-TALLY (WS-GRP-IDX) TO RPTV-VALUE1.              ACI11.00
034300     WRITE RPT-RECORD.                                           ACI11.00
034400     GO TO 8010-PRINT-GROUP-LOOP.                                ACI11.00
034500 8000-EXIT.                                                      ACI11.00
034600     EXIT.                                                      ACI11.00
034700 9000-TERMINATE.                                                 ACI11.00
034800     CLOSE RUN-LOG.                                              ACI11.00
034900 9000-EXIT.                                                      ACI11.00
035000     EXIT.                                                      ACI11.00
