000100 IDENTIFICATION DIVISION.                                       SFP04.00
000200 PROGRAM-ID.    SILVER-FISCAL-PERIOD.                           SFP04.00
000300 AUTHOR.        L. FONT.                                        SFP04.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                SFP04.00
000500 DATE-WRITTEN.  07/05/1988.                                     SFP04.00
000600 DATE-COMPILED. 07/05/1988.                                     SFP04.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        SFP04.00
000800*----------------------------------------------------------------SFP04.00
000900*  SFP.TIP04  -  LAYOUT DE PERIODOS FISCALES (CAPA PLATA).      SFP04.00
001000*  SALIDA DE FPG.TIP14, UN REGISTRO POR MES DEL RANGO DE        SFP04.00
001100*  FECHAS DEL DIARIO.  ES LA TABLA DE BUSQUEDA EN MEMORIA DE    SFP04.00
001200*  JEA.TIP15 Y ABR.TIP17.                                       SFP04.00
001300*  ESTE MIEMBRO ES SOLO LAYOUT.  NO CONTIENE PROCESO.           SFP04.00
001400*----------------------------------------------------------------SFP04.00
001500*  HISTORIAL DE CAMBIOS                                        SFP04.00
001600*  ------------------------------------------------------------ SFP04.00
001700*  FECHA     INIC  TICKET   DESCRIPCION                        SFP04.00
001800*  --------  ----  -------  --------------------------------- SFP04.00
001900*  07/05/88  LFC   EEDR005  LAYOUT ORIGINAL - PERIODOS FISCALES SFP04.00
002000*  01/22/90  LFC   EEDR036  ANADIDO PERIOD-QUARTER               SFP04.00
002100*  06/10/91  LFC   EEDR044  ANADIDO CLOSING-DATE                 SFP04.00
002200*  08/19/94  JMS   EEDR065  REVISION GENERAL DE COMENTARIOS     SFP04.00
002300*  07/14/97  DCV   EEDR092  VERIFICACION PRE-MILENIO (FASE 1)   SFP04.00
002400*  10/05/98  DCV   EEDR101  VERIFICACION Y2K - FECHAS CC/YY/MM  SFP04.00
002500*  01/18/99  DCV   EEDR102  CIERRE VERIFICACION Y2K             SFP04.00
002550*  05/20/02  JMS   EEDR131  VERIF. EURO - PERIODOS OK            SFP04.00
002600*----------------------------------------------------------------SFP04.00
002700 ENVIRONMENT DIVISION.                                          SFP04.00
002800 CONFIGURATION SECTION.                                         SFP04.00
002900 SPECIAL-NAMES.                                                 SFP04.00
003000     C01 IS TOP-OF-FORM.                                        SFP04.00
003100 INPUT-OUTPUT SECTION.                                          SFP04.00
003200 FILE-CONTROL.                                                  SFP04.00
003300     SELECT SILVER-FISCAL-PERIOD ASSIGN TO SFPFILE               SFP04.00
003400         ORGANIZATION IS SEQUENTIAL.                              SFP04.00
003500 DATA DIVISION.                                                 SFP04.00
003600 FILE SECTION.                                                  SFP04.00
003700 FD  SILVER-FISCAL-PERIOD.                                      SFP04.00
003800*    UN REGISTRO POR MES, ORDEN ASCENDENTE DE PERIOD-ID.        SFP04.00
003900 01  SFP-RECORD.                                                SFP04.00
004000     05  SFP-PERIOD-ID         PIC 9(04).                       SFP04.00
004100     05  SFP-PERIOD-YEAR       PIC 9(04).                       SFP04.00
004200     05  SFP-PERIOD-QUARTER    PIC 9(01).                       SFP04.00
004300     05  SFP-PERIOD-MONTH      PIC 9(02).                       SFP04.00
004400     05  SFP-PERIOD-NAME       PIC X(07).                       SFP04.00
004500     05  SFP-START-DATE        PIC 9(08).                       SFP04.00
004600     05  SFP-END-DATE          PIC 9(08).                       SFP04.00
004700     05  SFP-IS-CLOSED         PIC X(01).                       SFP04.00
004800     05  SFP-CLOSING-DATE      PIC 9(08).                       SFP04.00
004900*    VISTA ALTERNATIVA 1 - FECHAS DESGLOSADAS SIGLO/ANO/MES/DIA SFP04.00
005000*    AL ESTILO HABITUAL DE LOS LAYOUTS DE FECHA DEL DEPARTAMENTOSFP04.00
005100 01  SFP-RECORD-DATE-VIEW REDEFINES SFP-RECORD.                 SFP04.00
005200     05  FILLER                PIC X(18).                       SFP04.00
005300     05  SFPV-START-DATE-BRK.                                   SFP04.00
005400         10  SFPV-START-CC         PIC 9(2).                    SFP04.00
005500         10  SFPV-START-YY         PIC 9(2).                    SFP04.00
005600         10  SFPV-START-MM         PIC 9(2).                    SFP04.00
005700         10  SFPV-START-DD         PIC 9(2).                    SFP04.00
005800     05  SFPV-END-DATE-BRK.                                     SFP04.00
005900         10  SFPV-END-CC           PIC 9(2).                    SFP04.00
006000         10  SFPV-END-YY           PIC 9(2).                    SFP04.00
006100         10  SFPV-END-MM           PIC 9(2).                    SFP04.00
006200         10  SFPV-END-DD           PIC 9(2).                    SFP04.00
006300     05  FILLER                PIC X(01).                       SFP04.00
006400     05  SFPV-CLOSING-DATE-BRK.                                 SFP04.00
006500         10  SFPV-CLOSING-CC       PIC 9(2).                    SFP04.00
006600         10  SFPV-CLOSING-YY       PIC 9(2).                    SFP04.00
006700         10  SFPV-CLOSING-MM       PIC 9(2).                    SFP04.00
006800         10  SFPV-CLOSING-DD       PIC 9(2).                    SFP04.00
006900*    VISTA ALTERNATIVA 2 - CLAVE COMPUESTA PARA BUSQUEDA EN      SFP04.00
007000*    TABLA EN MEMORIA (ID/ANO/TRIMESTRE/MES).                    SFP04.00
007100 01  SFP-RECORD-KEY-VIEW REDEFINES SFP-RECORD.                  SFP04.00
007200     05  SFPV-PERIOD-KEY.                                       SFP04.00
007300         10  SFPV-KEY-ID           PIC 9(4).                    SFP04.00
007400         10  SFPV-KEY-YEAR         PIC 9(4).                    SFP04.00
007500         10  SFPV-KEY-QTR          PIC 9(1).                    SFP04.00
007600         10  SFPV-KEY-MONTH        PIC 9(2).                    SFP04.00
007700     05  FILLER                PIC X(32).                       SFP04.00
007800*    VISTA ALTERNATIVA 3 - PARTICION EN DOS MITADES PARA        SFP04.00
007900*    LAS UTILIDADES DE COTEJO (COMPARE) DE CARGAS.              SFP04.00
008000 01  SFP-RECORD-DUMP-VIEW REDEFINES SFP-RECORD.                 SFP04.00
008100     05  SFPV-DUMP-FIRST-HALF  PIC X(22).                       SFP04.00
008200     05  SFPV-DUMP-SECOND-HALF PIC X(21).                       SFP04.00
008300 WORKING-STORAGE SECTION.                                       SFP04.00
008400 77  WS-RECORD-LENGTH          PIC 9(4) COMP VALUE 43.          SFP04.00
008500 77  WS-LAYOUT-VERSION         PIC 9(3) COMP VALUE 3.           SFP04.00
008600 PROCEDURE DIVISION.                                            SFP04.00
008700 0000-LAYOUT-ONLY.                                              SFP04.00
008800*    MIEMBRO DE SOLO LAYOUT - NO SE EJECUTA EN EL BATCH.        SFP04.00
008900     STOP RUN.                                                  SFP04.00
