000100 IDENTIFICATION DIVISION.                                         JEA15.00
000200 PROGRAM-ID.    JOURNAL-ENTRY-AGGREGATION.                        JEA15.00
000300 AUTHOR.        J. MESA.                                          JEA15.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                  JEA15.00
000500 DATE-WRITTEN.  01/09/1989.                                       JEA15.00
000600 DATE-COMPILED. 01/09/1989.                                       JEA15.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.          JEA15.00
000800*---------------------------------------------------------------- JEA15.00
000900*  JEA.TIP15  -  AGREGACION DE ASIENTOS DE DIARIO (CAPA PLATA).   JEA15.00
001000*  CUARTO PASO DEL BATCH NOCTURNO.  LEE EL DIARIO VALIDADO        JEA15.00
001100*  (VLL.TIP08), YA ORDENADO POR ENTRY-NUMBER/LINE-NUMBER (CARTA   JEA15.00
001200*  DE SORT JCL ANTERIOR A ESTE PASO), Y PRODUCE UN REGISTRO       JEA15.00
001300*  RESUMEN POR CADA NUMERO DE ASIENTO: TOTAL DEBITO, TOTAL        JEA15.00
001400*  CREDITO, FECHA DE ASIENTO (DE LA MARCA DE TIEMPO MAS           JEA15.00
001500*  ANTIGUA DE SUS LINEAS), PERIODO FISCAL Y MARCAS DE ASIENTO     JEA15.00
001600*  ESPECIAL (CIERRE, APERTURA, AJUSTE) SEGUN PALABRAS CLAVE EN    JEA15.00
001700*  LA DESCRIPCION.  PRODUCE EL DIARIO AGREGADO (SJE.TIP05).       JEA15.00
001800*---------------------------------------------------------------- JEA15.00
001900*  HISTORIAL DE CAMBIOS                                           JEA15.00
002000*  ----------------------------------------------------------     JEA15.00
002100*  FECHA     INIC  TICKET   DESCRIPCION                           JEA15.00
002200*  --------  ----  -------  -----------------------------         JEA15.00
002300*  01/09/89  JMS   EEDR019  PROGRAMA ORIGINAL - CORTE DE          JEA15.00
002400*                           CONTROL POR ENTRY-NUMBER              JEA15.00
002500*  02/06/89  LFC   EEDR023  ANADIDA BUSQUEDA DE PERIODO FISCAL    JEA15.00
002600*  05/30/89  RPM   EEDR028  ANADIDAS MARCAS DE ASIENTO ESPECIAL   JEA15.00
002700*  01/22/90  LFC   EEDR038  CORREGIDA MARCA DE TIEMPO MINIMA      JEA15.00
002800*                           CUANDO LAS LINEAS LLEGAN SIN ORDEN    JEA15.00
002900*  06/10/91  LFC   EEDR046  ANADIDO ENTRY-STATUS CONSTANTE        JEA15.00
003000*  11/03/93  JMS   EEDR077  REVISION GENERAL DE COMENTARIOS       JEA15.00
003100*  04/02/96  DCV   EEDR084  ANADIDO RECUENTO POR MES EN RESUMEN   JEA15.00
003200*  07/14/97  DCV   EEDR099  VERIFICACION PRE-MILENIO (FASE 1)     JEA15.00
003300*  10/05/98  DCV   EEDR113  VERIFICACION Y2K - EPOCH HASTA 2037   JEA15.00
003400*  01/18/99  DCV   EEDR116  CIERRE VERIFICACION Y2K               JEA15.00
003450*  03/11/02  MTR   EEDR125  VERIF. EURO - ACUMULADOS OK           JEA15.00
003500*---------------------------------------------------------------- JEA15.00
003600 ENVIRONMENT DIVISION.                                            JEA15.00
003700 CONFIGURATION SECTION.                                           JEA15.00
003800 SPECIAL-NAMES.                                                   JEA15.00
003900     C01 IS TOP-OF-FORM.                                          JEA15.00
004000 INPUT-OUTPUT SECTION.                                            JEA15.00
004100 FILE-CONTROL.                                                    JEA15.00
004200     SELECT SILVER-VALIDATED-LEDGER ASSIGN TO VLLFILE             JEA15.00
004300         ORGANIZATION IS SEQUENTIAL                               JEA15.00
004400         FILE STATUS IS WS-VLL-STATUS.                            JEA15.00
004500     SELECT SILVER-FISCAL-PERIOD ASSIGN TO SFPFILE                JEA15.00
004600         ORGANIZATION IS SEQUENTIAL                               JEA15.00
004700         FILE STATUS IS WS-SFP-STATUS.                            JEA15.00
004800     SELECT SILVER-JOURNAL-ENTRY ASSIGN TO SJEFILE                JEA15.00
004900         ORGANIZATION IS SEQUENTIAL                               JEA15.00
005000         FILE STATUS IS WS-SJE-STATUS.                            JEA15.00
005100     SELECT SILVER-RUN-LOG ASSIGN TO RPTFILE                      JEA15.00
005200         ORGANIZATION IS LINE SEQUENTIAL                          JEA15.00
005300         FILE STATUS IS WS-RPT-STATUS.                            JEA15.00
005400 DATA DIVISION.                                                   JEA15.00
005500 FILE SECTION.                                                    JEA15.00
005600 FD  SILVER-VALIDATED-LEDGER.                                     JEA15.00
005700*    ORDENADO POR ENTRY-NUMBER/LINE-NUMBER ANTES DE ESTE PASO.    JEA15.00
005800 01  VLL-RECORD.                                                  JEA15.00
005900     05  VLL-ENTRY-NUMBER      PIC 9(09).                         JEA15.00
006000     05  VLL-LINE-NUMBER       PIC 9(04).                         JEA15.00
006100     05  VLL-ENTRY-TIMESTAMP   PIC 9(10).                         JEA15.00
006200     05  VLL-ENTRY-TYPE        PIC X(20).                         JEA15.00
006300     05  VLL-DESCRIPTION       PIC X(80).                         JEA15.00
006400     05  VLL-DOC-DESCRIPTION   PIC X(80).                         JEA15.00
006500     05  VLL-ACCOUNT-NUM       PIC 9(08).                         JEA15.00
006600     05  VLL-DEBIT-AMT         PIC S9(13)V99.                     JEA15.00
006700     05  VLL-CREDIT-AMT        PIC S9(13)V99.                     JEA15.00
006800     05  VLL-TAGS              PIC X(80).                         JEA15.00
006900     05  VLL-CHECKED-FLAG      PIC X(03).                         JEA15.00
007000*    VISTA ALTERNATIVA - CLAVE COMPUESTA ASIENTO+LINEA.           JEA15.00
007100 01  VLL-RECORD-KEY-VIEW REDEFINES VLL-RECORD.                    JEA15.00
007200     05  VLLV-SORT-KEY.                                           JEA15.00
007300         10  VLLV-SORT-ENTRY       PIC 9(9).                      JEA15.00
007400         10  VLLV-SORT-LINE        PIC 9(4).                      JEA15.00
007500     05  FILLER                PIC X(311).                        JEA15.00
007600 FD  SILVER-FISCAL-PERIOD.                                        JEA15.00
007700*    TABLA DE PERIODOS DE FPG.TIP14, CARGADA COMPLETA EN          JEA15.00
007800*    MEMORIA AL ARRANQUE PARA LA BUSQUEDA DE PERIODO.             JEA15.00
007900 01  SFP-RECORD.                                                  JEA15.00
008000     05  SFP-PERIOD-ID         PIC 9(04).                         JEA15.00
008100     05  SFP-PERIOD-YEAR       PIC 9(04).                         JEA15.00
008200     05  SFP-PERIOD-QUARTER    PIC 9(01).                         JEA15.00
008300     05  SFP-PERIOD-MONTH      PIC 9(02).                         JEA15.00
008400     05  SFP-PERIOD-NAME       PIC X(07).                         JEA15.00
008500     05  SFP-START-DATE        PIC 9(08).                         JEA15.00
008600     05  SFP-END-DATE          PIC 9(08).                         JEA15.00
008700     05  SFP-IS-CLOSED         PIC X(01).                         JEA15.00
008800     05  SFP-CLOSING-DATE      PIC 9(08).                         JEA15.00
008900 FD  SILVER-JOURNAL-ENTRY.                                        JEA15.00
009000*    UN REGISTRO POR ASIENTO, ORDEN ASCENDENTE DE ENTRY-NUMBER.   JEA15.00
009100 01  SJE-RECORD.                                                  JEA15.00
009200     05  SJE-ENTRY-NUMBER      PIC 9(09).                         JEA15.00
009300     05  SJE-ENTRY-DATE        PIC 9(08).                         JEA15.00
009400     05  SJE-ORIGINAL-TMSTMP   PIC 9(10).                         JEA15.00
009500     05  SJE-PERIOD-ID         PIC 9(04).                         JEA15.00
009600     05  SJE-ENTRY-TYPE        PIC X(20).                         JEA15.00
009700     05  SJE-DESCRIPTION       PIC X(80).                         JEA15.00
009800     05  SJE-DOC-DESCRIPTION   PIC X(80).                         JEA15.00
009900     05  SJE-IS-CLOSING        PIC X(01).                         JEA15.00
010000     05  SJE-IS-OPENING        PIC X(01).                         JEA15.00
010100     05  SJE-IS-ADJUSTMENT     PIC X(01).                         JEA15.00
010200     05  SJE-ENTRY-STATUS      PIC X(10).                         JEA15.00
010300     05  SJE-TOTAL-DEBIT       PIC S9(13)V99.                     JEA15.00
010400     05  SJE-TOTAL-CREDIT      PIC S9(13)V99.                     JEA15.00
010500*    VISTA ALTERNATIVA - MARCAS E IMPORTES DESGLOSADOS.           JEA15.00
010600 01  SJE-RECORD-AMT-VIEW REDEFINES SJE-RECORD.                    JEA15.00
010700     05  FILLER                PIC X(211).                        JEA15.00
010800     05  SJEV-FLAGS.                                              JEA15.00
010900         10  SJEV-IS-CLOSING       PIC X(1).                      JEA15.00
011000         10  SJEV-IS-OPENING       PIC X(1).                      JEA15.00
011100         10  SJEV-IS-ADJUSTMENT    PIC X(1).                      JEA15.00
011200     05  SJEV-STATUS           PIC X(10).                         JEA15.00
011300     05  SJEV-DEBIT-BREAKDOWN.                                    JEA15.00
011400         10  SJEV-DEBIT-WHOLE      PIC 9(13).                     JEA15.00
011500         10  SJEV-DEBIT-CENTS      PIC 9(2).                      JEA15.00
011600     05  SJEV-CREDIT-BREAKDOWN.                                   JEA15.00
011700         10  SJEV-CREDIT-WHOLE     PIC 9(13).                     JEA15.00
011800         10  SJEV-CREDIT-CENTS     PIC 9(2).                      JEA15.00
011900 FD  SILVER-RUN-LOG.                                              JEA15.00
012000 01  RPT-RECORD.                                                  JEA15.00
012100     05  RPT-RECORD-TYPE-CD    PIC X(01).                         JEA15.00
012200     05  RPT-LINE              PIC X(131).                        JEA15.00
012300*    VISTA ALTERNATIVA - ETIQUETA MAS CONTADORES.                 JEA15.00
012400 01  RPT-RECORD-COUNT-VIEW REDEFINES RPT-RECORD.                  JEA15.00
012500     05  FILLER                PIC X(01).                         JEA15.00
012600     05  RPTV-LABEL            PIC X(40).                         JEA15.00
012700     05  RPTV-VALUE1           PIC Z(9)9.                         JEA15.00
012800     05  RPTV-VALUE2           PIC Z(9)9.                         JEA15.00
012900     05  RPTV-VALUE3           PIC Z(9)9.                         JEA15.00
013000     05  FILLER                PIC X(61).                         JEA15.00
013100 WORKING-STORAGE SECTION.                                         JEA15.00
013200 01  WS-FILE-STATUSES.                                            JEA15.00
013300     05  WS-VLL-STATUS         PIC X(02) VALUE '00'.              JEA15.00
013400     05  WS-SFP-STATUS         PIC X(02) VALUE '00'.              JEA15.00
013500     05  WS-SJE-STATUS         PIC X(02) VALUE '00'.              JEA15.00
013600     05  WS-RPT-STATUS         PIC X(02) VALUE '00'.              JEA15.00
013700 77  WS-VLL-EOF-SW             PIC X(01) VALUE 'N'.               JEA15.00
013800     88  VLL-EOF                   VALUE 'Y'.                     JEA15.00
013900     88  VLL-NOT-EOF                VALUE 'N'.                    JEA15.00
014000 77  WS-SFP-EOF-SW             PIC X(01) VALUE 'N'.               JEA15.00
014100     88  SFP-EOF                   VALUE 'Y'.                     JEA15.00
014200*---------------------------------------------------------------- JEA15.00
014300*  TABLA DE PERIODOS FISCALES EN MEMORIA (DE SFP.TIP04),          JEA15.00
014400*  CON CONTADORES Y TOTAL DEBITO POR PERIODO PARA EL RESUMEN.     JEA15.00
014500*---------------------------------------------------------------- JEA15.00
014600 01  WS-PERIOD-TABLE.                                             JEA15.00
014700     05  WS-PERIOD-COUNT       PIC 9(3) COMP VALUE 0.             JEA15.00
014800     05  WS-PERIOD-ENTRY OCCURS 60 TIMES                          JEA15.00
014900                         INDEXED BY WS-PERIOD-IDX.                JEA15.00
015000         10  WS-PERIOD-ID          PIC 9(4).                      JEA15.00
015100         10  WS-PERIOD-START-DATE  PIC 9(8).                      JEA15.00
015200         10  WS-PERIOD-END-DATE    PIC 9(8).                      JEA15.00
015300         10  WS-PERIOD-ENTRY-CNT   PIC 9(5) COMP.                 JEA15.00
015400         10  WS-PERIOD-DEBIT-TOTAL PIC S9(13)V99.                 JEA15.00
015500*---------------------------------------------------------------- JEA15.00
015600*  DATOS ACUMULADOS DEL ASIENTO QUE SE ESTA FORMANDO.             JEA15.00
015700*---------------------------------------------------------------- JEA15.00
015800 01  WS-CUR-ENTRY-NUMBER       PIC 9(09).                         JEA15.00
015900 01  WS-CUR-ENTRY-TYPE         PIC X(20).                         JEA15.00
016000 01  WS-CUR-DESCRIPTION        PIC X(80).                         JEA15.00
016100 01  WS-CUR-DOC-DESCRIPTION    PIC X(80).                         JEA15.00
016200 01  WS-CUR-MIN-TIMESTAMP      PIC 9(10) COMP.                    JEA15.00
016300 01  WS-CUR-TOTAL-DEBIT        PIC S9(13)V99.                     JEA15.00
016400 01  WS-CUR-TOTAL-CREDIT       PIC S9(13)V99.                     JEA15.00
016500 01  WS-UPPER-DESCRIPTION      PIC X(80).                         JEA15.00
016600 01  WS-KEYWORD-COUNT          PIC 9(3) COMP.                     JEA15.00
016700 01  WS-FOUND-PERIOD-IDX       PIC 9(3) COMP VALUE 0.             JEA15.00
016800*---------------------------------------------------------------- JEA15.00
016900*  AREA DE TRABAJO PARA LA CONVERSION EPOCH (UNIX) A FECHA.       JEA15.00
017000*---------------------------------------------------------------- JEA15.00
017100 01  WS-EPOCH-WORK.                                               JEA15.00
017200     05  WS-EPOCH-DAYS         PIC 9(09) COMP.                    JEA15.00
017300     05  WS-EPOCH-REMAINDER    PIC 9(09) COMP.                    JEA15.00
017400     05  WS-CONV-YEAR          PIC 9(04) COMP.                    JEA15.00
017500     05  WS-CONV-MONTH         PIC 9(02) COMP.                    JEA15.00
017600     05  WS-CONV-DAY           PIC 9(02) COMP.                    JEA15.00
017700     05  WS-CONV-REMAIN-DAYS   PIC 9(09) COMP.                    JEA15.00
017800     05  WS-CONV-DAYS-IN-YEAR  PIC 9(03) COMP.                    JEA15.00
017900     05  WS-CONV-DAYS-IN-MON   PIC 9(02) COMP.                    JEA15.00
018000     05  WS-CONV-LEAP-SWITCH   PIC X(01).                         JEA15.00
018100 01  WS-MIN-TIMESTAMP          PIC 9(10) COMP.                    JEA15.00
018200 01  WS-MON-SRCH               PIC 9(03) COMP VALUE 0.            JEA15.00
018300 77  WS-READ-COUNT             PIC 9(7) COMP VALUE 0.             JEA15.00
018400 01  WS-ENTRY-COUNT            PIC 9(7) COMP VALUE 0.             JEA15.00
018500 01  WS-CLOSING-COUNT          PIC 9(7) COMP VALUE 0.             JEA15.00
018600 01  WS-OPENING-COUNT          PIC 9(7) COMP VALUE 0.             JEA15.00
018700 01  WS-ADJUSTMENT-COUNT       PIC 9(7) COMP VALUE 0.             JEA15.00
018800 01  WS-NO-PERIOD-COUNT        PIC 9(7) COMP VALUE 0.             JEA15.00
018900 01  WS-GRAND-TOTAL-DEBIT      PIC S9(13)V99 VALUE 0.             JEA15.00
019000 PROCEDURE DIVISION.                                              JEA15.00
019100 0000-MAIN-CONTROL.                                               JEA15.00
019200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                      JEA15.00
019300     PERFORM 2000-PROCESS-LEDGER THRU 2000-EXIT.                  JEA15.00
019400     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.                   JEA15.00
019500     PERFORM 9000-TERMINATE THRU 9000-EXIT.                       JEA15.00
019600     STOP RUN.                                                    JEA15.00
019700 1000-INITIALIZE.                                                 JEA15.00
019800     OPEN INPUT  SILVER-VALIDATED-LEDGER.                         JEA15.00
019900     OPEN INPUT  SILVER-FISCAL-PERIOD.                            JEA15.00
020000     OPEN OUTPUT SILVER-JOURNAL-ENTRY.                            JEA15.00
020100     OPEN OUTPUT SILVER-RUN-LOG.                                  JEA15.00
020200     PERFORM 1100-LOAD-PERIOD-TABLE THRU 1100-EXIT.               JEA15.00
020300 1000-EXIT.                                                       JEA15.00
020400     EXIT.                                                        JEA15.00
020500*---------------------------------------------------------------- JEA15.00
020600*  CARGA LA TABLA DE PERIODOS FISCALES COMPLETA EN MEMORIA.       JEA15.00
020700*---------------------------------------------------------------- JEA15.00
020800 1100-LOAD-PERIOD-TABLE.                                          JEA15.00
020900     READ SILVER-FISCAL-PERIOD                                    JEA15.00
021000         AT END SET SFP-EOF TO TRUE                               JEA15.00
021100     END-READ.                                                    JEA15.00
021200 1110-LOAD-LOOP.                                                  JEA15.00
021300     IF SFP-EOF                                                   JEA15.00
021400         GO TO 1100-EXIT.                                         JEA15.00
021500     ADD 1 TO WS-PERIOD-COUNT.                                    JEA15.00
021600     SET WS-PERIOD-IDX TO WS-PERIOD-COUNT.                        JEA15.00
021700     MOVE SFP-PERIOD-ID   TO WS-PERIOD-ID (WS-PERIOD-IDX).        JEA15.00
021800     MOVE SFP-START-DATE  TO WS-PERIOD-START-DATE (WS-PERIOD-IDX).JEA15.00
021900     MOVE SFP-END-DATE    TO WS-PERIOD-END-DATE (WS-PERIOD-IDX).  JEA15.00
022000     MOVE 0 TO WS-PERIOD-ENTRY-CNT (WS-PERIOD-IDX).               JEA15.00
022100     MOVE 0 TO WS-PERIOD-DEBIT-TOTAL (WS-PERIOD-IDX).             JEA15.00
022200     READ SILVER-FISCAL-PERIOD                                    JEA15.00
022300         AT END SET SFP-EOF TO TRUE                               JEA15.00
022400     END-READ.                                                    JEA15.00
022500     GO TO 1110-LOAD-LOOP.                                        JEA15.00
022600 1100-EXIT.                                                       JEA15.00
022700     EXIT.                                                        JEA15.00
022800*---------------------------------------------------------------- JEA15.00
022900*  CORTE DE CONTROL POR ENTRY-NUMBER SOBRE EL DIARIO VALIDADO,    JEA15.00
023000*  YA ORDENADO.  CADA CAMBIO DE NUMERO DE ASIENTO CIERRA EL       JEA15.00
023100*  ASIENTO ANTERIOR Y ESCRIBE SU REGISTRO AGREGADO.               JEA15.00
023200*---------------------------------------------------------------- JEA15.00
023300 2000-PROCESS-LEDGER.                                             JEA15.00
023400     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT.                   JEA15.00
023500     IF VLL-EOF                                                   JEA15.00
023600         GO TO 2000-EXIT.                                         JEA15.00
023700     PERFORM 2200-START-NEW-ENTRY THRU 2200-EXIT.                 JEA15.00
023800 2010-LEDGER-LOOP.                                                JEA15.00
023900     PERFORM 2300-ACCUMULATE-LINE THRU 2300-EXIT.                 JEA15.00
024000     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT.                   JEA15.00
024100     IF VLL-EOF                                                   JEA15.00
024200         GO TO 2020-FINAL-BREAK.                                  JEA15.00
024300     IF VLL-ENTRY-NUMBER NOT = WS-CUR-ENTRY-NUMBER                JEA15.00
024400         PERFORM 2400-FINISH-ENTRY THRU 2400-EXIT                 JEA15.00
024500         PERFORM 2200-START-NEW-ENTRY THRU 2200-EXIT.             JEA15.00
024600     GO TO 2010-LEDGER-LOOP.                                      JEA15.00
024700 2020-FINAL-BREAK.                                                JEA15.00
024800     PERFORM 2400-FINISH-ENTRY THRU 2400-EXIT.                    JEA15.00
024900 2000-EXIT.                                                       JEA15.00
025000     EXIT.                                                        JEA15.00
025100 2100-READ-ONE-LINE.                                              JEA15.00
025200     READ SILVER-VALIDATED-LEDGER                                 JEA15.00
025300         AT END SET VLL-EOF TO TRUE                               JEA15.00
025400     END-READ.                                                    JEA15.00
025500     IF VLL-NOT-EOF                                               JEA15.00
025600         ADD 1 TO WS-READ-COUNT.                                  JEA15.00
025700 2100-EXIT.                                                       JEA15.00
025800     EXIT.                                                        JEA15.00
025900 2200-START-NEW-ENTRY.                                            JEA15.00
026000     MOVE VLL-ENTRY-NUMBER     TO WS-CUR-ENTRY-NUMBER.            JEA15.00
026100     MOVE VLL-ENTRY-TYPE       TO WS-CUR-ENTRY-TYPE.              JEA15.00
026200     MOVE VLL-DESCRIPTION      TO WS-CUR-DESCRIPTION.             JEA15.00
026300     MOVE VLL-DOC-DESCRIPTION  TO WS-CUR-DOC-DESCRIPTION.         JEA15.00
026400     MOVE VLL-ENTRY-TIMESTAMP  TO WS-CUR-MIN-TIMESTAMP.           JEA15.00
026500     MOVE 0 TO WS-CUR-TOTAL-DEBIT.                                JEA15.00
026600     MOVE 0 TO WS-CUR-TOTAL-CREDIT.                               JEA15.00
026700 2200-EXIT.                                                       JEA15.00
026800     EXIT.                                                        JEA15.00
026900 2300-ACCUMULATE-LINE.                                            JEA15.00
027000     ADD VLL-DEBIT-AMT  TO WS-CUR-TOTAL-DEBIT.                    JEA15.00
027100     ADD VLL-CREDIT-AMT TO WS-CUR-TOTAL-CREDIT.                   JEA15.00
027200     IF VLL-ENTRY-TIMESTAMP < WS-CUR-MIN-TIMESTAMP                JEA15.00
027300         MOVE VLL-ENTRY-TIMESTAMP TO WS-CUR-MIN-TIMESTAMP.        JEA15.00
027400 2300-EXIT.                                                       JEA15.00
027500     EXIT.                                                        JEA15.00
027600*---------------------------------------------------------------- JEA15.00
027700*  CIERRA EL ASIENTO ACUMULADO: FECHA, PERIODO, MARCAS DE         JEA15.00
027800*  ASIENTO ESPECIAL, Y ESCRITURA DEL REGISTRO AGREGADO.           JEA15.00
027900*---------------------------------------------------------------- JEA15.00
028000 2400-FINISH-ENTRY.                                               JEA15.00
028100     MOVE WS-CUR-MIN-TIMESTAMP TO WS-MIN-TIMESTAMP.               JEA15.00
028200     PERFORM 3000-CONVERT-EPOCH-TO-DATE THRU 3000-EXIT.           JEA15.00
028300     MOVE VLL-ENTRY-NUMBER TO SJE-ENTRY-NUMBER.                   JEA15.00
028400     COMPUTE SJE-ENTRY-DATE =                                     JEA15.00
028500         (WS-CONV-YEAR * 10000) + (WS-CONV-MONTH * 100)           JEA15.00
028600         + WS-CONV-DAY.                                           JEA15.00
028700     MOVE WS-CUR-MIN-TIMESTAMP TO SJE-ORIGINAL-TMSTMP.            JEA15.00
028800     MOVE WS-CUR-ENTRY-TYPE      TO SJE-ENTRY-TYPE.               JEA15.00
028900     MOVE WS-CUR-DESCRIPTION     TO SJE-DESCRIPTION.              JEA15.00
029000     MOVE WS-CUR-DOC-DESCRIPTION TO SJE-DOC-DESCRIPTION.          JEA15.00
029100     MOVE WS-CUR-TOTAL-DEBIT     TO SJE-TOTAL-DEBIT.              JEA15.00
029200     MOVE WS-CUR-TOTAL-CREDIT    TO SJE-TOTAL-CREDIT.             JEA15.00
029300     MOVE 'ASENTADO' TO SJE-ENTRY-STATUS.                         JEA15.00
029400     PERFORM 4000-FIND-PERIOD THRU 4000-EXIT.                     JEA15.00
029500     PERFORM 5000-CLASSIFY-SPECIAL-ENTRY THRU 5000-EXIT.          JEA15.00
029600     WRITE SJE-RECORD.                                            JEA15.00
029700     ADD 1 TO WS-ENTRY-COUNT.                                     JEA15.00
029800     ADD WS-CUR-TOTAL-DEBIT TO WS-GRAND-TOTAL-DEBIT.              JEA15.00
029900 2400-EXIT.                                                       JEA15.00
030000     EXIT.                                                        JEA15.00
030100*---------------------------------------------------------------- JEA15.00
030200*  CONVIERTE UNA MARCA DE TIEMPO EPOCH EN ANO/MES/DIA, IGUAL      JEA15.00
030300*  QUE EL ALGORITMO DE LIV.TIP12 Y FPG.TIP14.                     JEA15.00
030400*---------------------------------------------------------------- JEA15.00
030500 3000-CONVERT-EPOCH-TO-DATE.                                      JEA15.00
030600     DIVIDE WS-MIN-TIMESTAMP BY 86400                             JEA15.00
030700         GIVING WS-EPOCH-DAYS                                     JEA15.00
030800         REMAINDER WS-EPOCH-REMAINDER.                            JEA15.00
030900     MOVE 1970 TO WS-CONV-YEAR.                                   JEA15.00
031000     MOVE WS-EPOCH-DAYS TO WS-CONV-REMAIN-DAYS.                   JEA15.00
031100 3010-YEAR-LOOP.                                                  JEA15.00
031200     PERFORM 3500-TEST-LEAP-YEAR THRU 3500-EXIT.                  JEA15.00
031300     IF WS-CONV-LEAP-SWITCH = 'Y'                                 JEA15.00
031400         MOVE 366 TO WS-CONV-DAYS-IN-YEAR                         JEA15.00
031500     ELSE                                                         JEA15.00
031600         MOVE 365 TO WS-CONV-DAYS-IN-YEAR.                        JEA15.00
031700     IF WS-CONV-REMAIN-DAYS < WS-CONV-DAYS-IN-YEAR                JEA15.00
031800         GO TO 3020-MONTH-SETUP.                                  JEA15.00
031900     SUBTRACT WS-CONV-DAYS-IN-YEAR FROM WS-CONV-REMAIN-DAYS.      JEA15.00
032000     ADD 1 TO WS-CONV-YEAR.                                       JEA15.00
032100     GO TO 3010-YEAR-LOOP.                                        JEA15.00
032200 3020-MONTH-SETUP.                                                JEA15.00
032300     MOVE 1 TO WS-CONV-MONTH.                                     JEA15.00
032400 3030-MONTH-LOOP.                                                 JEA15.00
032500     PERFORM 3600-DAYS-IN-MONTH THRU 3600-EXIT.                   JEA15.00
032600     IF WS-CONV-REMAIN-DAYS < WS-CONV-DAYS-IN-MON                 JEA15.00
032700         GO TO 3000-FINISH.                                       JEA15.00
032800     SUBTRACT WS-CONV-DAYS-IN-MON FROM WS-CONV-REMAIN-DAYS.       JEA15.00
032900     ADD 1 TO WS-CONV-MONTH.                                      JEA15.00
033000     GO TO 3030-MONTH-LOOP.                                       JEA15.00
033100 3000-FINISH.                                                     JEA15.00
033200     ADD 1 TO WS-CONV-REMAIN-DAYS GIVING WS-CONV-DAY.             JEA15.00
033300 3000-EXIT.                                                       JEA15.00
033400     EXIT.                                                        JEA15.00
033500 3500-TEST-LEAP-YEAR.                                             JEA15.00
033600     MOVE 'N' TO WS-CONV-LEAP-SWITCH.                             JEA15.00
033700     DIVIDE WS-CONV-YEAR BY 4 GIVING WS-MON-SRCH                  JEA15.00
033800         REMAINDER WS-MON-SRCH.                                   JEA15.00
033900     IF WS-MON-SRCH NOT = ZERO                                    JEA15.00
034000         GO TO 3500-EXIT.                                         JEA15.00
034100     DIVIDE WS-CONV-YEAR BY 100 GIVING WS-MON-SRCH                JEA15.00
034200         REMAINDER WS-MON-SRCH.                                   JEA15.00
034300     IF WS-MON-SRCH NOT = ZERO                                    JEA15.00
034400         MOVE 'Y' TO WS-CONV-LEAP-SWITCH                          JEA15.00
034500         GO TO 3500-EXIT.                                         JEA15.00
034600     DIVIDE WS-CONV-YEAR BY 400 GIVING WS-MON-SRCH                JEA15.00
034700         REMAINDER WS-MON-SRCH.                                   JEA15.00
034800     IF WS-MON-SRCH = ZERO                                        JEA15.00
034900         MOVE 'Y' TO WS-CONV-LEAP-SWITCH.                         JEA15.00
035000 3500-EXIT.                                                       JEA15.00
035100     EXIT.                                                        JEA15.00
035200 3600-DAYS-IN-MONTH.                                              JEA15.00
035300     IF WS-CONV-MONTH = 1 OR 3 OR 5 OR 7 OR 8 OR 10 OR 12         JEA15.00
035400         MOVE 31 TO WS-CONV-DAYS-IN-MON                           JEA15.00
035500         GO TO 3600-EXIT.                                         JEA15.00
035600     IF WS-CONV-MONTH = 4 OR 6 OR 9 OR 11                         JEA15.00
035700         MOVE 30 TO WS-CONV-DAYS-IN-MON                           JEA15.00
035800         GO TO 3600-EXIT.                                         JEA15.00
035900     PERFORM 3500-TEST-LEAP-YEAR THRU 3500-EXIT.                  JEA15.00
036000     IF WS-CONV-LEAP-SWITCH = 'Y'                                 JEA15.00
036100         MOVE 29 TO WS-CONV-DAYS-IN-MON                           JEA15.00
036200     ELSE                                                         JEA15.00
036300         MOVE 28 TO WS-CONV-DAYS-IN-MON.                          JEA15.00
036400 3600-EXIT.                                                       JEA15.00
036500     EXIT.                                                        JEA15.00
036600*---------------------------------------------------------------- JEA15.00
036700*  BUSCA EN LA TABLA DE PERIODOS EL QUE CONTIENE SJE-ENTRY-       JEA15.00
036800*  DATE Y ACTUALIZA SUS CONTADORES PARA EL RESUMEN.               JEA15.00
036900*---------------------------------------------------------------- JEA15.00
037000 4000-FIND-PERIOD.                                                JEA15.00
037100     MOVE 0 TO SJE-PERIOD-ID.                                     JEA15.00
037200     MOVE 0 TO WS-FOUND-PERIOD-IDX.                               JEA15.00
037300     SET WS-PERIOD-IDX TO 1.                                      JEA15.00
037400 4010-SEARCH-PERIOD.                                              JEA15.00
037500     IF WS-PERIOD-IDX > WS-PERIOD-COUNT                           JEA15.00
037600         GO TO 4020-SEARCH-DONE.                                  JEA15.00
037700     IF SJE-ENTRY-DATE >= WS-PERIOD-START-DATE (WS-PERIOD-IDX)    JEA15.00
037800         AND SJE-ENTRY-DATE <= WS-PERIOD-END-DATE (WS-PERIOD-IDX) JEA15.00
037900         MOVE WS-PERIOD-ID (WS-PERIOD-IDX) TO SJE-PERIOD-ID       JEA15.00
038000         SET WS-FOUND-PERIOD-IDX TO WS-PERIOD-IDX                 JEA15.00
038100         GO TO 4020-SEARCH-DONE.                                  JEA15.00
038200     SET WS-PERIOD-IDX UP BY 1.                                   JEA15.00
038300     GO TO 4010-SEARCH-PERIOD.                                    JEA15.00
038400 4020-SEARCH-DONE.                                                JEA15.00
038500     IF WS-FOUND-PERIOD-IDX = 0                                   JEA15.00
038600         ADD 1 TO WS-NO-PERIOD-COUNT                              JEA15.00
038700         GO TO 4000-EXIT.                                         JEA15.00
038800     SET WS-PERIOD-IDX TO WS-FOUND-PERIOD-IDX.                    JEA15.00
038900     ADD 1 TO WS-PERIOD-ENTRY-CNT (WS-PERIOD-IDX).                JEA15.00
039000     ADD WS-CUR-TOTAL-DEBIT TO                                    JEA15.00
039100         WS-PERIOD-DEBIT-TOTAL (WS-PERIOD-IDX).                   JEA15.00
039200 4000-EXIT.                                                       JEA15.00
039300     EXIT.                                                        JEA15.00
039400*---------------------------------------------------------------- JEA15.00
039500*  DETECTA ASIENTOS DE CIERRE, APERTURA O AJUSTE A PARTIR DE      JEA15.00
039600*  PALABRAS CLAVE EN LA DESCRIPCION, EN MAYUSCULAS.               JEA15.00
039700*---------------------------------------------------------------- JEA15.00
039800 5000-CLASSIFY-SPECIAL-ENTRY.                                     JEA15.00
039900     MOVE 'N' TO SJE-IS-CLOSING.                                  JEA15.00
040000     MOVE 'N' TO SJE-IS-OPENING.                                  JEA15.00
040100     MOVE 'N' TO SJE-IS-ADJUSTMENT.                               JEA15.00
040200     MOVE SJE-DESCRIPTION TO WS-UPPER-DESCRIPTION.                JEA15.00
040300     INSPECT WS-UPPER-DESCRIPTION                                 JEA15.00
040400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  JEA15.00
040500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 JEA15.00
040600     MOVE 0 TO WS-KEYWORD-COUNT.                                  JEA15.00
040700     INSPECT WS-UPPER-DESCRIPTION TALLYING WS-KEYWORD-COUNT       JEA15.00
040800         FOR ALL 'CIERRE' ALL 'CLOSING'.                          JEA15.00
040900     IF WS-KEYWORD-COUNT > 0                                      JEA15.00
041000         MOVE 'Y' TO SJE-IS-CLOSING                               JEA15.00
041100         ADD 1 TO WS-CLOSING-COUNT.                               JEA15.00
041200     MOVE 0 TO WS-KEYWORD-COUNT.                                  JEA15.00
041300     INSPECT WS-UPPER-DESCRIPTION TALLYING WS-KEYWORD-COUNT       JEA15.00
041400         FOR ALL 'APERTURA' ALL 'OPENING'.                        JEA15.00
041500     IF WS-KEYWORD-COUNT > 0                                      JEA15.00
041600         MOVE 'Y' TO SJE-IS-OPENING                               JEA15.00
041700         ADD 1 TO WS-OPENING-COUNT.                               JEA15.00
041800     MOVE 0 TO WS-KEYWORD-COUNT.                                  JEA15.00
041900     INSPECT WS-UPPER-DESCRIPTION TALLYING WS-KEYWORD-COUNT       JEA15.00
042000         FOR ALL 'AJUSTE' ALL 'ADJUSTMENT'.                       JEA15.00
042100     IF WS-KEYWORD-COUNT > 0                                      JEA15.00
042200         MOVE 'Y' TO SJE-IS-ADJUSTMENT                            JEA15.00
042300         ADD 1 TO WS-ADJUSTMENT-COUNT.                            JEA15.00
042400 5000-EXIT.                                                       JEA15.00
042500     EXIT.                                                        JEA15.00
042600*---------------------------------------------------------------- JEA15.00
042700*  IMPRIME EL RESUMEN DE FIN DE PROCESO EN SILVER-RUN-LOG.        JEA15.00
042800*---------------------------------------------------------------- JEA15.00
042900 8000-PRINT-SUMMARY.                                              JEA15.00
043000     MOVE SPACES TO RPT-RECORD.                                   JEA15.00
043100     MOVE 'H' TO RPT-RECORD-TYPE-CD.                              JEA15.00
043200     MOVE 'RESUMEN AGREGACION DE ASIENTOS' TO RPTV-LABEL.         JEA15.00
043300     WRITE RPT-RECORD.                                            JEA15.00
043400     MOVE 'D' TO RPT-RECORD-TYPE-CD.                              JEA15.00
043500     MOVE 'LINEAS LEIDAS' TO RPTV-LABEL.                          JEA15.00
043600     MOVE WS-READ-COUNT TO RPTV-VALUE1.                           JEA15.00
043700     MOVE 0 TO RPTV-VALUE2 RPTV-VALUE3.                           JEA15.00
043800     WRITE RPT-RECORD.                                            JEA15.00
043900     MOVE 'ASIENTOS AGREGADOS' TO RPTV-LABEL.                     JEA15.00
044000     MOVE WS-ENTRY-COUNT TO RPTV-VALUE1.                          JEA15.00
044100     WRITE RPT-RECORD.                                            JEA15.00
044200     MOVE 'ASIENTOS DE CIERRE' TO RPTV-LABEL.                     JEA15.00
044300     MOVE WS-CLOSING-COUNT TO RPTV-VALUE1.                        JEA15.00
044400     WRITE RPT-RECORD.                                            JEA15.00
044500     MOVE 'ASIENTOS DE APERTURA' TO RPTV-LABEL.                   JEA15.00
044600     MOVE WS-OPENING-COUNT TO RPTV-VALUE1.                        JEA15.00
044700     WRITE RPT-RECORD.                                            JEA15.00
044800     MOVE 'ASIENTOS DE AJUSTE' TO RPTV-LABEL.                     JEA15.00
044900     MOVE WS-ADJUSTMENT-COUNT TO RPTV-VALUE1.                     JEA15.00
045000     WRITE RPT-RECORD.                                            JEA15.00
045100     MOVE 'ASIENTOS SIN PERIODO FISCAL' TO RPTV-LABEL.            JEA15.00
045200     MOVE WS-NO-PERIOD-COUNT TO RPTV-VALUE1.                      JEA15.00
045300     WRITE RPT-RECORD.                                            JEA15.00
045400     SET WS-PERIOD-IDX TO 1.                                      JEA15.00
045500 8010-PRINT-PERIOD-LOOP.                                          JEA15.00
045600     IF WS-PERIOD-IDX > WS-PERIOD-COUNT                           JEA15.00
045700         GO TO 8000-EXIT.                                         JEA15.00
045800     IF WS-PERIOD-ENTRY-CNT (WS-PERIOD-IDX) > 0                   JEA15.00
045900         MOVE 'D' TO RPT-RECORD-TYPE-CD                           JEA15.00
046000         MOVE 'ASIENTOS DEL PERIODO' TO RPTV-LABEL                JEA15.00
046100         MOVE WS-PERIOD-ID (WS-PERIOD-IDX) TO RPTV-VALUE1         JEA15.00
046200         MOVE WS-PERIOD-ENTRY-CNT (WS-PERIOD-IDX) TO RPTV-VALUE2  JEA15.00
046300         MOVE 0 TO RPTV-VALUE3                                    JEA15.00
046400         WRITE RPT-RECORD.                                        JEA15.00
046500     SET WS-PERIOD-IDX UP BY 1.                                   JEA15.00
046600     GO TO 8010-PRINT-PERIOD-LOOP.                                JEA15.00
046700 8000-EXIT.                                                       JEA15.00
046800     EXIT.                                                        JEA15.00
046900 9000-TERMINATE.                                                  JEA15.00
047000     CLOSE SILVER-VALIDATED-LEDGER.                               JEA15.00
047100     CLOSE SILVER-FISCAL-PERIOD.                                  JEA15.00
047200     CLOSE SILVER-JOURNAL-ENTRY.                                  JEA15.00
047300     CLOSE SILVER-RUN-LOG.                                        JEA15.00
047400 9000-EXIT.                                                       JEA15.00
047500     EXIT.                                                        JEA15.00
