000100 IDENTIFICATION DIVISION.                                       VLL08.00
000200 PROGRAM-ID.    SILVER-VALIDATED-LEDGER.                        VLL08.00
000300 AUTHOR.        R. PASTOR.                                      VLL08.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                VLL08.00
000500 DATE-WRITTEN.  04/02/1988.                                     VLL08.00
000600 DATE-COMPILED. 04/02/1988.                                     VLL08.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        VLL08.00
000800*----------------------------------------------------------------VLL08.00
000900*  VLL.TIP08  -  LAYOUT DEL DIARIO VALIDADO (SALIDA DE LIV.TIP12)VLL08.00
001000*  MISMA FORMA QUE DLL.TIP02 PERO SOLO CONTIENE LINEAS QUE      VLL08.00
001100*  PASARON LA VALIDACION DE CLAVE OBLIGATORIA, CON DEBITO,      VLL08.00
001200*  CREDITO Y CHECKED-FLAG YA POR DEFECTO.  ES LA ENTRADA DE     VLL08.00
001300*  FPG.TIP14, JEA.TIP15 Y JLE.TIP16.                            VLL08.00
001400*  ESTE MIEMBRO ES SOLO LAYOUT.  NO CONTIENE PROCESO.           VLL08.00
001500*----------------------------------------------------------------VLL08.00
001600*  HISTORIAL DE CAMBIOS                                        VLL08.00
001700*  ------------------------------------------------------------ VLL08.00
001800*  FECHA     INIC  TICKET   DESCRIPCION                        VLL08.00
001900*  --------  ----  -------  --------------------------------- VLL08.00
002000*  04/02/88  RPM   EEDR003  LAYOUT ORIGINAL - DIARIO VALIDADO   VLL08.00
002100*  09/02/88  RPM   EEDR016  ANADIDO TAGS (COHERENCIA CON DLL)   VLL08.00
002200*  06/10/91  LFC   EEDR042  REVISION DE ANCHOS DESCRIPCION      VLL08.00
002300*  08/19/94  JMS   EEDR063  REVISION GENERAL DE COMENTARIOS     VLL08.00
002400*  10/05/98  DCV   EEDR097  VERIFICACION Y2K - TIMESTAMP OK     VLL08.00
002500*  01/18/99  DCV   EEDR098  CIERRE VERIFICACION Y2K             VLL08.00
002550*  06/17/02  RPM   EEDR134  VERIF. EURO - LINEAS OK              VLL08.00
002600*----------------------------------------------------------------VLL08.00
002700 ENVIRONMENT DIVISION.                                          VLL08.00
002800 CONFIGURATION SECTION.                                         VLL08.00
002900 SPECIAL-NAMES.                                                 VLL08.00
003000     C01 IS TOP-OF-FORM.                                        VLL08.00
003100 INPUT-OUTPUT SECTION.                                          VLL08.00
003200 FILE-CONTROL.                                                  VLL08.00
003300     SELECT SILVER-VALIDATED-LEDGER ASSIGN TO VLLFILE            VLL08.00
003400         ORGANIZATION IS SEQUENTIAL.                              VLL08.00
003500 DATA DIVISION.                                                 VLL08.00
003600 FILE SECTION.                                                  VLL08.00
003700 FD  SILVER-VALIDATED-LEDGER.                                   VLL08.00
003800*    UNA LINEA POR APUNTE ACEPTADO, ORDEN ASIENTO / LINEA.      VLL08.00
003900 01  VLL-RECORD.                                                VLL08.00
004000     05  VLL-ENTRY-NUMBER      PIC 9(09).                       VLL08.00
004100     05  VLL-LINE-NUMBER       PIC 9(04).                       VLL08.00
004200     05  VLL-ENTRY-TIMESTAMP   PIC 9(10).                       VLL08.00
004300     05  VLL-ENTRY-TYPE        PIC X(20).                       VLL08.00
004400     05  VLL-DESCRIPTION       PIC X(80).                       VLL08.00
004500     05  VLL-DOC-DESCRIPTION   PIC X(80).                       VLL08.00
004600     05  VLL-ACCOUNT-NUM       PIC 9(08).                       VLL08.00
004700     05  VLL-DEBIT-AMT         PIC S9(13)V99.                   VLL08.00
004800     05  VLL-CREDIT-AMT        PIC S9(13)V99.                   VLL08.00
004900     05  VLL-TAGS              PIC X(80).                       VLL08.00
005000     05  VLL-CHECKED-FLAG      PIC X(03).                       VLL08.00
005100*    VISTA ALTERNATIVA 1 - CLAVE COMPUESTA ASIENTO+LINEA        VLL08.00
005200*    USADA POR LAS RUTINAS DE RUPTURA DE CONTROL.               VLL08.00
005300 01  VLL-RECORD-KEY-VIEW REDEFINES VLL-RECORD.                  VLL08.00
005400     05  VLLV-SORT-KEY.                                         VLL08.00
005500         10  VLLV-SORT-ENTRY       PIC 9(9).                    VLL08.00
005600         10  VLLV-SORT-LINE        PIC 9(4).                    VLL08.00
005700     05  FILLER                PIC X(311).                      VLL08.00
005800*    VISTA ALTERNATIVA 2 - IMPORTES DESGLOSADOS ENTERO/CENTIMOS VLL08.00
005900*    PARA LAS RUTINAS DE CUADRE DE ASIENTOS.                    VLL08.00
006000 01  VLL-RECORD-AMT-VIEW REDEFINES VLL-RECORD.                  VLL08.00
006100     05  FILLER                PIC X(211).                      VLL08.00
006200     05  VLLV-DEBIT-BREAKDOWN.                                  VLL08.00
006300         10  VLLV-DEBIT-WHOLE      PIC 9(13).                   VLL08.00
006400         10  VLLV-DEBIT-CENTS      PIC 9(2).                    VLL08.00
006500     05  VLLV-CREDIT-BREAKDOWN.                                 VLL08.00
006600         10  VLLV-CREDIT-WHOLE     PIC 9(13).                   VLL08.00
006700         10  VLLV-CREDIT-CENTS     PIC 9(2).                    VLL08.00
006800     05  FILLER                PIC X(83).                       VLL08.00
006900*    VISTA ALTERNATIVA 3 - TAGS DESCOMPUESTAS PARA LAS RUTINAS  VLL08.00
007000*    DE CENTRO DE COSTE / LINEA DE NEGOCIO (JLE.TIP16).         VLL08.00
007100 01  VLL-RECORD-TAG-VIEW REDEFINES VLL-RECORD.                  VLL08.00
007200     05  FILLER                PIC X(241).                      VLL08.00
007300     05  VLLV-TAGS-RAW         PIC X(80).                       VLL08.00
007400     05  VLLV-CHECKED-FLAG-RAW PIC X(03).                       VLL08.00
007500 WORKING-STORAGE SECTION.                                       VLL08.00
007600 77  WS-RECORD-LENGTH          PIC 9(4) COMP VALUE 324.         VLL08.00
007700 77  WS-LAYOUT-VERSION         PIC 9(3) COMP VALUE 1.           VLL08.00
007800 PROCEDURE DIVISION.                                            VLL08.00
007900 0000-LAYOUT-ONLY.                                              VLL08.00
008000*    MIEMBRO DE SOLO LAYOUT - NO SE EJECUTA EN EL BATCH.        VLL08.00
008100     STOP RUN.                                                  VLL08.00
