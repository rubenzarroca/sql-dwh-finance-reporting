000100 IDENTIFICATION DIVISION.                                       SJL06.00
000200 PROGRAM-ID.    SILVER-JOURNAL-LINE.                            SJL06.00
000300 AUTHOR.        J. MESA.                                        SJL06.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                SJL06.00
000500 DATE-WRITTEN.  08/11/1988.                                     SJL06.00
000600 DATE-COMPILED. 08/11/1988.                                     SJL06.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        SJL06.00
000800*----------------------------------------------------------------SJL06.00
000900*  SJL.TIP06  -  LAYOUT DE LINEAS DE DIARIO ENRIQUECIDAS        SJL06.00
001000*  (CAPA PLATA).  SALIDA DE JLE.TIP16 - UNA LINEA POR APUNTE    SJL06.00
001100*  VALIDO, CON CUENTA RESUELTA CONTRA LA MAESTRA, MARCAS DE     SJL06.00
001200*  CONCILIACION Y RELEVANCIA FISCAL, Y ETIQUETAS DE CENTRO DE   SJL06.00
001300*  COSTE / LINEA DE NEGOCIO YA DESCOMPUESTAS.                   SJL06.00
001400*  ENTRADA DE ABR.TIP17 PARA EL CUADRE DE SALDOS.               SJL06.00
001500*  ESTE MIEMBRO ES SOLO LAYOUT.  NO CONTIENE PROCESO.           SJL06.00
001600*----------------------------------------------------------------SJL06.00
001700*  HISTORIAL DE CAMBIOS                                        SJL06.00
001800*  ------------------------------------------------------------ SJL06.00
001900*  FECHA     INIC  TICKET   DESCRIPCION                        SJL06.00
002000*  --------  ----  -------  --------------------------------- SJL06.00
002100*  08/11/88  JMS   EEDR007  LAYOUT ORIGINAL - LINEAS ENRIQ.     SJL06.00
002200*  01/22/90  LFC   EEDR038  ANADIDOS IS-RECONCILED/IS-CHECKED   SJL06.00
002300*  06/10/91  LFC   EEDR046  ANADIDO TAX-RELEVANT                SJL06.00
002400*  11/03/93  JMS   EEDR068  ANADIDOS COST-CENTER/BUSINESS-LINE  SJL06.00
002500*  08/19/94  JMS   EEDR069  REVISION GENERAL DE COMENTARIOS     SJL06.00
002600*  07/14/97  DCV   EEDR094  VERIFICACION PRE-MILENIO (FASE 1)   SJL06.00
002700*  10/05/98  DCV   EEDR105  VERIFICACION Y2K - SIN CAMPOS FECHASJL06.00
002800*  01/18/99  DCV   EEDR106  CIERRE VERIFICACION Y2K             SJL06.00
002850*  06/17/02  RPM   EEDR133  VERIF. EURO - LINEAS OK              SJL06.00
002900*----------------------------------------------------------------SJL06.00
003000 ENVIRONMENT DIVISION.                                          SJL06.00
003100 CONFIGURATION SECTION.                                         SJL06.00
003200 SPECIAL-NAMES.                                                 SJL06.00
003300     C01 IS TOP-OF-FORM.                                        SJL06.00
003400 INPUT-OUTPUT SECTION.                                          SJL06.00
003500 FILE-CONTROL.                                                  SJL06.00
003600     SELECT SILVER-JOURNAL-LINE ASSIGN TO SJLFILE                SJL06.00
003700         ORGANIZATION IS SEQUENTIAL.                              SJL06.00
003800 DATA DIVISION.                                                 SJL06.00
003900 FILE SECTION.                                                  SJL06.00
004000 FD  SILVER-JOURNAL-LINE.                                       SJL06.00
004100*    UNA LINEA POR APUNTE, ORDEN ASIENTO / LINEA.                SJL06.00
004200 01  SJL-RECORD.                                                SJL06.00
004300     05  SJL-ENTRY-NUMBER      PIC 9(09).                       SJL06.00
004400     05  SJL-LINE-NUMBER       PIC 9(04).                       SJL06.00
004500     05  SJL-ACCT-ID           PIC X(24).                       SJL06.00
004600     05  SJL-ACCOUNT-NUM       PIC 9(08).                       SJL06.00
004700     05  SJL-DEBIT-AMT         PIC S9(13)V99.                   SJL06.00
004800     05  SJL-CREDIT-AMT        PIC S9(13)V99.                   SJL06.00
004900     05  SJL-DESCRIPTION       PIC X(80).                       SJL06.00
005000     05  SJL-IS-RECONCILED     PIC X(01).                       SJL06.00
005100     05  SJL-IS-CHECKED        PIC X(01).                       SJL06.00
005200     05  SJL-TAX-RELEVANT      PIC X(01).                       SJL06.00
005300     05  SJL-COST-CENTER       PIC X(20).                       SJL06.00
005400     05  SJL-BUSINESS-LINE     PIC X(20).                       SJL06.00
005500*    VISTA ALTERNATIVA 1 - CLAVE DE ORDENACION Y SALDOS         SJL06.00
005600*    DESGLOSADOS ENTERO/CENTIMOS PARA LAS RUTINAS DE CUADRE.    SJL06.00
005700 01  SJL-RECORD-AMT-VIEW REDEFINES SJL-RECORD.                  SJL06.00
005800     05  SJLV-SORT-KEY.                                         SJL06.00
005900         10  SJLV-SORT-ENTRY       PIC 9(9).                    SJL06.00
006000         10  SJLV-SORT-LINE        PIC 9(4).                    SJL06.00
006100     05  FILLER                PIC X(32).                       SJL06.00
006200     05  SJLV-DEBIT-BREAKDOWN.                                  SJL06.00
006300         10  SJLV-DEBIT-WHOLE      PIC 9(13).                   SJL06.00
006400         10  SJLV-DEBIT-CENTS      PIC 9(2).                    SJL06.00
006500     05  SJLV-CREDIT-BREAKDOWN.                                 SJL06.00
006600         10  SJLV-CREDIT-WHOLE     PIC 9(13).                   SJL06.00
006700         10  SJLV-CREDIT-CENTS     PIC 9(2).                    SJL06.00
006800     05  FILLER                PIC X(123).                      SJL06.00
006900*    VISTA ALTERNATIVA 2 - MARCAS Y ETIQUETAS PARA LAS          SJL06.00
007000*    RUTINAS DE CENTRO DE COSTE / LINEA DE NEGOCIO.             SJL06.00
007100 01  SJL-RECORD-TAG-VIEW REDEFINES SJL-RECORD.                  SJL06.00
007200     05  FILLER                PIC X(155).                      SJL06.00
007300     05  SJLV-FLAGS.                                             SJL06.00
007400         10  SJLV-IS-RECONCILED    PIC X(1).                    SJL06.00
007500         10  SJLV-IS-CHECKED       PIC X(1).                    SJL06.00
007600         10  SJLV-TAX-RELEVANT     PIC X(1).                    SJL06.00
007700     05  SJLV-COST-CENTER      PIC X(20).                       SJL06.00
007800     05  SJLV-BUSINESS-LINE    PIC X(20).                       SJL06.00
007900*    VISTA ALTERNATIVA 3 - PARTICION EN DOS MITADES PARA        SJL06.00
008000*    LAS UTILIDADES DE COTEJO (COMPARE) DE CARGAS.              SJL06.00
008100 01  SJL-RECORD-DUMP-VIEW REDEFINES SJL-RECORD.                 SJL06.00
008200     05  SJLV-DUMP-FIRST-HALF  PIC X(99).                       SJL06.00
008300     05  SJLV-DUMP-SECOND-HALF PIC X(99).                       SJL06.00
008400 WORKING-STORAGE SECTION.                                       SJL06.00
008500 77  WS-RECORD-LENGTH          PIC 9(4) COMP VALUE 198.         SJL06.00
008600 77  WS-LAYOUT-VERSION         PIC 9(3) COMP VALUE 4.           SJL06.00
008700 PROCEDURE DIVISION.                                            SJL06.00
008800 0000-LAYOUT-ONLY.                                              SJL06.00
008900*    MIEMBRO DE SOLO LAYOUT - NO SE EJECUTA EN EL BATCH.        SJL06.00
009000     STOP RUN.                                                  SJL06.00
