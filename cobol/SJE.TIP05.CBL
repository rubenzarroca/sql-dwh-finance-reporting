000100 IDENTIFICATION DIVISION.                                       SJE05.00
000200 PROGRAM-ID.    SILVER-JOURNAL-ENTRY.                           SJE05.00
000300 AUTHOR.        J. MESA.                                        SJE05.00
000400 INSTALLATION.  CONTABILIDAD - ALMACEN DE DATOS.                SJE05.00
000500 DATE-WRITTEN.  08/11/1988.                                     SJE05.00
000600 DATE-COMPILED. 08/11/1988.                                     SJE05.00
000700 SECURITY.      CONFIDENCIAL - SOLO PERSONAL AUTORIZADO.        SJE05.00
000800*----------------------------------------------------------------SJE05.00
000900*  SJE.TIP05  -  LAYOUT DE ASIENTOS DE DIARIO AGREGADOS         SJE05.00
001000*  (CAPA PLATA).  SALIDA DE JEA.TIP15 - UN REGISTRO POR         SJE05.00
001100*  NUMERO DE ASIENTO (ENTRY-NUMBER), TOTALES Y MARCAS DE        SJE05.00
001200*  ASIENTO ESPECIAL (CIERRE / APERTURA / AJUSTE).               SJE05.00
001300*  ENTRADA DE ABR.TIP17 PARA CONOCER EL PERIODO DE CADA LINEA.  SJE05.00
001400*  ESTE MIEMBRO ES SOLO LAYOUT.  NO CONTIENE PROCESO.           SJE05.00
001500*----------------------------------------------------------------SJE05.00
001600*  HISTORIAL DE CAMBIOS                                        SJE05.00
001700*  ------------------------------------------------------------ SJE05.00
001800*  FECHA     INIC  TICKET   DESCRIPCION                        SJE05.00
001900*  --------  ----  -------  --------------------------------- SJE05.00
002000*  08/11/88  JMS   EEDR006  LAYOUT ORIGINAL - ASIENTOS AGREG.   SJE05.00
002100*  01/22/90  LFC   EEDR037  ANADIDAS MARCAS IS-CLOSING/OPENING  SJE05.00
002200*  06/10/91  LFC   EEDR045  ANADIDO IS-ADJUSTMENT                SJE05.00
002300*  11/03/93  JMS   EEDR066  ANADIDO ENTRY-STATUS (CONSTANTE)    SJE05.00
002400*  08/19/94  JMS   EEDR067  REVISION GENERAL DE COMENTARIOS     SJE05.00
002500*  07/14/97  DCV   EEDR093  VERIFICACION PRE-MILENIO (FASE 1)   SJE05.00
002600*  10/05/98  DCV   EEDR103  VERIFICACION Y2K - FECHAS Y EPOCH   SJE05.00
002700*  01/18/99  DCV   EEDR104  CIERRE VERIFICACION Y2K             SJE05.00
002750*  06/17/02  RPM   EEDR132  VERIF. EURO - ASIENTOS OK            SJE05.00
002800*----------------------------------------------------------------SJE05.00
002900 ENVIRONMENT DIVISION.                                          SJE05.00
003000 CONFIGURATION SECTION.                                         SJE05.00
003100 SPECIAL-NAMES.                                                 SJE05.00
003200     C01 IS TOP-OF-FORM.                                        SJE05.00
003300 INPUT-OUTPUT SECTION.                                          SJE05.00
003400 FILE-CONTROL.                                                  SJE05.00
003500     SELECT SILVER-JOURNAL-ENTRY ASSIGN TO SJEFILE               SJE05.00
003600         ORGANIZATION IS SEQUENTIAL.                              SJE05.00
003700 DATA DIVISION.                                                 SJE05.00
003800 FILE SECTION.                                                  SJE05.00
003900 FD  SILVER-JOURNAL-ENTRY.                                      SJE05.00
004000*    UN REGISTRO POR ASIENTO, ORDEN ASCENDENTE DE ENTRY-NUMBER. SJE05.00
004100 01  SJE-RECORD.                                                SJE05.00
004200     05  SJE-ENTRY-NUMBER      PIC 9(09).                       SJE05.00
004300     05  SJE-ENTRY-DATE        PIC 9(08).                       SJE05.00
004400     05  SJE-ORIGINAL-TMSTMP   PIC 9(10).                       SJE05.00
004500     05  SJE-PERIOD-ID         PIC 9(04).                       SJE05.00
004600     05  SJE-ENTRY-TYPE        PIC X(20).                       SJE05.00
004700     05  SJE-DESCRIPTION       PIC X(80).                       SJE05.00
004800     05  SJE-DOC-DESCRIPTION   PIC X(80).                       SJE05.00
004900     05  SJE-IS-CLOSING        PIC X(01).                       SJE05.00
005000     05  SJE-IS-OPENING        PIC X(01).                       SJE05.00
005100     05  SJE-IS-ADJUSTMENT     PIC X(01).                       SJE05.00
005200     05  SJE-ENTRY-STATUS      PIC X(10).                       SJE05.00
005300     05  SJE-TOTAL-DEBIT       PIC S9(13)V99.                   SJE05.00
005400     05  SJE-TOTAL-CREDIT      PIC S9(13)V99.                   SJE05.00
005500*    VISTA ALTERNATIVA 1 - FECHA DE ASIENTO DESGLOSADA          SJE05.00
005600*    SIGLO/ANO/MES/DIA PARA LAS RUTINAS DE IMPRESION.           SJE05.00
005700 01  SJE-RECORD-DATE-VIEW REDEFINES SJE-RECORD.                 SJE05.00
005800     05  FILLER                PIC X(09).                       SJE05.00
005900     05  SJEV-ENTRY-DATE-BRK.                                   SJE05.00
006000         10  SJEV-ENTRY-CC         PIC 9(2).                    SJE05.00
006100         10  SJEV-ENTRY-YY         PIC 9(2).                    SJE05.00
006200         10  SJEV-ENTRY-MM         PIC 9(2).                    SJE05.00
006300         10  SJEV-ENTRY-DD         PIC 9(2).                    SJE05.00
006400     05  FILLER                PIC X(237).                      SJE05.00
006500*    VISTA ALTERNATIVA 2 - MARCAS ESPECIALES, ESTADO E          SJE05.00
006600*    IMPORTES DESGLOSADOS PARA LAS RUTINAS DE CUADRE.           SJE05.00
006700 01  SJE-RECORD-AMT-VIEW REDEFINES SJE-RECORD.                  SJE05.00
006800     05  FILLER                PIC X(211).                      SJE05.00
006900     05  SJEV-FLAGS.                                            SJE05.00
007000         10  SJEV-IS-CLOSING       PIC X(1).                    SJE05.00
007100         10  SJEV-IS-OPENING       PIC X(1).                    SJE05.00
007200         10  SJEV-IS-ADJUSTMENT    PIC X(1).                    SJE05.00
007300     05  SJEV-STATUS           PIC X(10).                       SJE05.00
007400     05  SJEV-DEBIT-BREAKDOWN.                                  SJE05.00
007500         10  SJEV-DEBIT-WHOLE      PIC 9(13).                   SJE05.00
007600         10  SJEV-DEBIT-CENTS      PIC 9(2).                    SJE05.00
007700     05  SJEV-CREDIT-BREAKDOWN.                                 SJE05.00
007800         10  SJEV-CREDIT-WHOLE     PIC 9(13).                   SJE05.00
007900         10  SJEV-CREDIT-CENTS     PIC 9(2).                    SJE05.00
008000*    VISTA ALTERNATIVA 3 - PARTICION EN DOS MITADES PARA        SJE05.00
008100*    LAS UTILIDADES DE COTEJO (COMPARE) DE CARGAS.              SJE05.00
008200 01  SJE-RECORD-DUMP-VIEW REDEFINES SJE-RECORD.                 SJE05.00
008300     05  SJEV-DUMP-FIRST-HALF  PIC X(127).                      SJE05.00
008400     05  SJEV-DUMP-SECOND-HALF PIC X(127).                      SJE05.00
008500 WORKING-STORAGE SECTION.                                       SJE05.00
008600 77  WS-RECORD-LENGTH          PIC 9(4) COMP VALUE 254.         SJE05.00
008700 77  WS-LAYOUT-VERSION         PIC 9(3) COMP VALUE 4.           SJE05.00
008800 PROCEDURE DIVISION.                                            SJE05.00
008900 0000-LAYOUT-ONLY.                                              SJE05.00
009000*    MIEMBRO DE SOLO LAYOUT - NO SE EJECUTA EN EL BATCH.        SJE05.00
009100     STOP RUN.                                                  SJE05.00
